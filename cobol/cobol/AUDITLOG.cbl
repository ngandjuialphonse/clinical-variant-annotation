000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AUDITLOG.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 04/15/91.                                                  
000600 DATE-COMPILED. 04/15/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     CALLED SUBPROGRAM - RULE U6-3 AUDIT LOGGING.                         
001300                                                                          
001400     APPENDS ONE AUDIT-REC TO THE SHARED AUDIT-LOG FILE                   
001500     FOR EVERY PHI ACCESS OR REPORT/EXPORT EVENT.  THE                    
001600     FILE IS OPENED EXTEND ON THE FIRST CALL FROM WHICHEVER               
001700     BATCH STEP RUNS FIRST AND STAYS OPEN FOR THE LIFE OF                 
001800     THE RUN UNIT - THE CALLER MUST PASS LK-FUNCTION OF                   
001900     "CLOSE" DURING ITS OWN CLEANUP SO THE FILE IS CLOSED                 
002000     BEFORE THE STEP ENDS.                                                
002100                                                                          
002200     A DENIED PERMISSION CHECK IS AUDITED THE SAME AS A                   
002300     SUCCESSFUL ONE - ONLY LK-SUCCESS-FLAG DIFFERS.                       
002400                                                                          
002500     CALLED BY VARLIST (950-LOG-REPORT-EVENT) AND DEIDENT                 
002600     (750-LOG-AUDIT-EVENT).                                               
002700*                                                                         
002800************************************************************              
002900*CHANGE LOG.                                                              
003000*                                                                         
003100* 04/15/91  JS   0000  INITIAL VERSION                                    
003200* 09/28/99  RTM  0244  Y2K - LK-TIMESTAMP WAS ALREADY A 4-DIGIT-          
003300*                      YEAR ISO STRING, REVIEWED UNDER STD Y2K            
003400*                      PROJECT REQUEST 99-118, NO CHANGE REQUIRED         
003500* 02/11/03  AK   0296  ADDED THE "CLOSE" FUNCTION - AUDIT-LOG WAS         
003600*                      BEING LEFT OPEN AT STEP END AND THE NEXT           
003700*                      STEP'S OPEN EXTEND WAS FAILING                     
003800* 06/19/03  AK   0310  WRITES A "SESSION" MARKER RECORD WHEN THE          
003900*                      FILE IS FIRST OPENED SO THE AUDIT REVIEWERS        
004000*                      CAN TELL WHERE ONE STEP'S ENTRIES END AND          
004100*                      THE NEXT STEP'S BEGIN                              
004200*                                                                         
004300************************************************************              
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-390.                                                
004700 OBJECT-COMPUTER. IBM-390.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT AUDITLOG                                                      
005300         ASSIGN TO UT-S-AUDITLOG                                          
005400         ACCESS MODE IS SEQUENTIAL                                        
005500         FILE STATUS IS AFCODE.                                           
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  AUDITLOG                                                             
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 140 CHARACTERS                                       
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS AUDIT-LOG-DATA.                                       
006500 01  AUDIT-LOG-DATA               PIC X(140).                             
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800                                                                          
006900 01  AFCODE                       PIC X(02).                              
007000                                                                          
007100 COPY AUDITREC.                                                           
007200                                                                          
007300 01  FLAGS-AND-SWITCHES.                                                  
007400     05  FILE-OPEN-SW             PIC X(01) VALUE "N".                    
007500         88  AUDIT-FILE-IS-OPEN       VALUE "Y".                          
007600                                                                          
007700************************************************************              
007800* SESSION-MARKER WORK AREA - AK 0310.  ONE MARKER RECORD IS               
007900* WRITTEN THE FIRST TIME THE FILE IS OPENED IN A GIVEN STEP               
008000************************************************************              
008100 01  WS-CCYYMMDD                  PIC 9(08) COMP.                         
008200 01  WS-DATE-PARTS REDEFINES WS-CCYYMMDD.                                 
008300     05  WS-DATE-CC               PIC 9(02).                              
008400     05  WS-DATE-YY               PIC 9(02).                              
008500     05  WS-DATE-MM               PIC 9(02).                              
008600     05  WS-DATE-DD               PIC 9(02).                              
008700                                                                          
008800 01  WS-HHMMSSCS                  PIC 9(08) COMP.                         
008900 01  WS-TIME-PARTS REDEFINES WS-HHMMSSCS.                                 
009000     05  WS-TIME-HH               PIC 9(02).                              
009100     05  WS-TIME-MM               PIC 9(02).                              
009200     05  WS-TIME-SS               PIC 9(02).                              
009300     05  WS-TIME-CS               PIC 9(02).                              
009400                                                                          
009500 01  WS-MARKER-AREA.                                                      
009600     05  WS-MARKER-TIMESTAMP      PIC X(20).                              
009700     05  FILLER                   PIC X(01) VALUE SPACE.                  
009800     05  WS-MARKER-TEXT           PIC X(30) VALUE                         
009900         "*** AUDIT SESSION OPENED ***".                                  
010000     05  FILLER                   PIC X(89) VALUE SPACES.                 
010100 01  WS-MARKER-VIEW REDEFINES WS-MARKER-AREA                              
010200                            PIC X(140).                                   
010300                                                                          
010400 LINKAGE SECTION.                                                         
010500 01  AUDITLOG-PARMS.                                                      
010600     05  LK-FUNCTION              PIC X(05).                              
010700         88  LK-FN-LOG                VALUE "LOG".                        
010800         88  LK-FN-CLOSE              VALUE "CLOSE".                      
010900     05  LK-TIMESTAMP             PIC X(20).                              
011000     05  LK-USER-ID               PIC X(10).                              
011100     05  LK-ACTION                PIC X(15).                              
011200     05  LK-RESOURCE-TYPE         PIC X(15).                              
011300     05  LK-RESOURCE-ID           PIC X(15).                              
011400     05  LK-SUCCESS-FLAG          PIC X(01).                              
011500     05  LK-DETAILS               PIC X(40).                              
011600                                                                          
011700 PROCEDURE DIVISION USING AUDITLOG-PARMS.                                 
011800 000-MAINLINE.                                                            
011900     IF LK-FN-CLOSE                                                       
012000        IF AUDIT-FILE-IS-OPEN                                             
012100            CLOSE AUDITLOG                                                
012200            MOVE "N" TO FILE-OPEN-SW                                      
012300        END-IF                                                            
012400        GOBACK                                                            
012500     END-IF.                                                              
012600                                                                          
012700     IF NOT AUDIT-FILE-IS-OPEN                                            
012800        PERFORM 100-OPEN-AUDIT-FILE THRU 100-EXIT.                        
012900                                                                          
013000     MOVE SPACES              TO AUDIT-REC.                               
013100     MOVE LK-TIMESTAMP        TO AUDIT-TIMESTAMP.                         
013200     MOVE LK-USER-ID          TO AUDIT-USER-ID.                           
013300     MOVE LK-ACTION           TO AUDIT-ACTION.                            
013400     MOVE LK-RESOURCE-TYPE    TO AUDIT-RESOURCE-TYPE.                     
013500     MOVE LK-RESOURCE-ID      TO AUDIT-RESOURCE-ID.                       
013600     MOVE LK-SUCCESS-FLAG     TO AUDIT-SUCCESS-FLAG.                      
013700     MOVE LK-DETAILS          TO AUDIT-DETAILS.                           
013800                                                                          
013900     WRITE AUDIT-LOG-DATA FROM AUDIT-REC.                                 
014000                                                                          
014100     GOBACK.                                                              
014200                                                                          
014300** DD STATEMENT ALLOCATES AUDIT-LOG WITH DISP=(MOD,CATLG,                 
014400** CATLG) SO OPEN EXTEND ALWAYS FINDS THE DATA SET THERE                  
014500 100-OPEN-AUDIT-FILE.                                                     
014600     OPEN EXTEND AUDITLOG.                                                
014700     MOVE "Y" TO FILE-OPEN-SW.                                            
014800     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.                               
014900     ACCEPT WS-HHMMSSCS FROM TIME.                                        
015000     STRING                                                               
015100        WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-" WS-DATE-DD               
015200        " " WS-TIME-HH ":" WS-TIME-MM ":" WS-TIME-SS                      
015300        DELIMITED BY SIZE INTO WS-MARKER-TIMESTAMP.                       
015400     WRITE AUDIT-LOG-DATA FROM WS-MARKER-VIEW.                            
015500 100-EXIT.                                                                
015600     EXIT.                                                                
