000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  SEVSCORE.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/11/91.                                                  
000600 DATE-COMPILED. 03/11/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     CALLED SUBPROGRAM - RULE U2-1 SEVERITY RANKING.                      
001300                                                                          
001400     GIVEN UP TO 3 CANDIDATE CONSEQUENCE TERMS FROM AN                    
001500     ANNOTATION-REF RECORD, RETURNS THE TERM WITH THE                     
001600     HIGHEST FIXED SEVERITY SCORE AND THE SCORE ITSELF.                   
001700     AN UNRECOGNIZED TERM SCORES ZERO.  ON A TIE THE                      
001800     FIRST HIGHEST-SCORING TERM ENCOUNTERED WINS.                         
001900                                                                          
002000     CALLED BY VEPANNOT (250-PICK-CONSEQUENCE).                           
002100*                                                                         
002200************************************************************              
002300*CHANGE LOG.                                                              
002400*                                                                         
002500* 03/11/91  JS   0000  INITIAL VERSION                                    
002600* 08/14/92  JS   0104  TABLE LOADED ONCE AND LATCHED - SEE                
002700*                      TABLE-LOADED-SW, SAVES RELOADING IT FOR            
002800*                      EVERY CALL IN A LONG ANNOTATION RUN                
002900* 08/03/93  JS   0132  ADDED THE NMD/NON-CODING-TRANSCRIPT TERMS -        
003000*                      MISSING FROM THE ORIGINAL TABLE                    
003100* 09/30/99  RTM  0244  Y2K - NO DATE FIELDS IN PROGRAM, REVIEWED          
003200*                      UNDER STD Y2K PROJECT REQUEST 99-118, NO           
003300*                      CHANGE REQUIRED                                    
003400* 05/02/05  AK   0288  TIE-BREAK RULE CLARIFIED - FIRST HIGHEST           
003500*                      SCORE WINS, NOT LAST.  WS-BEST-RESULT-VIEW         
003600*                      ADDED WHILE VERIFYING THE FIX SO THE               
003700*                      WINNING TERM/SCORE PAIR COULD BE                   
003800*                      TRACED IN ONE SHOT                                 
003900*                                                                         
004000************************************************************              
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500                                                                          
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800                                                                          
004900 01  TABLE-LOADED-SW              PIC X(01) VALUE "N".                    
005000     88  SEV-TABLE-LOADED             VALUE "Y".                          
005100                                                                          
005200************************************************************              
005300* HARD-CODED SEVERITY TABLE - RULE U2-1.  LOADED ONCE BY                  
005400* 100-LOAD-SEV-TABLE THE FIRST TIME THIS PROGRAM IS CALLED.               
005500* SEV-ENTRY-KEY IS THE SAME 36 ENTRIES AS A FLAT 38-BYTE                  
005600* KEY, USED WHEN THE TABLE NEEDS TO BE DUMPED FOR REVIEW                  
005700************************************************************              
005800 01  SEV-TABLE-AREA.                                                      
005900     05  SEV-ENTRY OCCURS 36 TIMES INDEXED BY SEV-IDX.                    
006000         10  SEV-TERM             PIC X(35).                              
006100         10  SEV-SCORE            PIC 9(03).                              
006200 01  SEV-ENTRY-KEY REDEFINES SEV-TABLE-AREA.                              
006300     05  SEV-KEY-ENTRY OCCURS 36 TIMES INDEXED BY SEV-KEY-IDX             
006400                            PIC X(38).                                    
006500                                                                          
006600 01  MISC-WS-FLDS.                                                        
006700     05  WS-CAND-SUB              PIC 9(01) COMP.                         
006800     05  WS-BEST-SCORE            PIC 9(03) COMP-3.                       
006900     05  WS-CAND-SCORE            PIC 9(03) COMP-3.                       
007000     05  WS-CAND-TERM             PIC X(35).                              
007100                                                                          
007200 01  WS-BEST-RESULT-AREA.                                                 
007300     05  WS-BEST-TERM-COPY        PIC X(35).                              
007400     05  WS-BEST-SCORE-COPY       PIC 9(03).                              
007500 01  WS-BEST-RESULT-VIEW REDEFINES WS-BEST-RESULT-AREA                    
007600                            PIC X(38).                                    
007700                                                                          
007800 01  WS-CAND-LIST-AREA.                                                   
007900     05  WS-CAND-LIST-ENTRY OCCURS 3 TIMES                                
008000                            PIC X(35).                                    
008100 01  WS-CAND-LIST-VIEW REDEFINES WS-CAND-LIST-AREA                        
008200                            PIC X(105).                                   
008300                                                                          
008400 LINKAGE SECTION.                                                         
008500 01  SEV-PARMS.                                                           
008600     05  LK-CAND-TERM OCCURS 3 TIMES                                      
008700                    PIC X(35).                                            
008800     05  LK-WINNING-TERM          PIC X(35).                              
008900     05  LK-WINNING-SCORE         PIC 9(03) COMP-3.                       
009000                                                                          
009100 PROCEDURE DIVISION USING SEV-PARMS.                                      
009200 000-MAINLINE.                                                            
009300     IF NOT SEV-TABLE-LOADED                                              
009400        PERFORM 100-LOAD-SEV-TABLE THRU 100-EXIT.                         
009500                                                                          
009600     MOVE SPACES TO LK-WINNING-TERM.                                      
009700     MOVE ZERO   TO LK-WINNING-SCORE.                                     
009800     MOVE ZERO   TO WS-BEST-SCORE.                                        
009900     MOVE LK-CAND-TERM(1) TO WS-CAND-LIST-ENTRY(1).                       
010000     MOVE LK-CAND-TERM(2) TO WS-CAND-LIST-ENTRY(2).                       
010100     MOVE LK-CAND-TERM(3) TO WS-CAND-LIST-ENTRY(3).                       
010200                                                                          
010300     PERFORM 200-SCORE-ONE-CANDIDATE THRU 200-EXIT                        
010400        VARYING WS-CAND-SUB FROM 1 BY 1                                   
010500        UNTIL WS-CAND-SUB > 3.                                            
010600                                                                          
010700     MOVE LK-WINNING-TERM  TO WS-BEST-TERM-COPY.                          
010800     MOVE LK-WINNING-SCORE TO WS-BEST-SCORE-COPY.                         
010900                                                                          
011000     GOBACK.                                                              
011100                                                                          
011200 200-SCORE-ONE-CANDIDATE.                                                 
011300     MOVE LK-CAND-TERM(WS-CAND-SUB) TO WS-CAND-TERM.                      
011400     IF WS-CAND-TERM = SPACES                                             
011500        GO TO 200-EXIT.                                                   
011600                                                                          
011700     PERFORM 250-LOOKUP-SCORE THRU 250-EXIT.                              
011800                                                                          
011900     IF WS-CAND-SCORE > WS-BEST-SCORE                                     
012000        MOVE WS-CAND-SCORE TO WS-BEST-SCORE                               
012100        MOVE WS-CAND-TERM  TO LK-WINNING-TERM                             
012200        MOVE WS-CAND-SCORE TO LK-WINNING-SCORE.                           
012300 200-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600 250-LOOKUP-SCORE.                                                        
012700     MOVE ZERO TO WS-CAND-SCORE.                                          
012800     SET SEV-IDX TO 1.                                                    
012900     SEARCH SEV-ENTRY                                                     
013000        AT END                                                            
013100            MOVE ZERO TO WS-CAND-SCORE                                    
013200        WHEN SEV-TERM(SEV-IDX) = WS-CAND-TERM                             
013300            MOVE SEV-SCORE(SEV-IDX) TO WS-CAND-SCORE                      
013400     END-SEARCH.                                                          
013500 250-EXIT.                                                                
013600     EXIT.                                                                
013700                                                                          
013800 100-LOAD-SEV-TABLE.                                                      
013900     SET SEV-IDX TO 1.                                                    
014000     MOVE "transcript_ablation"              TO SEV-TERM(SEV-IDX).        
014100     MOVE 100 TO SEV-SCORE(SEV-IDX).                                      
014200     SET SEV-IDX UP BY 1.                                                 
014300     MOVE "splice_acceptor_variant"          TO SEV-TERM(SEV-IDX).        
014400     MOVE 095 TO SEV-SCORE(SEV-IDX).                                      
014500     SET SEV-IDX UP BY 1.                                                 
014600     MOVE "splice_donor_variant"             TO SEV-TERM(SEV-IDX).        
014700     MOVE 095 TO SEV-SCORE(SEV-IDX).                                      
014800     SET SEV-IDX UP BY 1.                                                 
014900     MOVE "stop_gained"                      TO SEV-TERM(SEV-IDX).        
015000     MOVE 090 TO SEV-SCORE(SEV-IDX).                                      
015100     SET SEV-IDX UP BY 1.                                                 
015200     MOVE "frameshift_variant"               TO SEV-TERM(SEV-IDX).        
015300     MOVE 085 TO SEV-SCORE(SEV-IDX).                                      
015400     SET SEV-IDX UP BY 1.                                                 
015500     MOVE "stop_lost"                        TO SEV-TERM(SEV-IDX).        
015600     MOVE 080 TO SEV-SCORE(SEV-IDX).                                      
015700     SET SEV-IDX UP BY 1.                                                 
015800     MOVE "start_lost"                       TO SEV-TERM(SEV-IDX).        
015900     MOVE 080 TO SEV-SCORE(SEV-IDX).                                      
016000     SET SEV-IDX UP BY 1.                                                 
016100     MOVE "transcript_amplification"         TO SEV-TERM(SEV-IDX).        
016200     MOVE 075 TO SEV-SCORE(SEV-IDX).                                      
016300     SET SEV-IDX UP BY 1.                                                 
016400     MOVE "inframe_insertion"                TO SEV-TERM(SEV-IDX).        
016500     MOVE 070 TO SEV-SCORE(SEV-IDX).                                      
016600     SET SEV-IDX UP BY 1.                                                 
016700     MOVE "inframe_deletion"                 TO SEV-TERM(SEV-IDX).        
016800     MOVE 070 TO SEV-SCORE(SEV-IDX).                                      
016900     SET SEV-IDX UP BY 1.                                                 
017000     MOVE "missense_variant"                 TO SEV-TERM(SEV-IDX).        
017100     MOVE 065 TO SEV-SCORE(SEV-IDX).                                      
017200     SET SEV-IDX UP BY 1.                                                 
017300     MOVE "protein_altering_variant"         TO SEV-TERM(SEV-IDX).        
017400     MOVE 060 TO SEV-SCORE(SEV-IDX).                                      
017500     SET SEV-IDX UP BY 1.                                                 
017600     MOVE "splice_region_variant"            TO SEV-TERM(SEV-IDX).        
017700     MOVE 055 TO SEV-SCORE(SEV-IDX).                                      
017800     SET SEV-IDX UP BY 1.                                                 
017900     MOVE "incomplete_terminal_codon_variant"                             
018000         TO SEV-TERM(SEV-IDX).                                            
018100     MOVE 050 TO SEV-SCORE(SEV-IDX).                                      
018200     SET SEV-IDX UP BY 1.                                                 
018300     MOVE "start_retained_variant"           TO SEV-TERM(SEV-IDX).        
018400     MOVE 045 TO SEV-SCORE(SEV-IDX).                                      
018500     SET SEV-IDX UP BY 1.                                                 
018600     MOVE "stop_retained_variant"            TO SEV-TERM(SEV-IDX).        
018700     MOVE 045 TO SEV-SCORE(SEV-IDX).                                      
018800     SET SEV-IDX UP BY 1.                                                 
018900     MOVE "synonymous_variant"               TO SEV-TERM(SEV-IDX).        
019000     MOVE 040 TO SEV-SCORE(SEV-IDX).                                      
019100     SET SEV-IDX UP BY 1.                                                 
019200     MOVE "coding_sequence_variant"          TO SEV-TERM(SEV-IDX).        
019300     MOVE 035 TO SEV-SCORE(SEV-IDX).                                      
019400     SET SEV-IDX UP BY 1.                                                 
019500     MOVE "mature_miRNA_variant"             TO SEV-TERM(SEV-IDX).        
019600     MOVE 030 TO SEV-SCORE(SEV-IDX).                                      
019700     SET SEV-IDX UP BY 1.                                                 
019800     MOVE "5_prime_UTR_variant"              TO SEV-TERM(SEV-IDX).        
019900     MOVE 025 TO SEV-SCORE(SEV-IDX).                                      
020000     SET SEV-IDX UP BY 1.                                                 
020100     MOVE "3_prime_UTR_variant"              TO SEV-TERM(SEV-IDX).        
020200     MOVE 025 TO SEV-SCORE(SEV-IDX).                                      
020300     SET SEV-IDX UP BY 1.                                                 
020400     MOVE "non_coding_transcript_exon_variant"                            
020500         TO SEV-TERM(SEV-IDX).                                            
020600     MOVE 020 TO SEV-SCORE(SEV-IDX).                                      
020700     SET SEV-IDX UP BY 1.                                                 
020800     MOVE "intron_variant"                   TO SEV-TERM(SEV-IDX).        
020900     MOVE 015 TO SEV-SCORE(SEV-IDX).                                      
021000     SET SEV-IDX UP BY 1.                                                 
021100     MOVE "NMD_transcript_variant"           TO SEV-TERM(SEV-IDX).        
021200     MOVE 010 TO SEV-SCORE(SEV-IDX).                                      
021300     SET SEV-IDX UP BY 1.                                                 
021400     MOVE "non_coding_transcript_variant"    TO SEV-TERM(SEV-IDX).        
021500     MOVE 010 TO SEV-SCORE(SEV-IDX).                                      
021600     SET SEV-IDX UP BY 1.                                                 
021700     MOVE "upstream_gene_variant"            TO SEV-TERM(SEV-IDX).        
021800     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
021900     SET SEV-IDX UP BY 1.                                                 
022000     MOVE "downstream_gene_variant"          TO SEV-TERM(SEV-IDX).        
022100     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
022200     SET SEV-IDX UP BY 1.                                                 
022300     MOVE "TFBS_ablation"                    TO SEV-TERM(SEV-IDX).        
022400     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
022500     SET SEV-IDX UP BY 1.                                                 
022600     MOVE "TFBS_amplification"               TO SEV-TERM(SEV-IDX).        
022700     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
022800     SET SEV-IDX UP BY 1.                                                 
022900     MOVE "TF_binding_site_variant"          TO SEV-TERM(SEV-IDX).        
023000     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
023100     SET SEV-IDX UP BY 1.                                                 
023200     MOVE "regulatory_region_ablation"       TO SEV-TERM(SEV-IDX).        
023300     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
023400     SET SEV-IDX UP BY 1.                                                 
023500     MOVE "regulatory_region_amplification"  TO SEV-TERM(SEV-IDX).        
023600     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
023700     SET SEV-IDX UP BY 1.                                                 
023800     MOVE "feature_elongation"               TO SEV-TERM(SEV-IDX).        
023900     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
024000     SET SEV-IDX UP BY 1.                                                 
024100     MOVE "regulatory_region_variant"        TO SEV-TERM(SEV-IDX).        
024200     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
024300     SET SEV-IDX UP BY 1.                                                 
024400     MOVE "feature_truncation"               TO SEV-TERM(SEV-IDX).        
024500     MOVE 005 TO SEV-SCORE(SEV-IDX).                                      
024600     SET SEV-IDX UP BY 1.                                                 
024700     MOVE "intergenic_variant"               TO SEV-TERM(SEV-IDX).        
024800     MOVE 001 TO SEV-SCORE(SEV-IDX).                                      
024900                                                                          
025000     MOVE "Y" TO TABLE-LOADED-SW.                                         
025100 100-EXIT.                                                                
025200     EXIT.                                                                
