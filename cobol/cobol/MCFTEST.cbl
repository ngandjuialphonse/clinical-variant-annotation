000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  MCFTEST.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 04/01/91.                                                  
000600 DATE-COMPILED. 04/01/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     CALLED SUBPROGRAM - RULE U4-4 MAXIMUM-CREDIBLE-                      
001300     FREQUENCY TEST.                                                      
001400                                                                          
001500     GIVEN THE RUN'S INHERITANCE MODE AND A DISEASE                       
001600     PREVALENCE, COMPUTES THE MAXIMUM ALLELE FREQUENCY                    
001700     THAT IS STILL CREDIBLE FOR THAT DISEASE, THEN FLAGS                  
001800     WHETHER THE OBSERVED ALLELE FREQUENCY EXCEEDS IT:                    
001900                                                                          
002000         DOMINANT   - MAX-CREDIBLE = PREVALENCE / 0.5                     
002100         RECESSIVE  - MAX-CREDIBLE = SQUARE ROOT(PREVALENCE)              
002200         GENERAL    - TEST NOT APPLIED, SEE FREQFILT                      
002300                                                                          
002400     THE COMPILER ON THIS SHOP'S OLDER RELEASE HAS NO                     
002500     SQUARE-ROOT INTRINSIC, SO 500-NEWTON-ITERATE WALKS                   
002600     THE CLASSIC NEWTON-RAPHSON REFINEMENT TO 20 PASSES,                  
002700     WHICH IS FAR MORE THAN ENOUGH TO SETTLE 7 DECIMAL                    
002800     PLACES FOR PREVALENCE VALUES IN THE RANGE THIS BATCH                 
002900     SEES (ANYTHING FROM 1 IN A MILLION TO 1 IN A FEW                     
003000     HUNDRED).                                                            
003100                                                                          
003200     CALLED BY FREQFILT (470-MCF-TEST).                                   
003300*                                                                         
003400************************************************************              
003500*CHANGE LOG.                                                              
003600*                                                                         
003700* 04/01/91  JS   0000  INITIAL VERSION                                    
003800* 08/09/93  JS   0141  ROUND-HALF-UP ADDED TO THE FINAL SQUARE            
003900*                      ROOT - WAS TRUNCATING BEFORE, MADE THE             
004000*                      RECESSIVE THRESHOLD SLIGHTLY TOO STRICT            
004100* 09/30/99  RTM  0244  Y2K - NO DATE FIELDS IN PROGRAM, REVIEWED          
004200*                      UNDER STD Y2K PROJECT REQUEST 99-118, NO           
004300*                      CHANGE REQUIRED                                    
004400* 07/05/02  AK   0322  GUARD ADDED FOR PREVALENCE = ZERO - WAS            
004500*                      DIVIDING BY ZERO IN THE FIRST NEWTON PASS.         
004600*                      WS-TRACE-SW ADDED WHILE DIAGNOSING THIS -          
004700*                      FLIP TO "Y" AND RECOMPILE TO SEE EACH PASS         
004800*                                                                         
004900************************************************************              
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400                                                                          
005500 DATA DIVISION.                                                           
005600 WORKING-STORAGE SECTION.                                                 
005700                                                                          
005800 01  WS-NEWTON-AREA.                                                      
005900     05  WS-ITER-SUB              PIC 9(02) COMP.                         
006000     05  WS-X-CURRENT             PIC S9(03)V9(09) COMP-3.                
006100     05  WS-X-NEXT                PIC S9(03)V9(09) COMP-3.                
006200 01  WS-NEWTON-TRACE-VIEW REDEFINES WS-NEWTON-AREA                        
006300                            PIC X(16).                                    
006400                                                                          
006500 01  WS-PREVALENCE-EDIT.                                                  
006600     05  WS-PREV-WORK             PIC S9(03)V9(09) COMP-3.                
006700 01  WS-PREV-EDIT-VIEW REDEFINES WS-PREVALENCE-EDIT                       
006800                            PIC X(07).                                    
006900                                                                          
007000 01  WS-MCF-RESULT-AREA.                                                  
007100     05  WS-MCF-RESULT-COPY       PIC 9(01)V9(07).                        
007200 01  WS-MCF-RESULT-VIEW REDEFINES WS-MCF-RESULT-AREA                      
007300                            PIC X(08).                                    
007400                                                                          
007500 01  WS-TRACE-SW                  PIC X(01) VALUE "N".                    
007600     88  TRACE-IS-ON                  VALUE "Y".                          
007700                                                                          
007800 LINKAGE SECTION.                                                         
007900 01  MCFTEST-PARMS.                                                       
008000     05  LK-INHERITANCE           PIC X(02).                              
008100         88  LK-IS-DOMINANT           VALUE "AD".                         
008200         88  LK-IS-RECESSIVE          VALUE "AR".                         
008300     05  LK-PREVALENCE            PIC V9(07).                             
008400     05  LK-ALLELE-FREQ           PIC V9(07).                             
008500     05  LK-MAX-CREDIBLE          PIC 9(01)V9(07).                        
008600     05  LK-TOO-COMMON-SW         PIC X(01).                              
008700         88  LK-TOO-COMMON            VALUE "Y".                          
008800         88  LK-NOT-TOO-COMMON        VALUE "N".                          
008900                                                                          
009000 PROCEDURE DIVISION USING MCFTEST-PARMS.                                  
009100 000-MAINLINE.                                                            
009200     MOVE ZERO TO LK-MAX-CREDIBLE.                                        
009300     MOVE "N" TO LK-TOO-COMMON-SW.                                        
009400                                                                          
009500     IF LK-IS-DOMINANT                                                    
009600        PERFORM 400-DOMINANT-MCF THRU 400-EXIT                            
009700     ELSE IF LK-IS-RECESSIVE                                              
009800        PERFORM 450-RECESSIVE-MCF THRU 450-EXIT.                          
009900                                                                          
010000     MOVE LK-MAX-CREDIBLE TO WS-MCF-RESULT-COPY.                          
010100     IF TRACE-IS-ON                                                       
010200        DISPLAY "MCFTEST RESULT " WS-MCF-RESULT-VIEW.                     
010300                                                                          
010400     IF LK-ALLELE-FREQ > LK-MAX-CREDIBLE                                  
010500        SET LK-TOO-COMMON TO TRUE                                         
010600     ELSE                                                                 
010700        SET LK-NOT-TOO-COMMON TO TRUE.                                    
010800                                                                          
010900     GOBACK.                                                              
011000                                                                          
011100** DOMINANT - MAX-CREDIBLE = PREVALENCE / 0.5, I.E. 2 * P                 
011200 400-DOMINANT-MCF.                                                        
011300     COMPUTE LK-MAX-CREDIBLE ROUNDED = LK-PREVALENCE / 0.5.               
011400 400-EXIT.                                                                
011500     EXIT.                                                                
011600                                                                          
011700** RECESSIVE - MAX-CREDIBLE = SQUARE ROOT OF PREVALENCE,                  
011800** SOLVED WITH NEWTON-RAPHSON SINCE THIS COMPILER HAS NO                  
011900** SQUARE-ROOT INTRINSIC                                                  
012000 450-RECESSIVE-MCF.                                                       
012100     IF LK-PREVALENCE = ZERO                                              
012200        MOVE ZERO TO LK-MAX-CREDIBLE                                      
012300        GO TO 450-EXIT.                                                   
012400                                                                          
012500     MOVE LK-PREVALENCE TO WS-PREV-WORK.                                  
012600     MOVE LK-PREVALENCE TO WS-X-CURRENT.                                  
012700                                                                          
012800     PERFORM 500-NEWTON-ITERATE THRU 500-EXIT                             
012900        VARYING WS-ITER-SUB FROM 1 BY 1                                   
013000        UNTIL WS-ITER-SUB > 20.                                           
013100                                                                          
013200     COMPUTE LK-MAX-CREDIBLE ROUNDED = WS-X-CURRENT.                      
013300 450-EXIT.                                                                
013400     EXIT.                                                                
013500                                                                          
013600 500-NEWTON-ITERATE.                                                      
013700     COMPUTE WS-X-NEXT ROUNDED =                                          
013800        0.5 * (WS-X-CURRENT + (WS-PREV-WORK / WS-X-CURRENT)).             
013900     MOVE WS-X-NEXT TO WS-X-CURRENT.                                      
014000     IF TRACE-IS-ON                                                       
014100        DISPLAY "PASS " WS-ITER-SUB " X= " WS-NEWTON-TRACE-VIEW.          
014200 500-EXIT.                                                                
014300     EXIT.                                                                
