000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PERMCHK.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 04/08/91.                                                  
000600 DATE-COMPILED. 04/08/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     CALLED SUBPROGRAM - RULE U6-1 ROLE PERMISSIONS.                      
001300                                                                          
001400     TESTS WHETHER A USER'S ROLE CARRIES A REQUESTED                      
001500     PERMISSION, AGAINST THE FIXED ROLE/PERMISSION TABLE                  
001600     BELOW.  A ROLE NOT PRESENT IN THE TABLE AT ALL IS                    
001700     FLAGGED SEPARATELY AS AN UNKNOWN ROLE (AN ERROR                      
001800     CONDITION) RATHER THAN SIMPLY DENIED.                                
001900                                                                          
002000     CALLED BY DEIDENT (200-CHECK-PERMISSION) AND VARLIST                 
002100     (100-CHECK-EXPORT-PERM, TO GATE REPORT GENERATION                    
002200     ON THE REQUESTING USER HOLDING 'export').                            
002300*                                                                         
002400************************************************************              
002500*CHANGE LOG.                                                              
002600*                                                                         
002700* 04/08/91  JS   0000  INITIAL VERSION                                    
002800* 02/09/93  JS   0145  ADDED THE UNKNOWN-ROLE FLAG, SEPARATE FROM         
002900*                      PERMISSION-DENIED - SECURITY AUDIT REQUEST,        
003000*                      AND WS-DIAG-VIEW TO DISPLAY WHAT WAS ASKED         
003100*                      FOR WHEN A CHECK COMES BACK UNKNOWN                
003200*                      OR DENIED                                          
003300* 09/30/99  RTM  0244  Y2K - NO DATE FIELDS IN PROGRAM, REVIEWED          
003400*                      UNDER STD Y2K PROJECT REQUEST 99-118, NO           
003500*                      CHANGE REQUIRED                                    
003600* 01/06/06  AK   0334  ADDED BIOINFORMATICIAN ROLE - NEW JOB TITLE        
003700*                      ADOPTED BY THE LAB THIS YEAR                       
003800*                                                                         
003900************************************************************              
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400                                                                          
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700                                                                          
004800 01  TABLE-LOADED-SW              PIC X(01) VALUE "N".                    
004900     88  ROLE-TABLE-LOADED            VALUE "Y".                          
005000                                                                          
005100************************************************************              
005200* FIXED ROLE/PERMISSION TABLE - RULE U6-1.  A USER'S ROLE                 
005300* MAY APPEAR SEVERAL TIMES, ONCE PER PERMISSION IT CARRIES.               
005400* RP-ENTRY-KEY IS THE SAME 15 ENTRIES AS A FLAT 40-BYTE KEY,              
005500* USED BY 200-CHECK-PERMISSION'S SEARCH                                   
005600************************************************************              
005700 01  ROLE-PERM-TABLE-AREA.                                                
005800     05  RP-ENTRY OCCURS 15 TIMES INDEXED BY RP-IDX.                      
005900         10  RP-ROLE              PIC X(20).                              
006000         10  RP-PERMISSION        PIC X(20).                              
006100 01  RP-ENTRY-KEY REDEFINES ROLE-PERM-TABLE-AREA.                         
006200     05  RP-KEY-ENTRY OCCURS 15 TIMES INDEXED BY RP-KEY-IDX               
006300                            PIC X(40).                                    
006400                                                                          
006500 01  WS-DIAG-AREA.                                                        
006600     05  WS-DIAG-ROLE             PIC X(20).                              
006700     05  WS-DIAG-PERM             PIC X(20).                              
006800     05  WS-DIAG-RESULT           PIC X(01).                              
006900 01  WS-DIAG-VIEW REDEFINES WS-DIAG-AREA                                  
007000                            PIC X(41).                                    
007100                                                                          
007200 01  WS-TABLE-SIZE-AREA.                                                  
007300     05  WS-ENTRIES-LOADED        PIC 9(02) COMP.                         
007400 01  WS-TABLE-SIZE-VIEW REDEFINES WS-TABLE-SIZE-AREA                      
007500                            PIC X(02).                                    
007600                                                                          
007700 LINKAGE SECTION.                                                         
007800 01  PERMCHK-PARMS.                                                       
007900     05  LK-ROLE                  PIC X(20).                              
008000     05  LK-PERMISSION            PIC X(20).                              
008100     05  LK-GRANTED-SW            PIC X(01).                              
008200         88  LK-PERMISSION-GRANTED    VALUE "Y".                          
008300         88  LK-PERMISSION-DENIED     VALUE "N".                          
008400     05  LK-UNKNOWN-ROLE-SW       PIC X(01).                              
008500         88  LK-ROLE-IS-UNKNOWN       VALUE "Y".                          
008600         88  LK-ROLE-IS-KNOWN         VALUE "N".                          
008700                                                                          
008800 PROCEDURE DIVISION USING PERMCHK-PARMS.                                  
008900 000-MAINLINE.                                                            
009000     IF NOT ROLE-TABLE-LOADED                                             
009100        PERFORM 050-LOAD-ROLE-TABLE THRU 050-EXIT.                        
009200                                                                          
009300     MOVE "N" TO LK-GRANTED-SW.                                           
009400     MOVE "N" TO LK-UNKNOWN-ROLE-SW.                                      
009500                                                                          
009600     PERFORM 100-CHECK-ROLE-KNOWN THRU 100-EXIT.                          
009700     IF NOT LK-ROLE-IS-UNKNOWN                                            
009800        PERFORM 200-CHECK-PERMISSION THRU 200-EXIT.                       
009900                                                                          
010000     IF LK-ROLE-IS-UNKNOWN OR LK-PERMISSION-DENIED                        
010100        MOVE LK-ROLE TO WS-DIAG-ROLE                                      
010200        MOVE LK-PERMISSION TO WS-DIAG-PERM                                
010300        MOVE LK-GRANTED-SW TO WS-DIAG-RESULT                              
010400        DISPLAY "PERMCHK DENIED/UNKNOWN " WS-DIAG-VIEW.                   
010500                                                                          
010600     GOBACK.                                                              
010700                                                                          
010800 100-CHECK-ROLE-KNOWN.                                                    
010900     SET RP-IDX TO 1.                                                     
011000     SET LK-ROLE-IS-UNKNOWN TO TRUE.                                      
011100     SEARCH RP-ENTRY                                                      
011200        AT END                                                            
011300            CONTINUE                                                      
011400        WHEN RP-ROLE(RP-IDX) = LK-ROLE                                    
011500            SET LK-ROLE-IS-KNOWN TO TRUE                                  
011600     END-SEARCH.                                                          
011700 100-EXIT.                                                                
011800     EXIT.                                                                
011900                                                                          
012000 200-CHECK-PERMISSION.                                                    
012100     SET RP-IDX TO 1.                                                     
012200     SEARCH RP-ENTRY                                                      
012300        AT END                                                            
012400            MOVE "N" TO LK-GRANTED-SW                                     
012500        WHEN RP-ROLE(RP-IDX) = LK-ROLE                                    
012600             AND RP-PERMISSION(RP-IDX) = LK-PERMISSION                    
012700            MOVE "Y" TO LK-GRANTED-SW                                     
012800     END-SEARCH.                                                          
012900 200-EXIT.                                                                
013000     EXIT.                                                                
013100                                                                          
013200 050-LOAD-ROLE-TABLE.                                                     
013300     SET RP-IDX TO 1.                                                     
013400     MOVE "admin"               TO RP-ROLE(RP-IDX).                       
013500     MOVE "read"                TO RP-PERMISSION(RP-IDX).                 
013600     SET RP-IDX UP BY 1.                                                  
013700     MOVE "admin"               TO RP-ROLE(RP-IDX).                       
013800     MOVE "write"               TO RP-PERMISSION(RP-IDX).                 
013900     SET RP-IDX UP BY 1.                                                  
014000     MOVE "admin"               TO RP-ROLE(RP-IDX).                       
014100     MOVE "delete"              TO RP-PERMISSION(RP-IDX).                 
014200     SET RP-IDX UP BY 1.                                                  
014300     MOVE "admin"               TO RP-ROLE(RP-IDX).                       
014400     MOVE "export"              TO RP-PERMISSION(RP-IDX).                 
014500     SET RP-IDX UP BY 1.                                                  
014600     MOVE "admin"               TO RP-ROLE(RP-IDX).                       
014700     MOVE "manage_users"        TO RP-PERMISSION(RP-IDX).                 
014800     SET RP-IDX UP BY 1.                                                  
014900     MOVE "lab_director"        TO RP-ROLE(RP-IDX).                       
015000     MOVE "read"                TO RP-PERMISSION(RP-IDX).                 
015100     SET RP-IDX UP BY 1.                                                  
015200     MOVE "lab_director"        TO RP-ROLE(RP-IDX).                       
015300     MOVE "write"               TO RP-PERMISSION(RP-IDX).                 
015400     SET RP-IDX UP BY 1.                                                  
015500     MOVE "lab_director"        TO RP-ROLE(RP-IDX).                       
015600     MOVE "export"              TO RP-PERMISSION(RP-IDX).                 
015700     SET RP-IDX UP BY 1.                                                  
015800     MOVE "lab_director"        TO RP-ROLE(RP-IDX).                       
015900     MOVE "sign_reports"        TO RP-PERMISSION(RP-IDX).                 
016000     SET RP-IDX UP BY 1.                                                  
016100     MOVE "genetic_counselor"   TO RP-ROLE(RP-IDX).                       
016200     MOVE "read"                TO RP-PERMISSION(RP-IDX).                 
016300     SET RP-IDX UP BY 1.                                                  
016400     MOVE "genetic_counselor"   TO RP-ROLE(RP-IDX).                       
016500     MOVE "export"              TO RP-PERMISSION(RP-IDX).                 
016600     SET RP-IDX UP BY 1.                                                  
016700     MOVE "clinician"           TO RP-ROLE(RP-IDX).                       
016800     MOVE "read"                TO RP-PERMISSION(RP-IDX).                 
016900     SET RP-IDX UP BY 1.                                                  
017000     MOVE "bioinformatician"    TO RP-ROLE(RP-IDX).                       
017100     MOVE "read"                TO RP-PERMISSION(RP-IDX).                 
017200     SET RP-IDX UP BY 1.                                                  
017300     MOVE "bioinformatician"    TO RP-ROLE(RP-IDX).                       
017400     MOVE "write"               TO RP-PERMISSION(RP-IDX).                 
017500     SET RP-IDX UP BY 1.                                                  
017600     MOVE "auditor"             TO RP-ROLE(RP-IDX).                       
017700     MOVE "read_audit_logs"     TO RP-PERMISSION(RP-IDX).                 
017800                                                                          
017900     MOVE 15 TO WS-ENTRIES-LOADED.                                        
018000     MOVE "Y" TO TABLE-LOADED-SW.                                         
018100 050-EXIT.                                                                
018200     EXIT.                                                                
