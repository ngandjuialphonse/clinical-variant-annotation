000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  STARRATE.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/25/91.                                                  
000600 DATE-COMPILED. 03/25/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     CALLED SUBPROGRAM - RULE U3-1 STAR RATING.                           
001300                                                                          
001400     TURNS THE FREE-TEXT REVIEW-STATUS COLUMN OF A                        
001500     CLINSIG-REF RECORD INTO A 0-4 STAR CONFIDENCE RATING.                
001600     THE INCOMING TEXT IS FOLDED TO LOWER CASE AND TESTED                 
001700     AGAINST A FIXED LIST OF SUBSTRINGS IN PRIORITY ORDER -               
001800     THE FIRST ONE THAT MATCHES WINS.  NO MATCH RATES 0.                  
001900                                                                          
002000     CALLED BY CLINSIG (300-CURATED-SIGNIFICANCE).                        
002100*                                                                         
002200************************************************************              
002300*CHANGE LOG.                                                              
002400*                                                                         
002500* 03/25/91  JS   0000  INITIAL VERSION - LOWER-CASE FOLD AND              
002600*                      SUBSTRING TEST REBUILT FROM STRLTH'S               
002700*                      CHARACTER-BY-CHARACTER SCAN                        
002800* 07/09/93  JS   0138  ADDED THE TWO "CRITERIA PROVIDED, ..." TIED        
002900*                      PRIORITIES - BOTH RATE 1 STAR                      
003000* 09/30/99  RTM  0244  Y2K - NO DATE FIELDS IN PROGRAM, REVIEWED          
003100*                      UNDER STD Y2K PROJECT REQUEST 99-118, NO           
003200*                      CHANGE REQUIRED                                    
003300* 05/04/05  AK   0316  LOWER-CASE FOLD NOW USES INSPECT CONVERTING        
003400*                      ON THE WHOLE 60 BYTES INSTEAD OF A                 
003500*                      CHARACTER LOOP - MUCH FASTER ON A BIG RUN          
003600* 03/13/06  MEC  0350  DISPLAYS THE UNFOLDED REVIEW-STATUS TEXT           
003700*                      WHEN NOTHING MATCHES, SO ANYONE ADDING A           
003800*                      NEW CLINVAR STATUS STRING CAN FIND IT IN           
003900*                      THE JOB LOG INSTEAD OF GUESSING                    
004000*                                                                         
004100************************************************************              
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600                                                                          
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900                                                                          
005000************************************************************              
005100* LOWER-CASE WORK COPY OF THE REVIEW STATUS TEXT.  WS-STATUS-             
005200* VIEW IS AN ALTERNATE, UN-FOLDED BYTE-FOR-BYTE OVERLAY OF                
005300* THE SAME AREA, CARRIED FOR CONSISTENCY WITH THE OTHER                   
005400* LOOKUP SUBPROGRAMS' TWO-VIEW WORK AREAS                                 
005500************************************************************              
005600 01  WS-STATUS-AREA.                                                      
005700     05  WS-STATUS-LOWER          PIC X(60).                              
005800 01  WS-STATUS-VIEW REDEFINES WS-STATUS-AREA.                             
005900     05  WS-STATUS-UPPER          PIC X(60).                              
006000                                                                          
006100************************************************************              
006200* UNFOLDED COPY OF THE INCOMING TEXT, KEPT SO 000-DONE CAN                
006300* DISPLAY IT WHEN NO PRIORITY TEST MATCHES - MEC 0350                     
006400************************************************************              
006500 01  WS-ORIG-STATUS-AREA.                                                 
006600     05  WS-ORIG-STATUS-TEXT      PIC X(60).                              
006700 01  WS-ORIG-STATUS-VIEW REDEFINES WS-ORIG-STATUS-AREA                    
006800                            PIC X(60).                                    
006900                                                                          
007000 01  WS-MATCH-COUNTS.                                                     
007100     05  WS-HIT-COUNT             PIC 9(03) COMP.                         
007200                                                                          
007300 01  WS-RATING-TRACE-AREA.                                                
007400     05  WS-RATING-COPY           PIC 9(01).                              
007500     05  WS-HIT-COPY              PIC 9(03).                              
007600 01  WS-RATING-TRACE-VIEW REDEFINES WS-RATING-TRACE-AREA                  
007700                            PIC X(04).                                    
007800                                                                          
007900 LINKAGE SECTION.                                                         
008000 01  STARRATE-PARMS.                                                      
008100     05  LK-REVIEW-STATUS         PIC X(60).                              
008200     05  LK-STAR-RATING           PIC 9(01) COMP-3.                       
008300                                                                          
008400 PROCEDURE DIVISION USING STARRATE-PARMS.                                 
008500 000-MAINLINE.                                                            
008600     MOVE ZERO TO LK-STAR-RATING.                                         
008700     MOVE LK-REVIEW-STATUS TO WS-ORIG-STATUS-TEXT.                        
008800     MOVE LK-REVIEW-STATUS TO WS-STATUS-LOWER.                            
008900     INSPECT WS-STATUS-LOWER                                              
009000        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
009100                TO "abcdefghijklmnopqrstuvwxyz".                          
009200                                                                          
009300     PERFORM 100-TEST-PRACTICE-GDLN THRU 100-EXIT.                        
009400     IF LK-STAR-RATING NOT = ZERO                                         
009500        GO TO 000-DONE.                                                   
009600     PERFORM 110-TEST-EXPERT-PANEL THRU 110-EXIT.                         
009700     IF LK-STAR-RATING NOT = ZERO                                         
009800        GO TO 000-DONE.                                                   
009900     PERFORM 120-TEST-MULTI-SUBMIT THRU 120-EXIT.                         
010000     IF LK-STAR-RATING NOT = ZERO                                         
010100        GO TO 000-DONE.                                                   
010200     PERFORM 130-TEST-CONFLICTING THRU 130-EXIT.                          
010300     IF LK-STAR-RATING NOT = ZERO                                         
010400        GO TO 000-DONE.                                                   
010500     PERFORM 140-TEST-SINGLE-SUBMIT THRU 140-EXIT.                        
010600                                                                          
010700 000-DONE.                                                                
010800     MOVE LK-STAR-RATING TO WS-RATING-COPY.                               
010900     MOVE WS-HIT-COUNT   TO WS-HIT-COPY.                                  
011000     IF LK-STAR-RATING = ZERO                                             
011100        DISPLAY "STARRATE NO MATCH " WS-ORIG-STATUS-VIEW.                 
011200     GOBACK.                                                              
011300                                                                          
011400 100-TEST-PRACTICE-GDLN.                                                  
011500     MOVE ZERO TO WS-HIT-COUNT.                                           
011600     INSPECT WS-STATUS-LOWER TALLYING WS-HIT-COUNT                        
011700            FOR ALL "practice guideline".                                 
011800     IF WS-HIT-COUNT > ZERO                                               
011900        MOVE 4 TO LK-STAR-RATING.                                         
012000 100-EXIT.                                                                
012100     EXIT.                                                                
012200                                                                          
012300 110-TEST-EXPERT-PANEL.                                                   
012400     MOVE ZERO TO WS-HIT-COUNT.                                           
012500     INSPECT WS-STATUS-LOWER TALLYING WS-HIT-COUNT                        
012600            FOR ALL "reviewed by expert panel".                           
012700     IF WS-HIT-COUNT > ZERO                                               
012800        MOVE 3 TO LK-STAR-RATING.                                         
012900 110-EXIT.                                                                
013000     EXIT.                                                                
013100                                                                          
013200 120-TEST-MULTI-SUBMIT.                                                   
013300     MOVE ZERO TO WS-HIT-COUNT.                                           
013400     INSPECT WS-STATUS-LOWER TALLYING WS-HIT-COUNT FOR ALL                
013500       "criteria provided, multiple submitters, no conflicts".            
013600     IF WS-HIT-COUNT > ZERO                                               
013700        MOVE 2 TO LK-STAR-RATING.                                         
013800 120-EXIT.                                                                
013900     EXIT.                                                                
014000                                                                          
014100 130-TEST-CONFLICTING.                                                    
014200     MOVE ZERO TO WS-HIT-COUNT.                                           
014300     INSPECT WS-STATUS-LOWER TALLYING WS-HIT-COUNT FOR ALL                
014400        "criteria provided, conflicting interpretations".                 
014500     IF WS-HIT-COUNT > ZERO                                               
014600        MOVE 1 TO LK-STAR-RATING.                                         
014700 130-EXIT.                                                                
014800     EXIT.                                                                
014900                                                                          
015000** "NO ASSERTION CRITERIA PROVIDED" AND "NO ASSERTION                     
015100** PROVIDED" BOTH RATE 0 STARS SO THIS IS THE LAST TEST -                 
015200** LK-STAR-RATING IS ALREADY ZERO WHEN NOTHING MATCHES                    
015300 140-TEST-SINGLE-SUBMIT.                                                  
015400     MOVE ZERO TO WS-HIT-COUNT.                                           
015500     INSPECT WS-STATUS-LOWER TALLYING WS-HIT-COUNT FOR ALL                
015600        "criteria provided, single submitter".                            
015700     IF WS-HIT-COUNT > ZERO                                               
015800        MOVE 1 TO LK-STAR-RATING.                                         
015900 140-EXIT.                                                                
016000     EXIT.                                                                
