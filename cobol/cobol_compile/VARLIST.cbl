000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  VARLIST.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/06/91.                                                  
000600 DATE-COMPILED. 05/06/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM PRINTS THE CLINICAL GENOMICS REPORT,                    
001300     RULE U5, FROM THE FILTERED VARIANT STREAM PRODUCED BY                
001400     FREQFILT AND THE ONE-RECORD PATIENT/TEST HEADER.                     
001500                                                                          
001600     300-LOAD-VARIANTS BUFFERS EVERY DETAIL RECORD INTO                   
001700     VARIANT-TABLE-AREA, RE-DERIVING ITS OWN REPORTABILITY                
001800     AND BUCKET TEST FROM VARWK-CLIN-SIG (RULE U5-1) RATHER               
001900     THAN TRUSTING A FLAG CARRIED FORWARD FROM CLINSIG, AND               
002000     CAPTURES FREQFILT'S TRAILER RECORD (VWKT- FIELDS, SEE                
002100     VARWKREC) FOR THE QUALITY- AND FREQUENCY-FILTER                      
002200     CONTROL TOTALS (RULE U5-4) WITHOUT RE-COUNTING THEM.                 
002300                                                                          
002400     REPORT GENERATION IS GATED ON THE REQUESTING USER'S                  
002500     ROLE HOLDING THE "export" PERMISSION (RULE U6-1),                    
002600     READ OFF A ONE-RECORD RPTPARM CONTROL CARD THE SAME                  
002700     WAY FREQFILT READS ITS RUNPARM CARD.  THE PERMISSION                 
002800     CHECK - GRANTED OR DENIED - IS ALWAYS AUDITED (RULE                  
002900     U6-3) THROUGH THE SHARED AUDITLOG SUBPROGRAM.                        
003000                                                                          
003100     760-BUILD-INTERPRETATION, 770-WRITE-RECOMMENDATIONS                  
003200     AND 780-WRITE-DISCLAIMER ALL SHARE THE SAME 116-                     
003300     COLUMN WORD-WRAP LOGIC, 765-PRINT-WRAP-LINE THRU                     
003400     767-SKIP-LEADING-SPACE, RATHER THAN THREE COPIES OF                  
003500     IT.                                                                  
003600*                                                                         
003700************************************************************              
003800*CHANGE LOG.                                                              
003900*                                                                         
004000* 05/06/91  JS   0000  INITIAL VERSION - REBUILT FROM PATLIST'S           
004100*                      REPORT-WRITING SKELETON                            
004200* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
004300*                      REQUEST 99-118                                     
004400* 04/18/02  AK   0301  ADDED THE RPTPARM/PERMCHK EXPORT-PERMISSION        
004500*                      GATE - REPORTS WERE PRINTING FOR ANY USER          
004600*                      ID SUBMITTED IN THE JOB CARD                       
004700* 07/22/05  MEC  0361  ADDED THE PER-VARIANT BRCA REFERRAL LINE TO        
004800*                      770-WRITE-RECOMMENDATIONS, RULE U5-3, PER          
004900*                      THE GENETIC COUNSELING GROUP'S REQUEST             
005000* 06/02/06  AK   0393  "VARIANTS EMITTED" ON THE CONTROL-TOTALS           
005100*                      TRAILER WAS JUST REPRINTING RECS-READ-COUNT        
005200*                      UNDER A DIFFERENT LABEL.  330 NOW ALSO             
005300*                      CAPTURES FREQFILT'S OWN VWKT-QF-IN-COUNT SO        
005400*                      THE LINE CARRIES A GENUINE UPSTREAM FIGURE         
005500*                                                                         
005600************************************************************              
005700*                                                                         
005800   PATIENT HEADER FILE     -   GENOMX01.PATIENT                           
005900                                                                          
006000   VARIANT INPUT FILE      -   GENOMX01.FREQFILT                          
006100                                                                          
006200   CONTROL FILE            -   GENOMX01.RPTPARM                           
006300                                                                          
006400   REPORT PRODUCED         -   GENOMX01.VARLIST.RPT                       
006500                                                                          
006600   DUMP FILE               -   SYSOUT                                     
006700                                                                          
006800************************************************************              
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER. IBM-390.                                                
007200 OBJECT-COMPUTER. IBM-390.                                                
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM.                                                  
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700     SELECT SYSOUT                                                        
007800         ASSIGN TO UT-S-SYSOUT                                            
007900         ORGANIZATION IS SEQUENTIAL.                                      
008000                                                                          
008100     SELECT PATIENT                                                       
008200         ASSIGN TO UT-S-PATIENT                                           
008300         ACCESS MODE IS SEQUENTIAL                                        
008400         FILE STATUS IS PTCODE.                                           
008500                                                                          
008600     SELECT VAROUT                                                        
008700         ASSIGN TO UT-S-FREQFILT                                          
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS VFCODE.                                           
009000                                                                          
009100     SELECT RPTPARM                                                       
009200         ASSIGN TO UT-S-RPTPARM                                           
009300         ACCESS MODE IS SEQUENTIAL                                        
009400         FILE STATUS IS RFCODE.                                           
009500                                                                          
009600     SELECT REPORT                                                        
009700         ASSIGN TO UT-S-REPORT                                            
009800         ACCESS MODE IS SEQUENTIAL                                        
009900         FILE STATUS IS RPCODE.                                           
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  SYSOUT                                                               
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 130 CHARACTERS                                       
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS SYSOUT-REC.                                           
010900 01  SYSOUT-REC  PIC X(130).                                              
011000                                                                          
011100 FD  PATIENT                                                              
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 250 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS PATIENT-IN-DATA.                                      
011700 01  PATIENT-IN-DATA             PIC X(250).                              
011800                                                                          
011900 FD  VAROUT                                                               
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 366 CHARACTERS                                       
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS VARIANT-FLT-DATA.                                     
012500 01  VARIANT-FLT-DATA            PIC X(366).                              
012600                                                                          
012700* ONE-RECORD CONTROL CARD - REQUESTING USER ID AND ROLE,                  
012800* CHECKED AGAINST PERMCHK FOR "export" BEFORE ANY REPORT                  
012900* LINE IS WRITTEN                                                         
013000 FD  RPTPARM                                                              
013100     RECORDING MODE IS F                                                  
013200     LABEL RECORDS ARE STANDARD                                           
013300     RECORD CONTAINS 40 CHARACTERS                                        
013400     BLOCK CONTAINS 0 RECORDS                                             
013500     DATA RECORD IS RPT-PARM-DATA.                                        
013600 01  RPT-PARM-DATA               PIC X(40).                               
013700                                                                          
013800 FD  REPORT                                                               
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORDS ARE STANDARD                                           
014100     RECORD CONTAINS 132 CHARACTERS                                       
014200     BLOCK CONTAINS 0 RECORDS                                             
014300     DATA RECORD IS RPT-REC.                                              
014400 01  RPT-REC                     PIC X(132).                              
014500                                                                          
014600 WORKING-STORAGE SECTION.                                                 
014700                                                                          
014800 01  FILE-STATUS-CODES.                                                   
014900     05  PTCODE                  PIC X(2).                                
015000     05  VFCODE                  PIC X(2).                                
015100         88  NO-MORE-VAROUT-DATA      VALUE "10".                         
015200     05  RFCODE                  PIC X(2).                                
015300         88  NO-MORE-RPTPARM-DATA     VALUE "10".                         
015400     05  RPCODE                  PIC X(2).                                
015500                                                                          
015600 COPY PATNTREC.                                                           
015700                                                                          
015800 COPY VARWKREC.                                                           
015900                                                                          
016000************************************************************              
016100* TRAILER-RECORD VIEW OF THE SAME 366-BYTE AREA FREQFILT                  
016200* WRITES AS ITS LAST RECORD - SAME LAYOUT AS THE ONE DECLARED             
016300* IN FREQFILT ITSELF (SEE THAT PROGRAM'S 480-WRITE-TRAILER-               
016400* REC), CAPTURED HERE FOR THE CONTROL-TOTALS TRAILER, U5-4                
016500************************************************************              
016600 01  VARWK-TRAILER-VIEW REDEFINES VARIANT-WORK-REC.                       
016700     05  VWKT-REC-TYPE               PIC X(01).                           
016800     05  VWKT-QF-IN-COUNT            PIC 9(09).                           
016900     05  VWKT-QF-PASS-COUNT          PIC 9(09).                           
017000     05  VWKT-QF-DROP-COUNT          PIC 9(09).                           
017100     05  VWKT-FF-IN-COUNT            PIC 9(09).                           
017200     05  VWKT-FF-PASS-COUNT          PIC 9(09).                           
017300     05  VWKT-FF-DROP-COUNT          PIC 9(09).                           
017400     05  VWKT-GF-IN-COUNT            PIC 9(09).                           
017500     05  VWKT-GF-PASS-COUNT          PIC 9(09).                           
017600     05  VWKT-GF-DROP-COUNT          PIC 9(09).                           
017700     05  VWKT-CARRIER-COUNT          PIC 9(09).                           
017800     05  VWKT-MCF-TESTED-COUNT       PIC 9(09).                           
017900     05  VWKT-MCF-TOO-COMMON-COUNT   PIC 9(09).                           
018000     05  FILLER                      PIC X(257).                          
018100                                                                          
018200************************************************************              
018300* SAVE-AREA FOR THE UPSTREAM FILTER TOTALS ONCE THE TRAILER               
018400* RECORD HAS BEEN READ AND VARIANT-WORK-REC IS ABOUT TO BE                
018500* OVERWRITTEN BY THE NEXT (NONEXISTENT) READ                              
018600************************************************************              
018700 01  SAVED-FILTER-TOTALS.                                                 
018800     05  SV-VARIANTS-EMITTED-COUNT   PIC 9(09) COMP.                      
018900     05  SV-QF-PASS-COUNT            PIC 9(09) COMP.                      
019000     05  SV-QF-DROP-COUNT            PIC 9(09) COMP.                      
019100     05  SV-FF-PASS-COUNT            PIC 9(09) COMP.                      
019200     05  SV-FF-DROP-COUNT            PIC 9(09) COMP.                      
019300     05  SV-GF-PASS-COUNT            PIC 9(09) COMP.                      
019400     05  SV-GF-DROP-COUNT            PIC 9(09) COMP.                      
019500                                                                          
019600 01  RPT-PARM-REC.                                                        
019700     05  RP-USER-ID              PIC X(10).                               
019800     05  RP-ROLE                 PIC X(20).                               
019900     05  FILLER                  PIC X(10).                               
020000                                                                          
020100************************************************************              
020200* UP TO 500 SURVIVING VARIANTS BUFFERED HERE SO THE THREE                 
020300* BUCKET SECTIONS CAN EACH BE PRINTED IN ORDER PATHOGENIC,                
020400* LIKELY PATHOGENIC, VUS - THE INPUT STREAM ARRIVES IN NO                 
020500* PARTICULAR CLASSIFICATION ORDER                                         
020600************************************************************              
020700 01  VARIANT-TABLE-AREA.                                                  
020800     05  VART-ENTRY OCCURS 500 TIMES INDEXED BY VART-IDX.                 
020900         10  VART-GENE               PIC X(15).                           
021000         10  VART-VARIANT            PIC X(25).                           
021100         10  VART-PROTEIN-CHG        PIC X(30).                           
021200         10  VART-ZYGOSITY           PIC X(12).                           
021300         10  VART-CLASSIFICATION     PIC X(40).                           
021400         10  VART-CONDITION          PIC X(40).                           
021500         10  VART-INHERITANCE        PIC X(02).                           
021600         10  VART-BUCKET             PIC X(01).                           
021700             88  VART-IS-PATHOGENIC      VALUE "P".                       
021800             88  VART-IS-LIKELY-PATH     VALUE "L".                       
021900             88  VART-IS-VUS             VALUE "V".                       
022000         10  FILLER                  PIC X(05).                           
022100                                                                          
022200 01  DISTINCT-GENE-TABLE.                                                 
022300     05  DG-ENTRY OCCURS 50 TIMES INDEXED BY DG-IDX.                      
022400         10  DG-GENE                 PIC X(15).                           
022500                                                                          
022600 01  DISTINCT-COND-TABLE.                                                 
022700     05  DC-ENTRY OCCURS 50 TIMES INDEXED BY DC-IDX.                      
022800         10  DC-CONDITION            PIC X(40).                           
022900                                                                          
023000 01  WS-GENE-DISPLAY-LIST            PIC X(200).                          
023100 01  WS-COND-DISPLAY-LIST            PIC X(200).                          
023200 01  WS-LIST-SCRATCH                 PIC X(200).                          
023300                                                                          
023400 01  PERMCHK-CALL-PARMS.                                                  
023500     05  LK-ROLE                     PIC X(20).                           
023600     05  LK-PERMISSION               PIC X(20).                           
023700     05  LK-GRANTED-SW               PIC X(01).                           
023800         88  LK-PERMISSION-GRANTED       VALUE "Y".                       
023900         88  LK-PERMISSION-DENIED        VALUE "N".                       
024000     05  LK-UNKNOWN-ROLE-SW          PIC X(01).                           
024100         88  LK-ROLE-IS-UNKNOWN          VALUE "Y".                       
024200                                                                          
024300 01  AUDITLOG-CALL-PARMS.                                                 
024400     05  LK-FUNCTION                 PIC X(05).                           
024500         88  LK-FN-LOG                    VALUE "LOG".                    
024600         88  LK-FN-CLOSE                  VALUE "CLOSE".                  
024700     05  LK-TIMESTAMP                PIC X(20).                           
024800     05  LK-USER-ID                  PIC X(10).                           
024900     05  LK-ACTION                   PIC X(15).                           
025000     05  LK-RESOURCE-TYPE            PIC X(15).                           
025100     05  LK-RESOURCE-ID              PIC X(15).                           
025200     05  LK-SUCCESS-FLAG             PIC X(01).                           
025300     05  LK-DETAILS                  PIC X(40).                           
025400                                                                          
025500************************************************************              
025600* TODAY'S RUN DATE AND TIME, USED FOR THE REPORT FOOTER AND               
025700* THE AUDIT-LOG TIMESTAMP - SAME BREAKDOWN TECHNIQUE AS                   
025800* VAREDIT, VEPANNOT, CLINSIG AND FREQFILT                                 
025900************************************************************              
026000 01  WS-CCYYMMDD                 PIC 9(08) COMP.                          
026100 01  WS-DATE-PARTS REDEFINES WS-CCYYMMDD.                                 
026200     05  WS-DATE-CC              PIC 9(02).                               
026300     05  WS-DATE-YY              PIC 9(02).                               
026400     05  WS-DATE-MM              PIC 9(02).                               
026500     05  WS-DATE-DD              PIC 9(02).                               
026600                                                                          
026700 01  WS-HHMMSSCS                 PIC 9(08) COMP.                          
026800 01  WS-TIME-PARTS REDEFINES WS-HHMMSSCS.                                 
026900     05  WS-TIME-HH              PIC 9(02).                               
027000     05  WS-TIME-MM              PIC 9(02).                               
027100     05  WS-TIME-SS              PIC 9(02).                               
027200     05  WS-TIME-CS              PIC 9(02).                               
027300                                                                          
027400 01  WS-TIMESTAMP-20              PIC X(20).                              
027500                                                                          
027600************************************************************              
027700* ALTERNATE FLAT VIEW OF THE OFFENDING VARIANT-KEY, USED ONLY             
027800* BY 1000-ABEND-RTN TO SHOW IT ON THE SYSOUT DUMP - SAME                  
027900* TECHNIQUE AS VEPANNOT, CLINSIG AND FREQFILT                             
028000************************************************************              
028100 01  WS-ABEND-KEY-AREA.                                                   
028200     05  WS-ABEND-KEY             PIC X(55).                              
028300     05  FILLER                   PIC X(75).                              
028400 01  WS-ABEND-KEY-VIEW REDEFINES WS-ABEND-KEY-AREA                        
028500                            PIC X(130).                                   
028600                                                                          
028700************************************************************              
028800* RULE U5-1 SUBSTRING-TEST WORK AREA - SAME CONVENTION AS                 
028900* CLINSIG'S 450-SET-SIG-FLAGS                                             
029000************************************************************              
029100 01  WS-SIG-TEXT-LOWER            PIC X(40).                              
029200 01  WS-HIT-COUNT                 PIC 9(03) COMP.                         
029300                                                                          
029400 01  WS-CANDIDATE-GENE            PIC X(15).                              
029500 01  WS-CANDIDATE-COND            PIC X(40).                              
029600 01  WS-COUNT-DISPLAY             PIC 999.                                
029700 01  WS-GENE-LEN                  PIC 9(03) COMP.                         
029800 01  WS-COND-LEN                  PIC 9(03) COMP.                         
029900                                                                          
030000************************************************************              
030100* 116-COLUMN WORD-WRAP WORK AREA, SHARED BY 760, 770 AND 780              
030200************************************************************              
030300 01  WS-INTERP-TEXT               PIC X(600).                             
030400 01  WS-INTERP-LEN                PIC 9(04) COMP.                         
030500 01  WS-INTERP-PTR                PIC 9(04) COMP.                         
030600 01  WS-WRAP-START                PIC 9(04) COMP.                         
030700 01  WS-WRAP-BREAK                PIC 9(04) COMP.                         
030800 01  WS-WRAP-CHUNK-LEN            PIC 9(04) COMP.                         
030900 01  WS-WRAP-REMAIN               PIC 9(04) COMP.                         
031000                                                                          
031100 01  COUNTERS-AND-ACCUMULATORS.                                           
031200     05  RECS-READ-COUNT          PIC 9(09) COMP.                         
031300     05  ANNOTATED-COUNT          PIC 9(09) COMP.                         
031400     05  PATH-COUNT               PIC 9(05) COMP.                         
031500     05  LIKELY-PATH-COUNT        PIC 9(05) COMP.                         
031600     05  VUS-COUNT                PIC 9(05) COMP.                         
031700     05  TOTAL-REPORTED-COUNT     PIC 9(05) COMP.                         
031800     05  RECS-SKIPPED-COUNT       PIC 9(09) COMP.                         
031900     05  DG-COUNT                 PIC 9(03) COMP.                         
032000     05  DC-COUNT                 PIC 9(03) COMP.                         
032100     05  WS-LINES                 PIC 9(03) COMP VALUE 99.                
032200     05  WS-PAGES                 PIC 9(03) COMP VALUE 1.                 
032300     05  WS-BRCA-LINE-COUNT       PIC 9(03) COMP.                         
032400                                                                          
032500 01  FLAGS-AND-SWITCHES.                                                  
032600     05  MORE-VAROUT-SW           PIC X(01) VALUE "Y".                    
032700     05  PERMISSION-RESULT-SW     PIC X(01) VALUE "N".                    
032800         88  EXPORT-PERMISSION-GRANTED   VALUE "Y".                       
032900     05  GENE-FOUND-SW            PIC X(01).                              
033000     05  COND-FOUND-SW            PIC X(01).                              
033100                                                                          
033200 COPY ABENDREC.                                                           
033300                                                                          
033400************************************************************              
033500* PRINT-LINE RECORDS - ONE 01-LEVEL WS GROUP PER LINE TYPE,               
033600* LITERALS CARRIED AS FILLER, SAME IDIOM AS PATLIST'S OWN                 
033700* WS-HDR-REC / WS-COLM-HDR-REC / WS-PATIENT-RPT-REC FAMILY                
033800************************************************************              
033900 01  WS-BLANK-LINE.                                                       
034000     05  FILLER                   PIC X(132) VALUE SPACES.                
034100                                                                          
034200 01  WS-SEP-LINE.                                                         
034300     05  FILLER                   PIC X(132) VALUE ALL "-".               
034400                                                                          
034500 01  WS-TITLE-LINE.                                                       
034600     05  FILLER                   PIC X(1)  VALUE SPACE.                  
034700     05  FILLER                   PIC X(25) VALUE                         
034800         "CLINICAL GENOMICS REPORT".                                      
034900     05  FILLER                   PIC X(106) VALUE SPACES.                
035000                                                                          
035100 01  WS-PAGE-HDR-LINE.                                                    
035200     05  FILLER                   PIC X(100) VALUE SPACES.                
035300     05  FILLER                   PIC X(12) VALUE "PAGE NUMBER:".         
035400     05  PAGE-NBR-O               PIC ZZ9.                                
035500     05  FILLER                   PIC X(17) VALUE SPACES.                 
035600                                                                          
035700 01  WS-PATIENT-LINE.                                                     
035800     05  FILLER                   PIC X(1)  VALUE SPACE.                  
035900     05  FILLER                   PIC X(9)  VALUE "PATIENT: ".            
036000     05  PL-PATIENT-NAME          PIC X(31).                              
036100     05  FILLER                   PIC X(6)  VALUE "  DOB:".               
036200     05  PL-DOB                   PIC X(11).                              
036300     05  FILLER                   PIC X(6)  VALUE " MRN:".                
036400     05  PL-MRN                   PIC X(13).                              
036500     05  FILLER                   PIC X(55) VALUE SPACES.                 
036600                                                                          
036700 01  WS-TEST-LINE.                                                        
036800     05  FILLER                   PIC X(1)  VALUE SPACE.                  
036900     05  FILLER                   PIC X(6)  VALUE "TEST: ".               
037000     05  PL-TEST-NAME             PIC X(31).                              
037100     05  FILLER                   PIC X(12) VALUE " ACCESSION: ".         
037200     05  PL-ACCESSION             PIC X(16).                              
037300     05  FILLER                  PIC X(14) VALUE " REPORT DATE: ".        
037400     05  PL-REPORT-DATE           PIC X(11).                              
037500     05  FILLER                   PIC X(41) VALUE SPACES.                 
037600                                                                          
037700 01  WS-SUMMARY-LINE.                                                     
037800     05  FILLER                   PIC X(1)  VALUE SPACE.                  
037900     05  FILLER                   PIC X(17) VALUE                         
038000         "RESULTS SUMMARY: ".                                             
038100     05  FILLER                   PIC X(12) VALUE "PATHOGENIC: ".         
038200     05  SL-PATH-CT               PIC ZZ9.                                
038300     05  FILLER                   PIC X(4)  VALUE SPACES.                 
038400     05  FILLER                   PIC X(17) VALUE                         
038500         "LIKELY PATHOGENIC:".                                            
038600     05  SL-LIKELY-CT             PIC ZZ9.                                
038700     05  FILLER                   PIC X(4)  VALUE SPACES.                 
038800     05  FILLER                   PIC X(5)  VALUE "VUS:".                 
038900     05  SL-VUS-CT                PIC ZZ9.                                
039000     05  FILLER                   PIC X(63) VALUE SPACES.                 
039100                                                                          
039200 01  WS-SECTION-HDR-LINE.                                                 
039300     05  FILLER                   PIC X(1)  VALUE SPACE.                  
039400     05  SEC-HDR-TEXT             PIC X(30).                              
039500     05  FILLER                   PIC X(101) VALUE SPACES.                
039600                                                                          
039700 01  WS-COLM-HDR-LINE.                                                    
039800     05  FILLER                   PIC X(15) VALUE "GENE".                 
039900     05  FILLER                   PIC X(25) VALUE "VARIANT".              
040000     05  FILLER                   PIC X(30) VALUE                         
040100         "PROTEIN CHANGE".                                                
040200     05  FILLER                   PIC X(12) VALUE "ZYGOSITY".             
040300     05  FILLER                   PIC X(25) VALUE                         
040400         "CLASSIFICATION".                                                
040500     05  FILLER                   PIC X(24) VALUE "CONDITION".            
040600     05  FILLER                   PIC X(1)  VALUE SPACE.                  
040700                                                                          
040800 01  WS-DETAIL-LINE.                                                      
040900     05  DL-GENE                  PIC X(15).                              
041000     05  DL-VARIANT               PIC X(25).                              
041100     05  DL-PROTEIN-CHG           PIC X(30).                              
041200     05  DL-ZYGOSITY              PIC X(12).                              
041300     05  DL-CLASSIFICATION        PIC X(25).                              
041400     05  DL-CONDITION             PIC X(24).                              
041500     05  FILLER                   PIC X(1)  VALUE SPACE.                  
041600                                                                          
041700 01  WS-TEXT-LINE.                                                        
041800     05  FILLER                   PIC X(2)  VALUE SPACES.                 
041900     05  TXT-LINE-BODY            PIC X(116).                             
042000     05  FILLER                   PIC X(14) VALUE SPACES.                 
042100                                                                          
042200 01  WS-FOOTER-LINE.                                                      
042300     05  FILLER                   PIC X(1)  VALUE SPACE.                  
042400     05  FILLER                   PIC X(12) VALUE "GENERATED: ".          
042500     05  FL-TIMESTAMP             PIC X(19).                              
042600     05  FILLER                   PIC X(6)  VALUE "  LAB:".               
042700     05  FL-LAB-NAME              PIC X(35).                              
042800     05  FILLER                   PIC X(6)  VALUE " CLIA:".               
042900     05  FL-CLIA                  PIC X(12).                              
043000     05  FILLER                   PIC X(41) VALUE SPACES.                 
043100                                                                          
043200 01  WS-CTL-TOTAL-LINE.                                                   
043300     05  FILLER                   PIC X(1)  VALUE SPACE.                  
043400     05  CTL-LABEL                PIC X(40).                              
043500     05  CTL-VALUE                PIC ZZZ,ZZZ,ZZ9.                        
043600     05  FILLER                   PIC X(82) VALUE SPACES.                 
043700                                                                          
043800 PROCEDURE DIVISION.                                                      
043900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
044000                                                                          
044100     IF EXPORT-PERMISSION-GRANTED                                         
044200        PERFORM 200-READ-PATIENT THRU 200-EXIT                            
044300        PERFORM 300-LOAD-VARIANTS THRU 300-EXIT                           
044400        PERFORM 400-WRITE-REPORT THRU 400-EXIT                            
044500     END-IF.                                                              
044600                                                                          
044700     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
044800     MOVE +0 TO RETURN-CODE.                                              
044900     GOBACK.                                                              
045000                                                                          
045100 000-HOUSEKEEPING.                                                        
045200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
045300     DISPLAY "******** BEGIN JOB VARLIST ********".                       
045400     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.                               
045500     ACCEPT WS-HHMMSSCS FROM TIME.                                        
045600     STRING                                                               
045700        WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-" WS-DATE-DD               
045800        " " WS-TIME-HH ":" WS-TIME-MM ":" WS-TIME-SS                      
045900        DELIMITED BY SIZE INTO WS-TIMESTAMP-20.                           
046000     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
046100     MOVE 99 TO WS-LINES.                                                 
046200     MOVE 1  TO WS-PAGES.                                                 
046300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
046400     PERFORM 050-LOAD-RPTPARM THRU 050-EXIT.                              
046500     PERFORM 100-CHECK-EXPORT-PERM THRU 100-EXIT.                         
046600 000-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900**   MISSING OR BLANK CONTROL CARD LEAVES THE ROLE BLANK,                 
047000**   WHICH PERMCHK FLAGS AS AN UNKNOWN ROLE (RULE U6-1)                   
047100 050-LOAD-RPTPARM.                                                        
047200     MOVE "050-LOAD-RPTPARM" TO PARA-NAME.                                
047300     MOVE SPACES TO RP-USER-ID.                                           
047400     MOVE SPACES TO RP-ROLE.                                              
047500                                                                          
047600     READ RPTPARM INTO RPT-PARM-REC                                       
047700        AT END                                                            
047800            MOVE SPACES TO RP-USER-ID                                     
047900            MOVE SPACES TO RP-ROLE                                        
048000     END-READ.                                                            
048100                                                                          
048200     DISPLAY "REQUESTING USER   " RP-USER-ID.                             
048300     DISPLAY "REQUESTING ROLE   " RP-ROLE.                                
048400 050-EXIT.                                                                
048500     EXIT.                                                                
048600                                                                          
048700**   RULE U6-1 - GATES THE ENTIRE REPORT ON THE "export"                  
048800**   PERMISSION.  A DENIED CHECK IS AUDITED THE SAME AS A                 
048900**   GRANTED ONE, SEE AUDITLOG REMARKS                                    
049000 100-CHECK-EXPORT-PERM.                                                   
049100     MOVE "100-CHECK-EXPORT-PERM" TO PARA-NAME.                           
049200     MOVE RP-ROLE      TO LK-ROLE.                                        
049300     MOVE "export"     TO LK-PERMISSION.                                  
049400     CALL "PERMCHK" USING PERMCHK-CALL-PARMS.                             
049500                                                                          
049600     MOVE "N" TO PERMISSION-RESULT-SW.                                    
049700     IF LK-PERMISSION-GRANTED                                             
049800        MOVE "Y" TO PERMISSION-RESULT-SW                                  
049900        DISPLAY "EXPORT PERMISSION GRANTED"                               
050000     ELSE                                                                 
050100        IF LK-ROLE-IS-UNKNOWN                                             
050200            DISPLAY "*** UNKNOWN ROLE - REPORT NOT PRINTED ***"           
050300        ELSE                                                              
050400            DISPLAY "*** EXPORT PERMISSION DENIED ***"                    
050500        END-IF                                                            
050600     END-IF.                                                              
050700                                                                          
050800     PERFORM 950-LOG-REPORT-EVENT THRU 950-EXIT.                          
050900 100-EXIT.                                                                
051000     EXIT.                                                                
051100                                                                          
051200 200-READ-PATIENT.                                                        
051300     MOVE "200-READ-PATIENT" TO PARA-NAME.                                
051400     READ PATIENT INTO PATIENT-REC                                        
051500        AT END                                                            
051600            MOVE "NO PATIENT HEADER RECORD PRESENT"                       
051700                TO ABEND-REASON                                           
051800            GO TO 1000-ABEND-RTN                                          
051900     END-READ.                                                            
052000 200-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300**   BUFFERS EVERY DETAIL RECORD, CONSUMES THE ONE TRAILER                
052400**   RECORD FOR THE UPSTREAM FILTER TOTALS                                
052500 300-LOAD-VARIANTS.                                                       
052600     MOVE "300-LOAD-VARIANTS" TO PARA-NAME.                               
052700     PERFORM 310-READ-VAROUT THRU 310-EXIT.                               
052800     PERFORM 320-BUCKET-ONE-VARIANT THRU 320-EXIT                         
052900        UNTIL NO-MORE-VAROUT-DATA.                                        
053000 300-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300 310-READ-VAROUT.                                                         
053400     READ VAROUT INTO VARIANT-WORK-REC                                    
053500        AT END MOVE "N" TO MORE-VAROUT-SW                                 
053600     END-READ.                                                            
053700 310-EXIT.                                                                
053800     EXIT.                                                                
053900                                                                          
054000 320-BUCKET-ONE-VARIANT.                                                  
054100     MOVE "320-BUCKET-ONE-VARIANT" TO PARA-NAME.                          
054200     IF VARWK-IS-TRAILER                                                  
054300        PERFORM 330-CAPTURE-TRLR-TOTALS THRU 330-EXIT                     
054400     ELSE                                                                 
054500        ADD +1 TO RECS-READ-COUNT                                         
054600        IF VARWK-WAS-ANNOTATED                                            
054700            ADD +1 TO ANNOTATED-COUNT                                     
054800        END-IF                                                            
054900        PERFORM 340-REPORTABILITY-TEST THRU 340-EXIT                      
055000     END-IF.                                                              
055100     PERFORM 310-READ-VAROUT THRU 310-EXIT.                               
055200 320-EXIT.                                                                
055300     EXIT.                                                                
055400                                                                          
055500**   VWKT-QF-IN-COUNT IS FREQFILT'S OWN INPUT COUNT - SINCE               
055600**   NOTHING BETWEEN VAREDIT AND FREQFILT DROPS A RECORD, IT              
055700**   IS THE SAME FIGURE AS VAREDIT'S OWN VARIANTS-EMITTED                 
055800**   TALLY, CARRIED FORWARD RATHER THAN RECOUNTED - REQUEST               
055900**   04-393                                                               
056000 330-CAPTURE-TRLR-TOTALS.                                                 
056100     MOVE "330-CAPTURE-TRLR-TOTALS" TO PARA-NAME.                         
056200     MOVE VWKT-QF-IN-COUNT TO SV-VARIANTS-EMITTED-COUNT.                  
056300     MOVE VWKT-QF-PASS-COUNT TO SV-QF-PASS-COUNT.                         
056400     MOVE VWKT-QF-DROP-COUNT TO SV-QF-DROP-COUNT.                         
056500     MOVE VWKT-FF-PASS-COUNT TO SV-FF-PASS-COUNT.                         
056600     MOVE VWKT-FF-DROP-COUNT TO SV-FF-DROP-COUNT.                         
056700     MOVE VWKT-GF-PASS-COUNT TO SV-GF-PASS-COUNT.                         
056800     MOVE VWKT-GF-DROP-COUNT TO SV-GF-DROP-COUNT.                         
056900 330-EXIT.                                                                
057000     EXIT.                                                                
057100                                                                          
057200**   RULE U5-1 - CASE-INSENSITIVE SUBSTRING TEST, SAME                    
057300**   CONVENTION AS CLINSIG'S 450-SET-SIG-FLAGS.  A NON-                   
057400**   REPORTABLE VARIANT IS COUNTED AND DROPPED HERE                       
057500 340-REPORTABILITY-TEST.                                                  
057600     MOVE "340-REPORTABILITY-TEST" TO PARA-NAME.                          
057700     MOVE VARWK-CLIN-SIG TO WS-SIG-TEXT-LOWER.                            
057800     INSPECT WS-SIG-TEXT-LOWER                                            
057900        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
058000                TO "abcdefghijklmnopqrstuvwxyz".                          
058100                                                                          
058200     MOVE ZERO TO WS-HIT-COUNT.                                           
058300     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
058400            FOR ALL "pathogenic".                                         
058500     IF WS-HIT-COUNT > ZERO                                               
058600        PERFORM 345-ADD-TO-TABLE THRU 345-EXIT                            
058700        GO TO 340-EXIT.                                                   
058800                                                                          
058900     MOVE ZERO TO WS-HIT-COUNT.                                           
059000     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
059100            FOR ALL "uncertain".                                          
059200     IF WS-HIT-COUNT > ZERO                                               
059300        PERFORM 345-ADD-TO-TABLE THRU 345-EXIT                            
059400        GO TO 340-EXIT.                                                   
059500                                                                          
059600     ADD +1 TO RECS-SKIPPED-COUNT.                                        
059700 340-EXIT.                                                                
059800     EXIT.                                                                
059900                                                                          
060000**   BUCKETS THE REPORTABLE VARIANT, PATHOGENIC-BUT-NOT-                  
060100**   LIKELY VS. LIKELY-PATHOGENIC VS. VUS, AND ADDS ITS                   
060200**   GENE AND CONDITION TO THE DISTINCT-VALUE TABLES WHEN                 
060300**   IT IS PATHOGENIC OR LIKELY PATHOGENIC (RULE U5-2)                    
060400 345-ADD-TO-TABLE.                                                        
060500     MOVE "345-ADD-TO-TABLE" TO PARA-NAME.                                
060600     IF TOTAL-REPORTED-COUNT >= 500                                       
060700        GO TO 345-EXIT.                                                   
060800                                                                          
060900     ADD +1 TO TOTAL-REPORTED-COUNT.                                      
061000     SET VART-IDX TO TOTAL-REPORTED-COUNT.                                
061100     MOVE VARWK-GENE           TO VART-GENE(VART-IDX).                    
061200     MOVE VARWK-REGION-STR     TO VART-VARIANT(VART-IDX).                 
061300     MOVE VARWK-PROTEIN-CHG    TO VART-PROTEIN-CHG(VART-IDX).             
061400     MOVE VARWK-ZYGOSITY       TO VART-ZYGOSITY(VART-IDX).                
061500     MOVE VARWK-CLIN-SIG       TO VART-CLASSIFICATION(VART-IDX).          
061600     MOVE VARWK-CONDITION      TO VART-CONDITION(VART-IDX).               
061700     MOVE VARWK-INHERITANCE    TO VART-INHERITANCE(VART-IDX).             
061800                                                                          
061900     MOVE ZERO TO WS-HIT-COUNT.                                           
062000     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
062100            FOR ALL "uncertain".                                          
062200     IF WS-HIT-COUNT > ZERO                                               
062300        SET VART-IS-VUS(VART-IDX) TO TRUE                                 
062400        ADD +1 TO VUS-COUNT                                               
062500        GO TO 345-EXIT.                                                   
062600                                                                          
062700     MOVE ZERO TO WS-HIT-COUNT.                                           
062800     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
062900            FOR ALL "likely pathogenic".                                  
063000     IF WS-HIT-COUNT > ZERO                                               
063100        SET VART-IS-LIKELY-PATH(VART-IDX) TO TRUE                         
063200        ADD +1 TO LIKELY-PATH-COUNT                                       
063300     ELSE                                                                 
063400        SET VART-IS-PATHOGENIC(VART-IDX) TO TRUE                          
063500        ADD +1 TO PATH-COUNT.                                             
063600                                                                          
063700     MOVE VARWK-GENE      TO WS-CANDIDATE-GENE.                           
063800     PERFORM 810-FIND-OR-ADD-GENE THRU 810-EXIT.                          
063900     MOVE VARWK-CONDITION TO WS-CANDIDATE-COND.                           
064000     IF WS-CANDIDATE-COND NOT = SPACES                                    
064100        PERFORM 820-FIND-OR-ADD-COND THRU 820-EXIT.                       
064200 345-EXIT.                                                                
064300     EXIT.                                                                
064400                                                                          
064500**   LINEAR SEARCH / ADD, BOUNDED BY DG-COUNT - THE TABLE                 
064600**   IS BUILT INCREMENTALLY SO SEARCH ALL DOES NOT APPLY                  
064700 810-FIND-OR-ADD-GENE.                                                    
064800     SET DG-IDX TO 1.                                                     
064900 810-SCAN.                                                                
065000     IF DG-IDX > DG-COUNT                                                 
065100        GO TO 810-ADD.                                                    
065200     IF DG-GENE(DG-IDX) = WS-CANDIDATE-GENE                               
065300        GO TO 810-EXIT.                                                   
065400     SET DG-IDX UP BY 1.                                                  
065500     GO TO 810-SCAN.                                                      
065600 810-ADD.                                                                 
065700     IF DG-COUNT < 50                                                     
065800        ADD +1 TO DG-COUNT                                                
065900        MOVE WS-CANDIDATE-GENE TO DG-GENE(DG-COUNT)                       
066000     END-IF.                                                              
066100 810-EXIT.                                                                
066200     EXIT.                                                                
066300                                                                          
066400 820-FIND-OR-ADD-COND.                                                    
066500     SET DC-IDX TO 1.                                                     
066600 820-SCAN.                                                                
066700     IF DC-IDX > DC-COUNT                                                 
066800        GO TO 820-ADD.                                                    
066900     IF DC-CONDITION(DC-IDX) = WS-CANDIDATE-COND                          
067000        GO TO 820-EXIT.                                                   
067100     SET DC-IDX UP BY 1.                                                  
067200     GO TO 820-SCAN.                                                      
067300 820-ADD.                                                                 
067400     IF DC-COUNT < 50                                                     
067500        ADD +1 TO DC-COUNT                                                
067600        MOVE WS-CANDIDATE-COND TO DC-CONDITION(DC-COUNT)                  
067700     END-IF.                                                              
067800 820-EXIT.                                                                
067900     EXIT.                                                                
068000                                                                          
068100 400-WRITE-REPORT.                                                        
068200     MOVE "400-WRITE-REPORT" TO PARA-NAME.                                
068300     PERFORM 700-WRITE-HEADER-BLOCK THRU 700-EXIT.                        
068400     PERFORM 720-WRITE-SUMMARY THRU 720-EXIT.                             
068500                                                                          
068600     IF PATH-COUNT > ZERO                                                 
068700        MOVE "PATHOGENIC VARIANTS" TO SEC-HDR-TEXT                        
068800        PERFORM 740-WRITE-CATEGORY-SECT THRU 740-EXIT.                    
068900                                                                          
069000     IF LIKELY-PATH-COUNT > ZERO                                          
069100        MOVE "LIKELY PATHOGENIC VARIANTS" TO SEC-HDR-TEXT                 
069200        PERFORM 740-WRITE-CATEGORY-SECT THRU 740-EXIT.                    
069300                                                                          
069400     IF VUS-COUNT > ZERO                                                  
069500        MOVE "VARIANTS OF UNCERTAIN SIGNIFICANCE" TO                      
069600            SEC-HDR-TEXT                                                  
069700        PERFORM 740-WRITE-CATEGORY-SECT THRU 740-EXIT.                    
069800                                                                          
069900     PERFORM 760-BUILD-INTERPRETATION THRU 760-EXIT.                      
070000     PERFORM 770-WRITE-RECOMMENDATIONS THRU 770-EXIT.                     
070100     PERFORM 780-WRITE-DISCLAIMER THRU 780-EXIT.                          
070200     PERFORM 785-WRITE-FOOTER THRU 785-EXIT.                              
070300     PERFORM 900-WRITE-CONTROL-TOTALS THRU 900-EXIT.                      
070400 400-EXIT.                                                                
070500     EXIT.                                                                
070600                                                                          
070700 700-WRITE-HEADER-BLOCK.                                                  
070800     MOVE "700-WRITE-HEADER-BLOCK" TO PARA-NAME.                          
070900     MOVE WS-PAGES TO PAGE-NBR-O.                                         
071000     WRITE RPT-REC FROM WS-TITLE-LINE AFTER ADVANCING TOP-OF-FORM.        
071100     WRITE RPT-REC FROM WS-PAGE-HDR-LINE AFTER ADVANCING 1.               
071200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
071300                                                                          
071400     MOVE SPACES TO PL-PATIENT-NAME.                                      
071500     STRING PATNT-FIRST-NAME DELIMITED BY SPACE                           
071600           " " DELIMITED BY SIZE                                          
071700           PATNT-LAST-NAME DELIMITED BY SPACE                             
071800           INTO PL-PATIENT-NAME.                                          
071900     MOVE PATNT-DOB TO PL-DOB.                                            
072000     MOVE PATNT-MRN TO PL-MRN.                                            
072100     WRITE RPT-REC FROM WS-PATIENT-LINE AFTER ADVANCING 1.                
072200                                                                          
072300     MOVE PATNT-TEST-NAME  TO PL-TEST-NAME.                               
072400     MOVE PATNT-ACCESSION  TO PL-ACCESSION.                               
072500     MOVE PATNT-REPORT-DATE TO PL-REPORT-DATE.                            
072600     WRITE RPT-REC FROM WS-TEST-LINE AFTER ADVANCING 1.                   
072700                                                                          
072800     WRITE RPT-REC FROM WS-SEP-LINE AFTER ADVANCING 1.                    
072900     MOVE ZERO TO WS-LINES.                                               
073000     ADD +1 TO WS-PAGES.                                                  
073100 700-EXIT.                                                                
073200     EXIT.                                                                
073300                                                                          
073400 720-WRITE-SUMMARY.                                                       
073500     MOVE "720-WRITE-SUMMARY" TO PARA-NAME.                               
073600     MOVE PATH-COUNT        TO SL-PATH-CT.                                
073700     MOVE LIKELY-PATH-COUNT TO SL-LIKELY-CT.                              
073800     MOVE VUS-COUNT         TO SL-VUS-CT.                                 
073900     WRITE RPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 2.                
074000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
074100     ADD +3 TO WS-LINES.                                                  
074200 720-EXIT.                                                                
074300     EXIT.                                                                
074400                                                                          
074500**   ONE SECTION PER NONEMPTY BUCKET - REPEATED COLUMN                    
074600**   HEADERS, NO CONTROL BREAKS WITHIN THE SECTION                        
074700 740-WRITE-CATEGORY-SECT.                                                 
074800     MOVE "740-WRITE-CATEGORY-SECT" TO PARA-NAME.                         
074900     WRITE RPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.            
075000     WRITE RPT-REC FROM WS-COLM-HDR-LINE AFTER ADVANCING 1.               
075100     ADD +2 TO WS-LINES.                                                  
075200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
075300                                                                          
075400     SET VART-IDX TO 1.                                                   
075500     PERFORM 745-WRITE-ONE-DETAIL THRU 745-EXIT                           
075600        VARYING VART-IDX FROM 1 BY 1                                      
075700        UNTIL VART-IDX > TOTAL-REPORTED-COUNT.                            
075800                                                                          
075900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
076000     ADD +1 TO WS-LINES.                                                  
076100 740-EXIT.                                                                
076200     EXIT.                                                                
076300                                                                          
076400 745-WRITE-ONE-DETAIL.                                                    
076500     IF (SEC-HDR-TEXT = "PATHOGENIC VARIANTS"                             
076600            AND VART-IS-PATHOGENIC(VART-IDX))                             
076700        OR (SEC-HDR-TEXT = "LIKELY PATHOGENIC VARIANTS"                   
076800            AND VART-IS-LIKELY-PATH(VART-IDX))                            
076900        OR (SEC-HDR-TEXT = "VARIANTS OF UNCERTAIN SIGNIFICANCE"           
077000            AND VART-IS-VUS(VART-IDX))                                    
077100        MOVE VART-GENE(VART-IDX)     TO DL-GENE                           
077200        MOVE VART-VARIANT(VART-IDX)  TO DL-VARIANT                        
077300        MOVE VART-PROTEIN-CHG(VART-IDX) TO DL-PROTEIN-CHG                 
077400        MOVE VART-ZYGOSITY(VART-IDX) TO DL-ZYGOSITY                       
077500        MOVE VART-CLASSIFICATION(VART-IDX) TO DL-CLASSIFICATION           
077600        MOVE VART-CONDITION(VART-IDX) TO DL-CONDITION                     
077700        WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1               
077800        ADD +1 TO WS-LINES                                                
077900        PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                       
078000 745-EXIT.                                                                
078100     EXIT.                                                                
078200                                                                          
078300**   RULE U5-2 - BUILDS THE FULL INTERPRETATION SENTENCE                  
078400**   INTO WS-INTERP-TEXT, THEN WORD-WRAPS IT TO 116 COLUMNS               
078500 760-BUILD-INTERPRETATION.                                                
078600     MOVE "760-BUILD-INTERPRETATION" TO PARA-NAME.                        
078700     MOVE SPACES TO WS-INTERP-TEXT.                                       
078800     MOVE 1 TO WS-INTERP-PTR.                                             
078900     PERFORM 762-BUILD-GENE-LIST THRU 762-EXIT.                           
079000     PERFORM 764-BUILD-COND-LIST THRU 764-EXIT.                           
079100                                                                          
079200     IF PATH-COUNT + LIKELY-PATH-COUNT > ZERO                             
079300        COMPUTE WS-COUNT-DISPLAY = PATH-COUNT + LIKELY-PATH-COUNT         
079400        STRING "This analysis identified "                                
079500               DELIMITED BY SIZE                                          
079600               WS-COUNT-DISPLAY DELIMITED BY SIZE                         
079700               " clinically significant variant(s) in the "               
079800               DELIMITED BY SIZE                                          
079900               "following gene(s): " DELIMITED BY SIZE                    
080000               WS-GENE-DISPLAY-LIST DELIMITED BY "  "                     
080100               ". " DELIMITED BY SIZE                                     
080200               INTO WS-INTERP-TEXT                                        
080300               WITH POINTER WS-INTERP-PTR                                 
080400        IF DC-COUNT > ZERO                                                
080500            STRING "These variants are associated with: "                 
080600                   DELIMITED BY SIZE                                      
080700                   WS-COND-DISPLAY-LIST DELIMITED BY "  "                 
080800                   ". " DELIMITED BY SIZE                                 
080900                   INTO WS-INTERP-TEXT                                    
081000                   WITH POINTER WS-INTERP-PTR                             
081100        END-IF                                                            
081200        STRING "Clinical correlation is recommended. "                    
081300               DELIMITED BY SIZE                                          
081400               "Genetic counseling is advised to discuss the "            
081500               DELIMITED BY SIZE                                          
081600               "implications of these findings."                          
081700               DELIMITED BY SIZE                                          
081800               INTO WS-INTERP-TEXT                                        
081900               WITH POINTER WS-INTERP-PTR                                 
082000     ELSE                                                                 
082100        STRING "No pathogenic or likely pathogenic variants "             
082200               DELIMITED BY SIZE                                          
082300               "were identified in the genes analyzed. "                  
082400               DELIMITED BY SIZE                                          
082500               INTO WS-INTERP-TEXT                                        
082600               WITH POINTER WS-INTERP-PTR                                 
082700        IF VUS-COUNT > ZERO                                               
082800            MOVE VUS-COUNT TO WS-COUNT-DISPLAY                            
082900            STRING "However, " DELIMITED BY SIZE                          
083000                   WS-COUNT-DISPLAY DELIMITED BY SIZE                     
083100                   " variant(s) of uncertain significance "               
083200                   DELIMITED BY SIZE                                      
083300                   "(VUS) were identified. VUS should not be "            
083400                   DELIMITED BY SIZE                                      
083500                   "used for clinical decision-making but may "           
083600                   DELIMITED BY SIZE                                      
083700                   "be reclassified as more information "                 
083800                   DELIMITED BY SIZE                                      
083900                   "becomes available."                                   
084000                   DELIMITED BY SIZE                                      
084100                   INTO WS-INTERP-TEXT                                    
084200                   WITH POINTER WS-INTERP-PTR                             
084300        ELSE                                                              
084400            STRING "This negative result does not exclude a "             
084500                   DELIMITED BY SIZE                                      
084600                   "genetic etiology for the patient's "                  
084700                   DELIMITED BY SIZE                                      
084800                   "condition, as this test has limitations."             
084900                   DELIMITED BY SIZE                                      
085000                   INTO WS-INTERP-TEXT                                    
085100                   WITH POINTER WS-INTERP-PTR                             
085200        END-IF                                                            
085300     END-IF.                                                              
085400                                                                          
085500     COMPUTE WS-INTERP-LEN = WS-INTERP-PTR - 1.                           
085600     MOVE 1 TO WS-WRAP-START.                                             
085700                                                                          
085800     MOVE "INTERPRETATION" TO SEC-HDR-TEXT.                               
085900     WRITE RPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.            
086000     ADD +1 TO WS-LINES.                                                  
086100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
086200                                                                          
086300     PERFORM 765-PRINT-WRAP-LINE THRU 765-EXIT                            
086400        UNTIL WS-WRAP-START > WS-INTERP-LEN.                              
086500 760-EXIT.                                                                
086600     EXIT.                                                                
086700                                                                          
086800**   BUILDS THE COMMA-SEPARATED DISPLAY LIST OF DISTINCT                  
086900**   GENES FROM DISTINCT-GENE-TABLE                                       
087000 762-BUILD-GENE-LIST.                                                     
087100     MOVE SPACES TO WS-GENE-DISPLAY-LIST.                                 
087200     IF DG-COUNT = ZERO                                                   
087300        GO TO 762-EXIT.                                                   
087400     MOVE DG-GENE(1) TO WS-GENE-DISPLAY-LIST.                             
087500     IF DG-COUNT = 1                                                      
087600        GO TO 762-EXIT.                                                   
087700     SET DG-IDX TO 2.                                                     
087800     PERFORM 763-APPEND-GENE THRU 763-EXIT                                
087900        VARYING DG-IDX FROM 2 BY 1                                        
088000        UNTIL DG-IDX > DG-COUNT.                                          
088100 762-EXIT.                                                                
088200     EXIT.                                                                
088300                                                                          
088400 763-APPEND-GENE.                                                         
088500     MOVE WS-GENE-DISPLAY-LIST TO WS-LIST-SCRATCH.                        
088600     MOVE SPACES TO WS-GENE-DISPLAY-LIST.                                 
088700     STRING WS-LIST-SCRATCH DELIMITED BY "  "                             
088800           ", " DELIMITED BY SIZE                                         
088900           DG-GENE(DG-IDX) DELIMITED BY SPACE                             
089000           INTO WS-GENE-DISPLAY-LIST.                                     
089100 763-EXIT.                                                                
089200     EXIT.                                                                
089300                                                                          
089400 764-BUILD-COND-LIST.                                                     
089500     MOVE SPACES TO WS-COND-DISPLAY-LIST.                                 
089600     IF DC-COUNT = ZERO                                                   
089700        GO TO 764-EXIT.                                                   
089800     MOVE DC-CONDITION(1) TO WS-COND-DISPLAY-LIST.                        
089900     IF DC-COUNT = 1                                                      
090000        GO TO 764-EXIT.                                                   
090100     PERFORM 768-APPEND-COND THRU 768-EXIT                                
090200        VARYING DC-IDX FROM 2 BY 1                                        
090300        UNTIL DC-IDX > DC-COUNT.                                          
090400 764-EXIT.                                                                
090500     EXIT.                                                                
090600                                                                          
090700 768-APPEND-COND.                                                         
090800     MOVE WS-COND-DISPLAY-LIST TO WS-LIST-SCRATCH.                        
090900     MOVE SPACES TO WS-COND-DISPLAY-LIST.                                 
091000     STRING WS-LIST-SCRATCH DELIMITED BY "  "                             
091100           ", " DELIMITED BY SIZE                                         
091200           DC-CONDITION(DC-IDX) DELIMITED BY SPACE                        
091300           INTO WS-COND-DISPLAY-LIST.                                     
091400 768-EXIT.                                                                
091500     EXIT.                                                                
091600                                                                          
091700**   PRINTS ONE 116-COLUMN LINE OF WS-INTERP-TEXT, BREAKING               
091800**   AT THE LAST SPACE AT-OR-BEFORE THE 116TH COLUMN SO NO                
091900**   WORD IS SPLIT ACROSS LINES                                           
092000 765-PRINT-WRAP-LINE.                                                     
092100     COMPUTE WS-WRAP-REMAIN = WS-INTERP-LEN - WS-WRAP-START + 1.          
092200     IF WS-WRAP-REMAIN NOT > 116                                          
092300        MOVE WS-WRAP-REMAIN TO WS-WRAP-CHUNK-LEN                          
092400     ELSE                                                                 
092500        COMPUTE WS-WRAP-BREAK = WS-WRAP-START + 115                       
092600        PERFORM 766-BACK-SCAN-FOR-SPACE THRU 766-EXIT                     
092700        COMPUTE WS-WRAP-CHUNK-LEN =                                       
092800            WS-WRAP-BREAK - WS-WRAP-START + 1                             
092900     END-IF.                                                              
093000                                                                          
093100     MOVE SPACES TO TXT-LINE-BODY.                                        
093200     MOVE WS-INTERP-TEXT(WS-WRAP-START:WS-WRAP-CHUNK-LEN)                 
093300        TO TXT-LINE-BODY(1:WS-WRAP-CHUNK-LEN).                            
093400     WRITE RPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.                   
093500     ADD +1 TO WS-LINES.                                                  
093600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
093700                                                                          
093800     COMPUTE WS-WRAP-START = WS-WRAP-START + WS-WRAP-CHUNK-LEN.           
093900     PERFORM 767-SKIP-LEADING-SPACE THRU 767-EXIT.                        
094000 765-EXIT.                                                                
094100     EXIT.                                                                
094200                                                                          
094300 766-BACK-SCAN-FOR-SPACE.                                                 
094400     IF WS-WRAP-BREAK NOT > WS-WRAP-START                                 
094500        GO TO 766-EXIT.                                                   
094600     IF WS-INTERP-TEXT(WS-WRAP-BREAK:1) = SPACE                           
094700        GO TO 766-EXIT.                                                   
094800     COMPUTE WS-WRAP-BREAK = WS-WRAP-BREAK - 1.                           
094900     GO TO 766-BACK-SCAN-FOR-SPACE.                                       
095000 766-EXIT.                                                                
095100     EXIT.                                                                
095200                                                                          
095300 767-SKIP-LEADING-SPACE.                                                  
095400     IF WS-WRAP-START > WS-INTERP-LEN                                     
095500        GO TO 767-EXIT.                                                   
095600     IF WS-INTERP-TEXT(WS-WRAP-START:1) NOT = SPACE                       
095700        GO TO 767-EXIT.                                                   
095800     COMPUTE WS-WRAP-START = WS-WRAP-START + 1.                           
095900     GO TO 767-SKIP-LEADING-SPACE.                                        
096000 767-EXIT.                                                                
096100     EXIT.                                                                
096200                                                                          
096300**   RULE U5-3 - EACH RECOMMENDATION IS BUILT INTO                        
096400**   WS-INTERP-TEXT AND WORD-WRAPPED THE SAME WAY AS THE                  
096500**   INTERPRETATION PARAGRAPH ABOVE                                       
096600 770-WRITE-RECOMMENDATIONS.                                               
096700     MOVE "770-WRITE-RECOMMENDATIONS" TO PARA-NAME.                       
096800     MOVE "RECOMMENDATIONS" TO SEC-HDR-TEXT.                              
096900     WRITE RPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.            
097000     ADD +1 TO WS-LINES.                                                  
097100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
097200                                                                          
097300     IF PATH-COUNT + LIKELY-PATH-COUNT > ZERO                             
097400        MOVE SPACES TO WS-INTERP-TEXT                                     
097500        STRING "1. Genetic counseling is recommended to review "          
097600               DELIMITED BY SIZE                                          
097700               "these results with the patient and family."               
097800               DELIMITED BY SIZE                                          
097900               INTO WS-INTERP-TEXT                                        
098000        PERFORM 772-WRAP-ONE-RECOMMENDATION THRU 772-EXIT                 
098100                                                                          
098200        MOVE SPACES TO WS-INTERP-TEXT                                     
098300        STRING "2. Consider cascade testing of at-risk family "           
098400               DELIMITED BY SIZE                                          
098500               "members." DELIMITED BY SIZE                               
098600               INTO WS-INTERP-TEXT                                        
098700        PERFORM 772-WRAP-ONE-RECOMMENDATION THRU 772-EXIT                 
098800                                                                          
098900        PERFORM 774-WRITE-BRCA-LINES THRU 774-EXIT                        
099000     END-IF.                                                              
099100                                                                          
099200     IF VUS-COUNT > ZERO                                                  
099300        MOVE SPACES TO WS-INTERP-TEXT                                     
099400        STRING "3. Variants of uncertain significance should "            
099500               DELIMITED BY SIZE                                          
099600               "be periodically re-evaluated as new evidence "            
099700               DELIMITED BY SIZE                                          
099800               "becomes available." DELIMITED BY SIZE                     
099900               INTO WS-INTERP-TEXT                                        
100000        PERFORM 772-WRAP-ONE-RECOMMENDATION THRU 772-EXIT                 
100100     END-IF.                                                              
100200                                                                          
100300     MOVE SPACES TO WS-INTERP-TEXT.                                       
100400     STRING "4. This report should be interpreted in the "                
100500           DELIMITED BY SIZE                                              
100600           "context of the patient's clinical presentation "              
100700           DELIMITED BY SIZE                                              
100800           "and family history." DELIMITED BY SIZE                        
100900           INTO WS-INTERP-TEXT.                                           
101000     PERFORM 772-WRAP-ONE-RECOMMENDATION THRU 772-EXIT.                   
101100 770-EXIT.                                                                
101200     EXIT.                                                                
101300                                                                          
101400 772-WRAP-ONE-RECOMMENDATION.                                             
101500     MOVE ZERO TO WS-HIT-COUNT.                                           
101600     INSPECT WS-INTERP-TEXT TALLYING WS-HIT-COUNT                         
101700            FOR CHARACTERS BEFORE INITIAL "  ".                           
101800     MOVE WS-HIT-COUNT TO WS-INTERP-LEN.                                  
101900     MOVE 1 TO WS-WRAP-START.                                             
102000     PERFORM 765-PRINT-WRAP-LINE THRU 765-EXIT                            
102100        UNTIL WS-WRAP-START > WS-INTERP-LEN.                              
102200 772-EXIT.                                                                
102300     EXIT.                                                                
102400                                                                          
102500**   ONE LINE PER PATHOGENIC/LIKELY-PATHOGENIC VARIANT                    
102600**   WHOSE GENE CONTAINS "BRCA", RULE U5-3                                
102700 774-WRITE-BRCA-LINES.                                                    
102800     SET VART-IDX TO 1.                                                   
102900     PERFORM 776-CHECK-ONE-FOR-BRCA THRU 776-EXIT                         
103000        VARYING VART-IDX FROM 1 BY 1                                      
103100        UNTIL VART-IDX > TOTAL-REPORTED-COUNT.                            
103200 774-EXIT.                                                                
103300     EXIT.                                                                
103400                                                                          
103500 776-CHECK-ONE-FOR-BRCA.                                                  
103600     IF VART-IS-PATHOGENIC(VART-IDX)                                      
103700            OR VART-IS-LIKELY-PATH(VART-IDX)                              
103800        MOVE ZERO TO WS-HIT-COUNT                                         
103900        INSPECT VART-GENE(VART-IDX) TALLYING WS-HIT-COUNT                 
104000                FOR ALL "BRCA"                                            
104100        IF WS-HIT-COUNT > ZERO                                            
104200            MOVE SPACES TO WS-INTERP-TEXT                                 
104300            STRING "For " DELIMITED BY SIZE                               
104400                   VART-GENE(VART-IDX) DELIMITED BY SPACE                 
104500                   ": Consider referral to oncology for "                 
104600                   DELIMITED BY SIZE                                      
104700                   "cancer risk assessment and management."               
104800                   DELIMITED BY SIZE                                      
104900                   INTO WS-INTERP-TEXT                                    
105000            PERFORM 772-WRAP-ONE-RECOMMENDATION THRU 772-EXIT             
105100        END-IF                                                            
105200     END-IF.                                                              
105300 776-EXIT.                                                                
105400     EXIT.                                                                
105500                                                                          
105600**   RULE 6 OF THE REPORTS LIST - DISCLAIMER NAMING THE LAB               
105700 780-WRITE-DISCLAIMER.                                                    
105800     MOVE "780-WRITE-DISCLAIMER" TO PARA-NAME.                            
105900     MOVE "DISCLAIMER" TO SEC-HDR-TEXT.                                   
106000     WRITE RPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.            
106100     ADD +1 TO WS-LINES.                                                  
106200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
106300                                                                          
106400     MOVE 1 TO WS-INTERP-PTR.                                             
106500     STRING "This report was generated by "                               
106600           DELIMITED BY SIZE                                              
106700           PATNT-LAB-NAME DELIMITED BY "  "                               
106800           " for clinical use. Results should be interpreted "            
106900           DELIMITED BY SIZE                                              
107000           "by a qualified healthcare professional in "                   
107100           DELIMITED BY SIZE                                              
107200           "conjunction with the patient's clinical history "             
107300           DELIMITED BY SIZE                                              
107400           "and other laboratory findings."                               
107500           DELIMITED BY SIZE                                              
107600           INTO WS-INTERP-TEXT                                            
107700           WITH POINTER WS-INTERP-PTR.                                    
107800     COMPUTE WS-INTERP-LEN = WS-INTERP-PTR - 1.                           
107900     MOVE 1 TO WS-WRAP-START.                                             
108000     PERFORM 765-PRINT-WRAP-LINE THRU 765-EXIT                            
108100        UNTIL WS-WRAP-START > WS-INTERP-LEN.                              
108200 780-EXIT.                                                                
108300     EXIT.                                                                
108400                                                                          
108500 785-WRITE-FOOTER.                                                        
108600     MOVE "785-WRITE-FOOTER" TO PARA-NAME.                                
108700     MOVE WS-TIMESTAMP-20 TO FL-TIMESTAMP.                                
108800     MOVE PATNT-LAB-NAME  TO FL-LAB-NAME.                                 
108900     MOVE PATNT-CLIA      TO FL-CLIA.                                     
109000     WRITE RPT-REC FROM WS-SEP-LINE AFTER ADVANCING 1.                    
109100     WRITE RPT-REC FROM WS-FOOTER-LINE AFTER ADVANCING 1.                 
109200     ADD +2 TO WS-LINES.                                                  
109300 785-EXIT.                                                                
109400     EXIT.                                                                
109500                                                                          
109600**   RULE U5-4 - PROCESSING TRAILER, REPORTS ITEM 8.  THE                 
109700**   QUALITY/FREQUENCY FILTER COUNTS COME FROM FREQFILT'S                 
109800**   TRAILER RECORD, CAPTURED IN 330-CAPTURE-TRLR-TOTALS                  
109900 900-WRITE-CONTROL-TOTALS.                                                
110000     MOVE "900-WRITE-CONTROL-TOTALS" TO PARA-NAME.                        
110100     MOVE "CONTROL TOTALS" TO SEC-HDR-TEXT.                               
110200     WRITE RPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.            
110300     ADD +1 TO WS-LINES.                                                  
110400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
110500                                                                          
110600     MOVE "RECORDS READ"                  TO CTL-LABEL.                   
110700     MOVE RECS-READ-COUNT                 TO CTL-VALUE.                   
110800     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
110900                                                                          
111000     MOVE "RECORDS SKIPPED (NOT REPORTABLE)" TO CTL-LABEL.                
111100     MOVE RECS-SKIPPED-COUNT              TO CTL-VALUE.                   
111200     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
111300                                                                          
111400     MOVE "VARIANTS EMITTED"               TO CTL-LABEL.                  
111500     MOVE SV-VARIANTS-EMITTED-COUNT        TO CTL-VALUE.                  
111600     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
111700                                                                          
111800     MOVE "ANNOTATED COUNT"                TO CTL-LABEL.                  
111900     MOVE ANNOTATED-COUNT                  TO CTL-VALUE.                  
112000     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
112100                                                                          
112200     MOVE "QUALITY FILTER PASSED"          TO CTL-LABEL.                  
112300     MOVE SV-QF-PASS-COUNT                 TO CTL-VALUE.                  
112400     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
112500                                                                          
112600     MOVE "QUALITY FILTER DROPPED"         TO CTL-LABEL.                  
112700     MOVE SV-QF-DROP-COUNT                 TO CTL-VALUE.                  
112800     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
112900                                                                          
113000     MOVE "FREQUENCY FILTER PASSED"        TO CTL-LABEL.                  
113100     MOVE SV-FF-PASS-COUNT                 TO CTL-VALUE.                  
113200     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
113300                                                                          
113400     MOVE "FREQUENCY FILTER DROPPED"       TO CTL-LABEL.                  
113500     MOVE SV-FF-DROP-COUNT                 TO CTL-VALUE.                  
113600     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
113700                                                                          
113800     MOVE "GNOMAD FILTER PASSED"           TO CTL-LABEL.                  
113900     MOVE SV-GF-PASS-COUNT                 TO CTL-VALUE.                  
114000     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
114100                                                                          
114200     MOVE "GNOMAD FILTER DROPPED"          TO CTL-LABEL.                  
114300     MOVE SV-GF-DROP-COUNT                 TO CTL-VALUE.                  
114400     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
114500                                                                          
114600     MOVE "PATHOGENIC COUNT"               TO CTL-LABEL.                  
114700     MOVE PATH-COUNT                       TO CTL-VALUE.                  
114800     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
114900                                                                          
115000     MOVE "LIKELY PATHOGENIC COUNT"        TO CTL-LABEL.                  
115100     MOVE LIKELY-PATH-COUNT                TO CTL-VALUE.                  
115200     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
115300                                                                          
115400     MOVE "VUS COUNT"                      TO CTL-LABEL.                  
115500     MOVE VUS-COUNT                        TO CTL-VALUE.                  
115600     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
115700                                                                          
115800     MOVE "TOTAL REPORTED VARIANTS"        TO CTL-LABEL.                  
115900     MOVE TOTAL-REPORTED-COUNT             TO CTL-VALUE.                  
116000     PERFORM 905-WRITE-ONE-TOTAL THRU 905-EXIT.                           
116100 900-EXIT.                                                                
116200     EXIT.                                                                
116300                                                                          
116400 905-WRITE-ONE-TOTAL.                                                     
116500     WRITE RPT-REC FROM WS-CTL-TOTAL-LINE AFTER ADVANCING 1.              
116600     ADD +1 TO WS-LINES.                                                  
116700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
116800 905-EXIT.                                                                
116900     EXIT.                                                                
117000                                                                          
117100 790-CHECK-PAGINATION.                                                    
117200     IF WS-LINES > 50                                                     
117300        PERFORM 700-WRITE-HEADER-BLOCK THRU 700-EXIT.                     
117400 790-EXIT.                                                                
117500     EXIT.                                                                
117600                                                                          
117700 800-OPEN-FILES.                                                          
117800     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
117900     OPEN INPUT PATIENT, VAROUT, RPTPARM.                                 
118000     OPEN OUTPUT REPORT, SYSOUT.                                          
118100 800-EXIT.                                                                
118200     EXIT.                                                                
118300                                                                          
118400 850-CLOSE-FILES.                                                         
118500     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
118600     CLOSE PATIENT, VAROUT, RPTPARM, REPORT, SYSOUT.                      
118700 850-EXIT.                                                                
118800     EXIT.                                                                
118900                                                                          
119000**   RULE U6-3 - LOGS THE PERMISSION-CHECK OUTCOME THROUGH                
119100**   AUDITLOG.  AUDITLOG'S OWN FILE IS CLOSED HERE TOO,                   
119200**   SINCE THIS IS THE FIRST STEP OF THE RUN UNIT TO OPEN IT              
119300 950-LOG-REPORT-EVENT.                                                    
119400     MOVE "950-LOG-REPORT-EVENT" TO PARA-NAME.                            
119500     SET LK-FN-LOG TO TRUE.                                               
119600     MOVE WS-TIMESTAMP-20 TO LK-TIMESTAMP.                                
119700     MOVE RP-USER-ID      TO LK-USER-ID.                                  
119800     MOVE "export"        TO LK-ACTION.                                   
119900     MOVE "clinical_report" TO LK-RESOURCE-TYPE.                          
120000     MOVE PATNT-ACCESSION TO LK-RESOURCE-ID.                              
120100     IF EXPORT-PERMISSION-GRANTED                                         
120200        MOVE "Y" TO LK-SUCCESS-FLAG                                       
120300        MOVE "REPORT GENERATED" TO LK-DETAILS                             
120400     ELSE                                                                 
120500        MOVE "N" TO LK-SUCCESS-FLAG                                       
120600        MOVE "EXPORT PERMISSION DENIED" TO LK-DETAILS                     
120700     END-IF.                                                              
120800     CALL "AUDITLOG" USING AUDITLOG-CALL-PARMS.                           
120900 950-EXIT.                                                                
121000     EXIT.                                                                
121100                                                                          
121200 955-CLOSE-AUDITLOG.                                                      
121300     SET LK-FN-CLOSE TO TRUE.                                             
121400     CALL "AUDITLOG" USING AUDITLOG-CALL-PARMS.                           
121500 955-EXIT.                                                                
121600     EXIT.                                                                
121700                                                                          
121800 999-CLEANUP.                                                             
121900     MOVE "999-CLEANUP" TO PARA-NAME.                                     
122000     PERFORM 955-CLOSE-AUDITLOG THRU 955-EXIT.                            
122100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
122200                                                                          
122300     DISPLAY "** RECORDS READ / SKIPPED / REPORTED **".                   
122400     DISPLAY RECS-READ-COUNT " " RECS-SKIPPED-COUNT " "                   
122500            TOTAL-REPORTED-COUNT.                                         
122600     DISPLAY "** PATHOGENIC / LIKELY-PATH / VUS **".                      
122700     DISPLAY PATH-COUNT " " LIKELY-PATH-COUNT " " VUS-COUNT.              
122800                                                                          
122900     DISPLAY "******** NORMAL END OF JOB VARLIST ********".               
123000 999-EXIT.                                                                
123100     EXIT.                                                                
123200                                                                          
123300 1000-ABEND-RTN.                                                          
123400     MOVE SPACES TO WS-ABEND-KEY-AREA.                                    
123500     MOVE VARWK-VARIANT-KEY TO WS-ABEND-KEY.                              
123600     WRITE SYSOUT-REC FROM WS-ABEND-KEY-VIEW.                             
123700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
123800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
123900     DISPLAY "*** ABNORMAL END OF JOB - VARLIST ***" UPON CONSOLE.        
124000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
