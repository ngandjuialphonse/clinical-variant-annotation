000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  FREQFILT.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 04/22/91.                                                  
000600 DATE-COMPILED. 04/22/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM APPLIES THE POST-CLASSIFICATION FILTERS                 
001300     TO THE CLASSIFIED VARIANT STREAM, RULE U4, BEFORE THE                
001400     SURVIVORS ARE HANDED TO VARLIST FOR REPORTING:                       
001500                                                                          
001600         300-QUALITY-FILTER    - RULE U4-5                                
001700         400-FREQUENCY-FILTER  - RULE U4-1                                
001800         450-GNOMAD-FILTER     - RULE U4-2                                
001900                                                                          
002000     A VARIANT DROPPED BY ONE FILTER NEVER REACHES THE                    
002100     NEXT - EACH FILTER'S "INPUT" COUNT IS THE PRIOR                      
002200     FILTER'S "PASSED" COUNT, WHICH IS WHY THE THREE                      
002300     COUNTER GROUPS BELOW ARE KEPT SEPARATE RATHER THAN                   
002400     SHARING ONE RECS-READ FIELD.                                         
002500                                                                          
002600     THE RUN'S INHERITANCE MODE AND (WHEN THE LAB SUPPLIES                
002700     ONE) A DISEASE PREVALENCE ARE READ OFF A ONE-RECORD                  
002800     CONTROL CARD, RUNPARM, RATHER THAN A JCL PARM=, SO                   
002900     THE VALUE CAN BE VERIFIED ON THE SYSOUT LISTING                      
003000     BEFORE THE STEP RUNS.  WHEN A PREVALENCE IS SUPPLIED                 
003100     AND THE MODE IS DOMINANT OR RECESSIVE, 470-MCF-TEST                  
003200     CALLS MCFTEST FOR RULE U4-4 AND ACCUMULATES A COUNT -                
003300     THIS COUNT IS INFORMATIONAL ONLY AND DOES NOT DROP                   
003400     THE VARIANT, SINCE THE LAB HAS NOT ASKED FOR IT TO BE                
003500     A HARD FILTER.  460-CARRIER-FREQUENCY (RULE U4-3) IS                 
003600     SIMILARLY INFORMATIONAL, ACCUMULATED FOR THE CONTROL                 
003700     TOTALS AND NOT USED AS A DROP CONDITION.                             
003800                                                                          
003900     480-WRITE-TRAILER-REC WRITES ONE CONTROL-TOTALS RECORD               
004000     AS THE LAST RECORD OF THE OUTPUT FILE, FLAGGED BY                    
004100     VWKT-REC-TYPE OF "T" (SEE VARWKREC), SO VARLIST CAN                  
004200     PICK UP THIS STEP'S FILTER COUNTS FOR ITS OWN REPORT                 
004300     TRAILER WITHOUT RECOUNTING THEM.                                     
004400*                                                                         
004500************************************************************              
004600*CHANGE LOG.                                                              
004700*                                                                         
004800* 04/22/91  JS   0000  INITIAL VERSION - QUALITY AND FREQUENCY            
004900*                      FILTERS ONLY, REBUILT FROM DALYEDIT'S              
005000*                      FIELD-EDIT SKELETON                                
005100* 06/09/93  JS   0000  ADDED 450-GNOMAD-FILTER, RULE U4-2                 
005200* 08/19/94  JS   0000  ADDED THE RUNPARM CONTROL CARD FOR                 
005300*                      INHERITANCE MODE - WAS HARD-CODED TO               
005400*                      GENERAL MODE BEFORE THIS                           
005500* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
005600*                      REQUEST 99-118                                     
005700* 09/02/00  JS   0261  ADDED DISEASE PREVALENCE TO THE RUNPARM            
005800*                      CARD AND THE CALL TO MCFTEST, RULE U4-4 -          
005900*                      INFORMATIONAL COUNT ONLY, PER LAB DIRECTOR         
006000*                      MEMO OF 032102                                     
006100* 06/04/03  AK   0329  ADDED 460-CARRIER-FREQUENCY, RULE U4-3,            
006200*                      FOR THE GENETIC COUNSELING GROUP'S CONTROL         
006300*                      TOTALS REQUEST                                     
006400* 02/11/05  MEC  0389  RUNPARM MISSING OR BLANK NOW DEFAULTS TO           
006500*                      GENERAL MODE INSTEAD OF ABENDING - STEP WAS        
006600*                      FAILING ON RERUNS WHEN THE CARD WAS OMITTED        
006700* 08/15/06  AK   0402  ADDED 480-WRITE-TRAILER-REC - VARLIST WAS          
006800*                      RE-COUNTING THE FILTER PASSES ON ITS OWN           
006900*                      SIDE AND OCCASIONALLY DISAGREEING WITH THIS        
007000*                      STEP'S SYSOUT WHEN A RERUN TRUNCATED ITS           
007100*                      OWN INPUT; ONE TRAILER RECORD NOW CARRIES          
007200*                      THE COUNTS FORWARD INSTEAD                         
007300*                                                                         
007400************************************************************              
007500*                                                                         
007600   INPUT FILE              -   GENOMX01.CLINSIG                           
007700                                                                          
007800   CONTROL FILE            -   GENOMX01.RUNPARM                           
007900                                                                          
008000   OUTPUT FILE PRODUCED    -   GENOMX01.FREQFILT                          
008100                                                                          
008200   DUMP FILE               -   SYSOUT                                     
008300                                                                          
008400************************************************************              
008500 ENVIRONMENT DIVISION.                                                    
008600 CONFIGURATION SECTION.                                                   
008700 SOURCE-COMPUTER. IBM-390.                                                
008800 OBJECT-COMPUTER. IBM-390.                                                
008900 SPECIAL-NAMES.                                                           
009000     C01 IS TOP-OF-FORM.                                                  
009100 INPUT-OUTPUT SECTION.                                                    
009200 FILE-CONTROL.                                                            
009300     SELECT SYSOUT                                                        
009400         ASSIGN TO UT-S-SYSOUT                                            
009500         ORGANIZATION IS SEQUENTIAL.                                      
009600                                                                          
009700     SELECT CLINSIG                                                       
009800         ASSIGN TO UT-S-CLINSIG                                           
009900         ACCESS MODE IS SEQUENTIAL                                        
010000         FILE STATUS IS IFCODE.                                           
010100                                                                          
010200     SELECT RUNPARM                                                       
010300         ASSIGN TO UT-S-RUNPARM                                           
010400         ACCESS MODE IS SEQUENTIAL                                        
010500         FILE STATUS IS PFCODE.                                           
010600                                                                          
010700     SELECT FREQFILT                                                      
010800         ASSIGN TO UT-S-FREQFILT                                          
010900         ACCESS MODE IS SEQUENTIAL                                        
011000         FILE STATUS IS OFCODE.                                           
011100                                                                          
011200 DATA DIVISION.                                                           
011300 FILE SECTION.                                                            
011400 FD  SYSOUT                                                               
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 130 CHARACTERS                                       
011800     BLOCK CONTAINS 0 RECORDS                                             
011900     DATA RECORD IS SYSOUT-REC.                                           
012000 01  SYSOUT-REC  PIC X(130).                                              
012100                                                                          
012200 FD  CLINSIG                                                              
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORDS ARE STANDARD                                           
012500     RECORD CONTAINS 366 CHARACTERS                                       
012600     BLOCK CONTAINS 0 RECORDS                                             
012700     DATA RECORD IS VARIANT-CLS-DATA.                                     
012800 01  VARIANT-CLS-DATA            PIC X(366).                              
012900                                                                          
013000* ONE-RECORD CONTROL CARD - INHERITANCE MODE AND, WHEN                    
013100* THE LAB SUPPLIES ONE, THE DISEASE PREVALENCE FOR RULE                   
013200* U4-4.  MISSING FILE OR BLANK MODE DEFAULTS TO GENERAL.                  
013300 FD  RUNPARM                                                              
013400     RECORDING MODE IS F                                                  
013500     LABEL RECORDS ARE STANDARD                                           
013600     RECORD CONTAINS 20 CHARACTERS                                        
013700     BLOCK CONTAINS 0 RECORDS                                             
013800     DATA RECORD IS RUN-PARM-DATA.                                        
013900 01  RUN-PARM-DATA               PIC X(20).                               
014000                                                                          
014100 FD  FREQFILT                                                             
014200     RECORDING MODE IS F                                                  
014300     LABEL RECORDS ARE STANDARD                                           
014400     RECORD CONTAINS 366 CHARACTERS                                       
014500     BLOCK CONTAINS 0 RECORDS                                             
014600     DATA RECORD IS VARIANT-FLT-DATA.                                     
014700 01  VARIANT-FLT-DATA            PIC X(366).                              
014800                                                                          
014900 WORKING-STORAGE SECTION.                                                 
015000                                                                          
015100 01  FILE-STATUS-CODES.                                                   
015200     05  IFCODE                  PIC X(2).                                
015300         88  NO-MORE-DATA             VALUE "10".                         
015400     05  PFCODE                  PIC X(2).                                
015500         88  NO-MORE-PARM-DATA        VALUE "10".                         
015600         88  RUNPARM-NOT-FOUND        VALUE "35".                         
015700     05  OFCODE                  PIC X(2).                                
015800                                                                          
015900 COPY VARWKREC.                                                           
016000                                                                          
016100************************************************************              
016200* TRAILER-RECORD VIEW OF THE SAME 366-BYTE AREA - WRITTEN BY              
016300* 480-WRITE-TRAILER-REC AS THE LAST RECORD ON FREQFILT, SAME              
016400* DETAIL/TRAILER CONVENTION AS DALYEDIT'S WS-TRAILER-REC.                 
016500* VARLIST READS IT TO PICK UP THE UPSTREAM FILTER CONTROL                 
016600* TOTALS FOR THE REPORT'S CONTROL-TOTALS TRAILER (RULE U5-4)              
016700* WITHOUT HAVING TO RE-COUNT ANYTHING ITSELF.                             
016800************************************************************              
016900 01  VARWK-TRAILER-VIEW REDEFINES VARIANT-WORK-REC.                       
017000     05  VWKT-REC-TYPE               PIC X(01).                           
017100     05  VWKT-QF-IN-COUNT            PIC 9(09).                           
017200     05  VWKT-QF-PASS-COUNT          PIC 9(09).                           
017300     05  VWKT-QF-DROP-COUNT          PIC 9(09).                           
017400     05  VWKT-FF-IN-COUNT            PIC 9(09).                           
017500     05  VWKT-FF-PASS-COUNT          PIC 9(09).                           
017600     05  VWKT-FF-DROP-COUNT          PIC 9(09).                           
017700     05  VWKT-GF-IN-COUNT            PIC 9(09).                           
017800     05  VWKT-GF-PASS-COUNT          PIC 9(09).                           
017900     05  VWKT-GF-DROP-COUNT          PIC 9(09).                           
018000     05  VWKT-CARRIER-COUNT          PIC 9(09).                           
018100     05  VWKT-MCF-TESTED-COUNT       PIC 9(09).                           
018200     05  VWKT-MCF-TOO-COMMON-COUNT   PIC 9(09).                           
018300     05  FILLER                      PIC X(257).                          
018400                                                                          
018500 01  RUN-PARM-REC.                                                        
018600     05  RP-INHERITANCE-CD       PIC X(02).                               
018700         88  RP-MODE-DOMINANT         VALUE "AD".                         
018800         88  RP-MODE-RECESSIVE        VALUE "AR".                         
018900         88  RP-MODE-GENERAL          VALUE "GN", SPACES.                 
019000     05  RP-PREVALENCE           PIC 9(01)V9(07).                         
019100     05  FILLER                  PIC X(10).                               
019200                                                                          
019300************************************************************              
019400* TODAY'S RUN DATE, DISPLAYED ON SYSOUT AT STARTUP SO THE                 
019500* LISTING CAN BE MATCHED TO THE JOB LOG - SAME BREAKDOWN                  
019600* TECHNIQUE AS VAREDIT                                                    
019700************************************************************              
019800 01  WS-CCYYMMDD                 PIC 9(08) COMP.                          
019900 01  WS-DATE-PARTS REDEFINES WS-CCYYMMDD.                                 
020000     05  WS-DATE-CC              PIC 9(02).                               
020100     05  WS-DATE-YY              PIC 9(02).                               
020200     05  WS-DATE-MM              PIC 9(02).                               
020300     05  WS-DATE-DD              PIC 9(02).                               
020400                                                                          
020500************************************************************              
020600* ALTERNATE FLAT VIEW OF THE OFFENDING VARIANT-KEY, USED ONLY             
020700* BY 1000-ABEND-RTN TO SHOW IT ON THE SYSOUT DUMP - SAME                  
020800* TECHNIQUE AS VEPANNOT AND CLINSIG                                       
020900************************************************************              
021000 01  WS-ABEND-KEY-AREA.                                                   
021100     05  WS-ABEND-KEY             PIC X(55).                              
021200     05  FILLER                   PIC X(75).                              
021300 01  WS-ABEND-KEY-VIEW REDEFINES WS-ABEND-KEY-AREA                        
021400                            PIC X(130).                                   
021500                                                                          
021600 01  WS-FREQ-THRESHOLD            PIC V9(07).                             
021700 01  WS-GNOMAD-THRESHOLD          PIC V9(07) VALUE .0100000.              
021800                                                                          
021900 01  WS-CARRIER-AREA.                                                     
022000     05  WS-CARRIER-FREQ          PIC S9(01)V9(07) COMP-3.                
022100     05  WS-CARRIER-FREQ-TOTAL    PIC S9(07)V9(07) COMP-3.                
022200                                                                          
022300 01  MCF-CALL-PARMS.                                                      
022400     05  LK-INHERITANCE           PIC X(02).                              
022500     05  LK-PREVALENCE            PIC V9(07).                             
022600     05  LK-ALLELE-FREQ           PIC V9(07).                             
022700     05  LK-MAX-CREDIBLE          PIC 9(01)V9(07).                        
022800     05  LK-TOO-COMMON-SW         PIC X(01).                              
022900         88  LK-TOO-COMMON            VALUE "Y".                          
023000                                                                          
023100 01  COUNTERS-AND-ACCUMULATORS.                                           
023200     05  QF-IN-COUNT              PIC 9(09) COMP.                         
023300     05  QF-PASS-COUNT            PIC 9(09) COMP.                         
023400     05  QF-DROP-COUNT            PIC 9(09) COMP.                         
023500     05  FF-IN-COUNT              PIC 9(09) COMP.                         
023600     05  FF-PASS-COUNT            PIC 9(09) COMP.                         
023700     05  FF-DROP-COUNT            PIC 9(09) COMP.                         
023800     05  GF-IN-COUNT              PIC 9(09) COMP.                         
023900     05  GF-PASS-COUNT            PIC 9(09) COMP.                         
024000     05  GF-DROP-COUNT            PIC 9(09) COMP.                         
024100     05  RECS-WITH-CARRIER-FREQ   PIC 9(09) COMP.                         
024200     05  MCF-TESTED-COUNT         PIC 9(09) COMP.                         
024300     05  MCF-TOO-COMMON-COUNT     PIC 9(09) COMP.                         
024400                                                                          
024500 01  FLAGS-AND-SWITCHES.                                                  
024600     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
024700         88  NO-MORE-INPUT-DATA       VALUE "N".                          
024800     05  RECORD-DROPPED-SW        PIC X(01) VALUE "N".                    
024900         88  RECORD-IS-DROPPED        VALUE "Y".                          
025000     05  MCF-ELIGIBLE-SW          PIC X(01) VALUE "N".                    
025100         88  MCF-TEST-IS-ELIGIBLE     VALUE "Y".                          
025200                                                                          
025300 COPY ABENDREC.                                                           
025400                                                                          
025500 PROCEDURE DIVISION.                                                      
025600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
025700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
025800           UNTIL NO-MORE-INPUT-DATA.                                      
025900     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
026000     MOVE +0 TO RETURN-CODE.                                              
026100     GOBACK.                                                              
026200                                                                          
026300 000-HOUSEKEEPING.                                                        
026400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
026500     DISPLAY "******** BEGIN JOB FREQFILT ********".                      
026600     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.                               
026700     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/"                    
026800            WS-DATE-CC WS-DATE-YY.                                        
026900     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
027000     MOVE ZERO TO WS-CARRIER-FREQ-TOTAL.                                  
027100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
027200     PERFORM 050-LOAD-RUNPARM THRU 050-EXIT.                              
027300     PERFORM 900-READ-CLINSIG THRU 900-EXIT.                              
027400 000-EXIT.                                                                
027500     EXIT.                                                                
027600                                                                          
027700**   RULE U4-1 CONTROL CARD - MISSING FILE, MISSING RECORD                
027800**   OR A BLANK MODE ALL DEFAULT TO GENERAL, PER MEC 0389                 
027900 050-LOAD-RUNPARM.                                                        
028000     MOVE "050-LOAD-RUNPARM" TO PARA-NAME.                                
028100     MOVE "GN" TO RP-INHERITANCE-CD.                                      
028200     MOVE ZERO TO RP-PREVALENCE.                                          
028300                                                                          
028400     READ RUNPARM INTO RUN-PARM-REC                                       
028500        AT END                                                            
028600            MOVE "GN" TO RP-INHERITANCE-CD                                
028700            MOVE ZERO TO RP-PREVALENCE                                    
028800     END-READ.                                                            
028900                                                                          
029000     IF RP-MODE-DOMINANT                                                  
029100        MOVE .0001000 TO WS-FREQ-THRESHOLD                                
029200     ELSE IF RP-MODE-RECESSIVE                                            
029300        MOVE .0100000 TO WS-FREQ-THRESHOLD                                
029400     ELSE                                                                 
029500        MOVE "GN" TO RP-INHERITANCE-CD                                    
029600        MOVE .0100000 TO WS-FREQ-THRESHOLD.                               
029700                                                                          
029800     IF RP-PREVALENCE > ZERO AND NOT RP-MODE-GENERAL                      
029900        SET MCF-TEST-IS-ELIGIBLE TO TRUE.                                 
030000                                                                          
030100     DISPLAY "INHERITANCE MODE  " RP-INHERITANCE-CD.                      
030200     DISPLAY "FREQUENCY THRESHOLD " WS-FREQ-THRESHOLD.                    
030300     DISPLAY "DISEASE PREVALENCE " RP-PREVALENCE.                         
030400 050-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700 100-MAINLINE.                                                            
030800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
030900     MOVE "N" TO RECORD-DROPPED-SW.                                       
031000                                                                          
031100     PERFORM 300-QUALITY-FILTER THRU 300-EXIT.                            
031200                                                                          
031300     IF NOT RECORD-IS-DROPPED                                             
031400        PERFORM 400-FREQUENCY-FILTER THRU 400-EXIT.                       
031500                                                                          
031600     IF NOT RECORD-IS-DROPPED                                             
031700        PERFORM 450-GNOMAD-FILTER THRU 450-EXIT.                          
031800                                                                          
031900     IF NOT RECORD-IS-DROPPED                                             
032000        PERFORM 460-CARRIER-FREQUENCY THRU 460-EXIT                       
032100        IF MCF-TEST-IS-ELIGIBLE                                           
032200            PERFORM 470-MCF-TEST THRU 470-EXIT                            
032300        END-IF                                                            
032400        PERFORM 700-WRITE-FREQFILT THRU 700-EXIT.                         
032500                                                                          
032600     PERFORM 900-READ-CLINSIG THRU 900-EXIT.                              
032700 100-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000**   RULE U4-5 - QUAL AND DEPTH ARE ONLY TESTED WHEN                      
033100**   PRESENT; A MISSING VALUE NEVER DROPS THE VARIANT.                    
033200 300-QUALITY-FILTER.                                                      
033300     MOVE "300-QUALITY-FILTER" TO PARA-NAME.                              
033400     ADD +1 TO QF-IN-COUNT.                                               
033500                                                                          
033600     IF VARWK-QUAL-PRESENT                                                
033700            AND VARWK-QUAL < 30.00                                        
033800        ADD +1 TO QF-DROP-COUNT                                           
033900        MOVE "Y" TO RECORD-DROPPED-SW                                     
034000        GO TO 300-EXIT.                                                   
034100                                                                          
034200     IF VARWK-DEPTH > ZERO AND VARWK-DEPTH < 10                           
034300        ADD +1 TO QF-DROP-COUNT                                           
034400        MOVE "Y" TO RECORD-DROPPED-SW                                     
034500        GO TO 300-EXIT.                                                   
034600                                                                          
034700     ADD +1 TO QF-PASS-COUNT.                                             
034800 300-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100**   RULE U4-1 - THRESHOLD SET IN 050-LOAD-RUNPARM BY                     
035200**   INHERITANCE MODE; MISSING ALLELE-FREQ (NOVEL VARIANT)                
035300**   ALWAYS PASSES                                                        
035400 400-FREQUENCY-FILTER.                                                    
035500     MOVE "400-FREQUENCY-FILTER" TO PARA-NAME.                            
035600     ADD +1 TO FF-IN-COUNT.                                               
035700                                                                          
035800     IF VARWK-ALLELE-FREQ-MISSING                                         
035900        ADD +1 TO FF-PASS-COUNT                                           
036000        GO TO 400-EXIT.                                                   
036100                                                                          
036200     IF VARWK-ALLELE-FREQ > WS-FREQ-THRESHOLD                             
036300        ADD +1 TO FF-DROP-COUNT                                           
036400        MOVE "Y" TO RECORD-DROPPED-SW                                     
036500     ELSE                                                                 
036600        ADD +1 TO FF-PASS-COUNT.                                          
036700 400-EXIT.                                                                
036800     EXIT.                                                                
036900                                                                          
037000**   RULE U4-2 - SAME KEEP RULE AS 400 ABOVE, AGAINST THE                 
037100**   GNOMAD POPULATION FREQUENCY RATHER THAN THE COHORT'S                 
037200**   OWN ALLELE FREQUENCY                                                 
037300 450-GNOMAD-FILTER.                                                       
037400     MOVE "450-GNOMAD-FILTER" TO PARA-NAME.                               
037500     ADD +1 TO GF-IN-COUNT.                                               
037600                                                                          
037700     IF VARWK-GNOMAD-AF-MISSING                                           
037800        ADD +1 TO GF-PASS-COUNT                                           
037900        GO TO 450-EXIT.                                                   
038000                                                                          
038100     IF VARWK-GNOMAD-AF > WS-GNOMAD-THRESHOLD                             
038200        ADD +1 TO GF-DROP-COUNT                                           
038300        MOVE "Y" TO RECORD-DROPPED-SW                                     
038400     ELSE                                                                 
038500        ADD +1 TO GF-PASS-COUNT.                                          
038600 450-EXIT.                                                                
038700     EXIT.                                                                
038800                                                                          
038900**   RULE U4-3 - CARRIER FREQUENCY IS TWICE THE OBSERVED                  
039000**   ALLELE FREQUENCY; INFORMATIONAL, ACCUMULATED FOR THE                 
039100**   CONTROL TOTALS, NEVER DROPS A VARIANT                                
039200 460-CARRIER-FREQUENCY.                                                   
039300     MOVE "460-CARRIER-FREQUENCY" TO PARA-NAME.                           
039400     IF VARWK-ALLELE-FREQ-MISSING                                         
039500        GO TO 460-EXIT.                                                   
039600                                                                          
039700     COMPUTE WS-CARRIER-FREQ = VARWK-ALLELE-FREQ * 2.                     
039800     ADD WS-CARRIER-FREQ TO WS-CARRIER-FREQ-TOTAL.                        
039900     ADD +1 TO RECS-WITH-CARRIER-FREQ.                                    
040000 460-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300**   RULE U4-4 - CALLS MCFTEST WHEN THE LAB HAS SUPPLIED A                
040400**   PREVALENCE FOR A DOMINANT OR RECESSIVE RUN.  COUNT                   
040500**   ONLY - SEE REMARKS                                                   
040600 470-MCF-TEST.                                                            
040700     MOVE "470-MCF-TEST" TO PARA-NAME.                                    
040800     IF VARWK-ALLELE-FREQ-MISSING                                         
040900        GO TO 470-EXIT.                                                   
041000                                                                          
041100     MOVE RP-INHERITANCE-CD  TO LK-INHERITANCE.                           
041200     MOVE RP-PREVALENCE      TO LK-PREVALENCE.                            
041300     MOVE VARWK-ALLELE-FREQ  TO LK-ALLELE-FREQ.                           
041400     CALL "MCFTEST" USING MCF-CALL-PARMS.                                 
041500     ADD +1 TO MCF-TESTED-COUNT.                                          
041600     IF LK-TOO-COMMON                                                     
041700        ADD +1 TO MCF-TOO-COMMON-COUNT.                                   
041800 470-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100**   WRITES THE ONE END-OF-FILE CONTROL-TOTALS RECORD SO                  
042200**   VARLIST DOES NOT HAVE TO RE-COUNT THE UPSTREAM FILTER                
042300**   PASSES ITSELF - CALLED ONCE FROM 999-CLEANUP, AFTER THE              
042400**   LAST DETAIL RECORD HAS ALREADY BEEN WRITTEN                          
042500 480-WRITE-TRAILER-REC.                                                   
042600     MOVE "480-WRITE-TRAILER-REC" TO PARA-NAME.                           
042700     MOVE SPACES TO VARIANT-WORK-REC.                                     
042800     MOVE "T" TO VWKT-REC-TYPE.                                           
042900     MOVE QF-IN-COUNT            TO VWKT-QF-IN-COUNT.                     
043000     MOVE QF-PASS-COUNT          TO VWKT-QF-PASS-COUNT.                   
043100     MOVE QF-DROP-COUNT          TO VWKT-QF-DROP-COUNT.                   
043200     MOVE FF-IN-COUNT            TO VWKT-FF-IN-COUNT.                     
043300     MOVE FF-PASS-COUNT          TO VWKT-FF-PASS-COUNT.                   
043400     MOVE FF-DROP-COUNT          TO VWKT-FF-DROP-COUNT.                   
043500     MOVE GF-IN-COUNT            TO VWKT-GF-IN-COUNT.                     
043600     MOVE GF-PASS-COUNT          TO VWKT-GF-PASS-COUNT.                   
043700     MOVE GF-DROP-COUNT          TO VWKT-GF-DROP-COUNT.                   
043800     MOVE RECS-WITH-CARRIER-FREQ TO VWKT-CARRIER-COUNT.                   
043900     MOVE MCF-TESTED-COUNT       TO VWKT-MCF-TESTED-COUNT.                
044000     MOVE MCF-TOO-COMMON-COUNT   TO VWKT-MCF-TOO-COMMON-COUNT.            
044100     WRITE VARIANT-FLT-DATA FROM VARIANT-WORK-REC.                        
044200 480-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500**   STAMPS THE RUN'S INHERITANCE MODE ONTO THE RECORD SO                 
044600**   VARLIST CAN CARRY IT THROUGH TO THE REPORT LINE ITEM                 
044700 700-WRITE-FREQFILT.                                                      
044800     MOVE "700-WRITE-FREQFILT" TO PARA-NAME.                              
044900     MOVE RP-INHERITANCE-CD TO VARWK-INHERITANCE.                         
045000     WRITE VARIANT-FLT-DATA FROM VARIANT-WORK-REC.                        
045100 700-EXIT.                                                                
045200     EXIT.                                                                
045300                                                                          
045400 800-OPEN-FILES.                                                          
045500     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
045600     OPEN INPUT CLINSIG, RUNPARM.                                         
045700     OPEN OUTPUT FREQFILT, SYSOUT.                                        
045800 800-EXIT.                                                                
045900     EXIT.                                                                
046000                                                                          
046100 850-CLOSE-FILES.                                                         
046200     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
046300     CLOSE CLINSIG, RUNPARM, FREQFILT, SYSOUT.                            
046400 850-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700 900-READ-CLINSIG.                                                        
046800     READ CLINSIG INTO VARIANT-WORK-REC                                   
046900        AT END MOVE "N" TO MORE-DATA-SW                                   
047000        GO TO 900-EXIT                                                    
047100     END-READ.                                                            
047200 900-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500 999-CLEANUP.                                                             
047600     MOVE "999-CLEANUP" TO PARA-NAME.                                     
047700     PERFORM 480-WRITE-TRAILER-REC THRU 480-EXIT.                         
047800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
047900                                                                          
048000     DISPLAY "** QUALITY FILTER  IN/PASS/DROP **".                        
048100     DISPLAY QF-IN-COUNT " " QF-PASS-COUNT " " QF-DROP-COUNT.             
048200     DISPLAY "** FREQUENCY FILTER IN/PASS/DROP **".                       
048300     DISPLAY FF-IN-COUNT " " FF-PASS-COUNT " " FF-DROP-COUNT.             
048400     DISPLAY "** GNOMAD FILTER    IN/PASS/DROP **".                       
048500     DISPLAY GF-IN-COUNT " " GF-PASS-COUNT " " GF-DROP-COUNT.             
048600     DISPLAY "** CARRIER FREQUENCY RECORDS/TOTAL **".                     
048700     DISPLAY RECS-WITH-CARRIER-FREQ " " WS-CARRIER-FREQ-TOTAL.            
048800     DISPLAY "** MCF TESTED/TOO-COMMON **".                               
048900     DISPLAY MCF-TESTED-COUNT " " MCF-TOO-COMMON-COUNT.                   
049000                                                                          
049100     DISPLAY "******** NORMAL END OF JOB FREQFILT ********".              
049200 999-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 1000-ABEND-RTN.                                                          
049600     MOVE SPACES TO WS-ABEND-KEY-AREA.                                    
049700     MOVE VARWK-VARIANT-KEY TO WS-ABEND-KEY.                              
049800     WRITE SYSOUT-REC FROM WS-ABEND-KEY-VIEW.                             
049900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
050000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
050100     DISPLAY "*** ABNORMAL END OF JOB - FREQFILT ***"                     
050200        UPON CONSOLE.                                                     
050300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
