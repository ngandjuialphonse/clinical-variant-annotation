000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  VEPANNOT.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/18/91.                                                  
000600 DATE-COMPILED. 03/18/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM ANNOTATES EACH NORMALIZED VARIANT WRITTEN               
001300     BY VAREDIT WITH ITS PREDICTED FUNCTIONAL CONSEQUENCE.                
001400                                                                          
001500     THE ANNOTATION-REF FILE IS LOADED ENTIRELY INTO                      
001600     ANNOT-TABLE AT STARTUP AND SEARCHED BY VARIANT-KEY -                 
001700     SAME TECHNIQUE THE EQUIPMENT LOOKUP IN PATSRCH USED,                 
001800     JUST WITH SEARCH ALL SINCE THE REFERENCE EXTRACT                     
001900     COMES TO US IN ASCENDING KEY SEQUENCE.                               
002000                                                                          
002100     WHEN A VARIANT-KEY IS FOUND, THE MOST SEVERE OF UP TO                
002200     3 CANDIDATE CONSEQUENCE TERMS IS CHOSEN BY THE                       
002300     SEVSCORE SUBPROGRAM (RULE U2-1), THE REGION STRING IS                
002400     BUILT (RULE U2-2) AND THE PROTEIN-CHANGE STRING IS                   
002500     BUILT (RULE U2-3).  WHEN NOT FOUND THE ANNOTATION                    
002600     FIELDS ARE LEFT BLANK/MISSING AND THE RECORD FLOWS ON                
002700     UNANNOTATED - CLINSIG STILL RUNS ITS FALLBACK RULES                  
002800     ON IT.                                                               
002900*                                                                         
003000************************************************************              
003100*CHANGE LOG.                                                              
003200*                                                                         
003300* 03/18/91  JS   0000  INITIAL VERSION - REBUILT FROM PATSRCH'S           
003400*                      TABLE-LOAD-AND-SEARCH PATTERN                      
003500* 07/09/92  JS   0110  SWITCHED FROM SEQUENTIAL SEARCH TO SEARCH          
003600*                      ALL - REFERENCE IS NOW KEY-SEQUENCED               
003700* 11/03/93  JS   0140  ADDED CALL TO SEVSCORE FOR THE 3-CANDIDATE         
003800*                      SEVERITY PICK, REPLACING THE OLD "FIRST            
003900*                      TERM WINS" LOGIC                                   
004000* 09/14/94  JS   0162  ADDED 260-BUILD-REGION-STRING AND                  
004100*                      270-BUILD-PROTEIN-CHANGE                           
004200* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
004300*                      REQUEST 99-118                                     
004400* 06/14/00  AK   0301  ANNOT-TABLE SIZE RAISED 20000 TO 50000 -           
004500*                      REFERENCE EXTRACT OUTGREW THE OLD TABLE            
004600* 02/10/08  MEC  0378  ADDED ANNOTATED/UNANNOT CONSOLE DISPLAYS           
004700*                      TO 999-CLEANUP LIKE THE OTHER BATCH STEPS          
004800* 07/22/10  AK   0391  PROTEIN-CHG WAS WRONG FOR SINGLE-LETTER            
004900*                      AMINO CODES - THE OLD FIXED 4/1/5 SPLIT            
005000*                      ONLY WORKED FOR PADDED CODES.  270 CALLS           
005100*                      A NEW 275 TO FIND THE "/" BY SCAN                  
005200*                                                                         
005300************************************************************              
005400*                                                                         
005500   INPUT FILE              -   GENOMX01.VAREDIT                           
005600                                                                          
005700   REFERENCE FILE          -   GENOMX01.ANNOTREF                          
005800                                                                          
005900   OUTPUT FILE PRODUCED    -   GENOMX01.VEPANNOT                          
006000                                                                          
006100   DUMP FILE               -   SYSOUT                                     
006200                                                                          
006300************************************************************              
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SOURCE-COMPUTER. IBM-390.                                                
006700 OBJECT-COMPUTER. IBM-390.                                                
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM.                                                  
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT SYSOUT                                                        
007300         ASSIGN TO UT-S-SYSOUT                                            
007400         ORGANIZATION IS SEQUENTIAL.                                      
007500                                                                          
007600     SELECT VAREDIT                                                       
007700         ASSIGN TO UT-S-VAREDIT                                           
007800         ACCESS MODE IS SEQUENTIAL                                        
007900         FILE STATUS IS IFCODE.                                           
008000                                                                          
008100     SELECT ANNOTREF                                                      
008200         ASSIGN TO UT-S-ANNOTREF                                          
008300         ACCESS MODE IS SEQUENTIAL                                        
008400         FILE STATUS IS RFCODE.                                           
008500                                                                          
008600     SELECT VEPANNOT                                                      
008700         ASSIGN TO UT-S-VEPANNOT                                          
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS OFCODE.                                           
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  SYSOUT                                                               
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 130 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS SYSOUT-REC.                                           
009900 01  SYSOUT-REC  PIC X(130).                                              
010000                                                                          
010100 FD  VAREDIT                                                              
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 366 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS VARIANT-EDIT-DATA.                                    
010700 01  VARIANT-EDIT-DATA           PIC X(366).                              
010800                                                                          
010900* REFERENCE EXTRACT - SORTED ASCENDING BY VARIANT-KEY - IS                
011000* LOADED WHOLE INTO ANNOT-TABLE BY 050-LOAD-ANNOT-TABLE                   
011100 FD  ANNOTREF                                                             
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 225 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS ANNOTATION-REF-DATA.                                  
011700 01  ANNOTATION-REF-DATA         PIC X(225).                              
011800                                                                          
011900 FD  VEPANNOT                                                             
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 366 CHARACTERS                                       
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS VARIANT-VEP-DATA.                                     
012500 01  VARIANT-VEP-DATA            PIC X(366).                              
012600                                                                          
012700 WORKING-STORAGE SECTION.                                                 
012800                                                                          
012900 01  FILE-STATUS-CODES.                                                   
013000     05  IFCODE                  PIC X(2).                                
013100         88  NO-MORE-DATA             VALUE "10".                         
013200     05  RFCODE                  PIC X(2).                                
013300         88  NO-MORE-REF-DATA         VALUE "10".                         
013400     05  OFCODE                  PIC X(2).                                
013500                                                                          
013600 COPY VARWKREC.                                                           
013700                                                                          
013800 COPY ANNOTREF.                                                           
013900                                                                          
014000************************************************************              
014100* ANNOT-TABLE HOLDS THE ENTIRE ANNOTATION-REF EXTRACT IN                  
014200* MEMORY, ASCENDING BY VARIANT-KEY - SEARCHED WITH SEARCH ALL             
014300* (BINARY SEARCH) INSTEAD OF RANDOM I-O - REQUEST 03-000                  
014400************************************************************              
014500 01  ANNOT-TABLE-AREA.                                                    
014600     05  ANNOT-ENTRY OCCURS 50000 TIMES                                   
014700                  ASCENDING KEY IS ANT-VARIANT-KEY                        
014800                  INDEXED BY ANT-IDX.                                     
014900         10  ANT-VARIANT-KEY      PIC X(55).                              
015000         10  ANT-GENE             PIC X(15).                              
015100         10  ANT-CONSEQ-TERM OCCURS 3 TIMES                               
015200                            PIC X(39).                                    
015300         10  ANT-IMPACT           PIC X(10).                              
015400         10  ANT-AMINO-ACIDS      PIC X(10).                              
015500         10  ANT-PROTEIN-START    PIC 9(05).                              
015600         10  ANT-GNOMAD-AF        PIC V9(07).                             
015700         10  ANT-GNOMAD-AF-SW     PIC X(01).                              
015800                                                                          
015900 01  WS-ANNOT-COUNT               PIC 9(07) COMP.                         
016000                                                                          
016100************************************************************              
016200* ALTERNATE FLAT VIEW OF THE INCOMING RAW RECORD, USED ONLY               
016300* WHEN 1000-ABEND-RTN NEEDS TO SHOW THE OFFENDING KEY ON THE              
016400* SYSOUT DUMP WITHOUT UNPACKING THE WHOLE WORK RECORD                     
016500************************************************************              
016600 01  WS-ABEND-KEY-AREA.                                                   
016700     05  WS-ABEND-KEY             PIC X(55).                              
016800     05  FILLER                   PIC X(75).                              
016900 01  WS-ABEND-KEY-VIEW REDEFINES WS-ABEND-KEY-AREA                        
017000                            PIC X(130).                                   
017100                                                                          
017200 01  WS-REGION-AREA.                                                      
017300     05  WS-REGION-END            PIC 9(09) COMP.                         
017400     05  WS-REF-LEN               PIC 9(02) COMP.                         
017500     05  WS-ALT-LEN               PIC 9(02) COMP.                         
017600                                                                          
017700 01  WS-PROTEIN-AREA.                                                     
017800     05  WS-PROT-START-EDIT       PIC ZZZZ9.                              
017900     05  WS-SLASH-POS             PIC 9(02) COMP.                         
018000     05  WS-AMINO-REF-LEN         PIC 9(02) COMP.                         
018100     05  WS-AMINO-ALT-LEN         PIC 9(02) COMP.                         
018200                                                                          
018300************************************************************              
018400* THE "/" SEPARATOR IN THE AMINO-ACID PAIR DOES NOT LAND AT A             
018500* FIXED OFFSET - SINGLE-LETTER CODES ("R/C") PUT IT AT BYTE 2,            
018600* PADDED 3-LETTER CODES PUT IT FURTHER OUT.  WS-AMINO-CHAR                
018700* REDEFINES THE WORK COPY AS A BYTE TABLE SO 275-FIND-AMINO-              
018800* SLASH CAN LOCATE IT WITH AN INDEXED SCAN - REQUEST 04-391               
018900************************************************************              
019000 01  WS-AMINO-WORK-AREA.                                                  
019100     05  WS-AMINO-WORK            PIC X(10).                              
019200 01  WS-AMINO-WORK-TABLE REDEFINES WS-AMINO-WORK-AREA.                    
019300     05  WS-AMINO-CHAR OCCURS 10 TIMES                                    
019400                  INDEXED BY WS-AMINO-IDX                                 
019500                  PIC X(01).                                              
019600                                                                          
019700 01  COUNTERS-AND-ACCUMULATORS.                                           
019800     05  RECS-READ                PIC 9(09) COMP.                         
019900     05  RECS-ANNOTATED           PIC 9(09) COMP.                         
020000     05  RECS-UNANNOTATED         PIC 9(09) COMP.                         
020100                                                                          
020200 01  SEV-CALL-PARMS.                                                      
020300     05  LK-CAND-TERM OCCURS 3 TIMES                                      
020400                PIC X(35).                                                
020500     05  LK-WINNING-TERM          PIC X(35).                              
020600     05  LK-WINNING-SCORE         PIC 9(03) COMP-3.                       
020700                                                                          
020800 01  FLAGS-AND-SWITCHES.                                                  
020900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
021000         88  NO-MORE-INPUT-DATA       VALUE "N".                          
021100     05  KEY-FOUND-SW             PIC X(01) VALUE "N".                    
021200         88  ANNOT-KEY-FOUND          VALUE "Y".                          
021300                                                                          
021400 COPY ABENDREC.                                                           
021500                                                                          
021600 PROCEDURE DIVISION.                                                      
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021900             UNTIL NO-MORE-INPUT-DATA.                                    
022000     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
022100     MOVE +0 TO RETURN-CODE.                                              
022200     GOBACK.                                                              
022300                                                                          
022400 000-HOUSEKEEPING.                                                        
022500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022600     DISPLAY "******** BEGIN JOB VEPANNOT ********".                      
022700     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
022900     PERFORM 050-LOAD-ANNOT-TABLE THRU 050-EXIT.                          
023000     PERFORM 900-READ-VAREDIT THRU 900-EXIT.                              
023100 000-EXIT.                                                                
023200     EXIT.                                                                
023300                                                                          
023400 050-LOAD-ANNOT-TABLE.                                                    
023500     MOVE "050-LOAD-ANNOT-TABLE" TO PARA-NAME.                            
023600     MOVE ZERO TO WS-ANNOT-COUNT.                                         
023700     PERFORM 060-READ-ANNOTREF THRU 060-EXIT.                             
023800     PERFORM 070-STORE-ANNOT-ENTRY THRU 070-EXIT                          
023900             UNTIL NO-MORE-REF-DATA.                                      
024000                                                                          
024100     IF WS-ANNOT-COUNT = ZERO                                             
024200        MOVE "ANNOTATION-REF FILE IS EMPTY" TO ABEND-REASON               
024300        GO TO 1000-ABEND-RTN.                                             
024400 050-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700 060-READ-ANNOTREF.                                                       
024800     READ ANNOTREF INTO ANNOTATION-REF-REC                                
024900        AT END SET NO-MORE-REF-DATA TO TRUE                               
025000     END-READ.                                                            
025100 060-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400 070-STORE-ANNOT-ENTRY.                                                   
025500     ADD +1 TO WS-ANNOT-COUNT.                                            
025600     SET ANT-IDX TO WS-ANNOT-COUNT.                                       
025700     MOVE ANREF-VARIANT-KEY   TO ANT-VARIANT-KEY(ANT-IDX).                
025800     MOVE ANREF-GENE         TO ANT-GENE(ANT-IDX).                        
025900     MOVE ANREF-CONSEQ-TERM(1) TO ANT-CONSEQ-TERM(ANT-IDX, 1).            
026000     MOVE ANREF-CONSEQ-TERM(2) TO ANT-CONSEQ-TERM(ANT-IDX, 2).            
026100     MOVE ANREF-CONSEQ-TERM(3) TO ANT-CONSEQ-TERM(ANT-IDX, 3).            
026200     MOVE ANREF-IMPACT       TO ANT-IMPACT(ANT-IDX).                      
026300     MOVE ANREF-AMINO-ACIDS  TO ANT-AMINO-ACIDS(ANT-IDX).                 
026400     MOVE ANREF-PROTEIN-START TO ANT-PROTEIN-START(ANT-IDX).              
026500     MOVE ANREF-GNOMAD-AF    TO ANT-GNOMAD-AF(ANT-IDX).                   
026600     MOVE ANREF-GNOMAD-AF-MISS-SW TO ANT-GNOMAD-AF-SW(ANT-IDX).           
026700     PERFORM 060-READ-ANNOTREF THRU 060-EXIT.                             
026800 070-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 100-MAINLINE.                                                            
027200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
027300     PERFORM 200-SEARCH-ANNOTATION THRU 200-EXIT.                         
027400                                                                          
027500     IF ANNOT-KEY-FOUND                                                   
027600        PERFORM 250-PICK-CONSEQUENCE THRU 250-EXIT                        
027700        PERFORM 260-BUILD-REGION-STRING THRU 260-EXIT                     
027800        PERFORM 270-BUILD-PROTEIN-CHANGE THRU 270-EXIT                    
027900        MOVE "Y" TO VARWK-ANNOT-FOUND-SW                                  
028000        ADD +1 TO RECS-ANNOTATED                                          
028100     ELSE                                                                 
028200        MOVE "N" TO VARWK-ANNOT-FOUND-SW                                  
028300        ADD +1 TO RECS-UNANNOTATED.                                       
028400                                                                          
028500     PERFORM 700-WRITE-VEPANNOT THRU 700-EXIT.                            
028600     PERFORM 900-READ-VAREDIT THRU 900-EXIT.                              
028700 100-EXIT.                                                                
028800     EXIT.                                                                
028900                                                                          
029000 200-SEARCH-ANNOTATION.                                                   
029100     MOVE "200-SEARCH-ANNOTATION" TO PARA-NAME.                           
029200     MOVE "N" TO KEY-FOUND-SW.                                            
029300     SET ANT-IDX TO 1.                                                    
029400     SEARCH ALL ANNOT-ENTRY                                               
029500        AT END                                                            
029600            MOVE "N" TO KEY-FOUND-SW                                      
029700        WHEN ANT-VARIANT-KEY(ANT-IDX) = VARWK-VARIANT-KEY                 
029800            MOVE "Y" TO KEY-FOUND-SW                                      
029900     END-SEARCH.                                                          
030000 200-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 250-PICK-CONSEQUENCE.                                                    
030400     MOVE "250-PICK-CONSEQUENCE" TO PARA-NAME.                            
030500     MOVE ANT-CONSEQ-TERM(ANT-IDX, 1) TO LK-CAND-TERM(1).                 
030600     MOVE ANT-CONSEQ-TERM(ANT-IDX, 2) TO LK-CAND-TERM(2).                 
030700     MOVE ANT-CONSEQ-TERM(ANT-IDX, 3) TO LK-CAND-TERM(3).                 
030800     CALL "SEVSCORE" USING SEV-CALL-PARMS.                                
030900                                                                          
031000     MOVE ANT-GENE(ANT-IDX)          TO VARWK-GENE.                       
031100     MOVE LK-WINNING-TERM            TO VARWK-CONSEQUENCE.                
031200     MOVE ANT-IMPACT(ANT-IDX)        TO VARWK-IMPACT.                     
031300     MOVE ANT-GNOMAD-AF(ANT-IDX)     TO VARWK-GNOMAD-AF.                  
031400     MOVE ANT-GNOMAD-AF-SW(ANT-IDX)  TO VARWK-GNOMAD-AF-MISS-SW.          
031500 250-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 260-BUILD-REGION-STRING.                                                 
031900     MOVE "260-BUILD-REGION-STRING" TO PARA-NAME.                         
032000     MOVE SPACES TO VARWK-REGION-STR.                                     
032100     MOVE ZERO TO WS-REF-LEN WS-ALT-LEN.                                  
032200     INSPECT VARWK-REF TALLYING WS-REF-LEN                                
032300        FOR CHARACTERS BEFORE INITIAL SPACE.                              
032400     INSPECT VARWK-ALT TALLYING WS-ALT-LEN                                
032500        FOR CHARACTERS BEFORE INITIAL SPACE.                              
032600                                                                          
032700**   SNP OR INSERTION - END EQUALS START                                  
032800     IF WS-REF-LEN = 1                                                    
032900        MOVE VARWK-POS TO WS-REGION-END                                   
033000     ELSE                                                                 
033100**   DELETION OR COMPLEX - END = POS + LEN(REF) - 1                       
033200        COMPUTE WS-REGION-END = VARWK-POS + WS-REF-LEN - 1.               
033300                                                                          
033400     IF WS-REF-LEN > 1 AND WS-ALT-LEN = 1                                 
033500**   DELETION - ALT SIDE OF THE REGION STRING IS "-"                      
033600        STRING VARWK-CHROM DELIMITED BY SPACE                             
033700               ":" DELIMITED BY SIZE                                      
033800               VARWK-POS DELIMITED BY SIZE                                
033900               ":" DELIMITED BY SIZE                                      
034000               WS-REGION-END DELIMITED BY SIZE                            
034100               ":1/-" DELIMITED BY SIZE                                   
034200               INTO VARWK-REGION-STR                                      
034300        END-STRING                                                        
034400     ELSE                                                                 
034500        STRING VARWK-CHROM DELIMITED BY SPACE                             
034600               ":" DELIMITED BY SIZE                                      
034700               VARWK-POS DELIMITED BY SIZE                                
034800               ":" DELIMITED BY SIZE                                      
034900               WS-REGION-END DELIMITED BY SIZE                            
035000               ":1/" DELIMITED BY SIZE                                    
035100               VARWK-ALT DELIMITED BY SPACE                               
035200               INTO VARWK-REGION-STR                                      
035300        END-STRING.                                                       
035400 260-EXIT.                                                                
035500     EXIT.                                                                
035600                                                                          
035700 270-BUILD-PROTEIN-CHANGE.                                                
035800     MOVE "270-BUILD-PROTEIN-CHANGE" TO PARA-NAME.                        
035900     MOVE SPACES TO VARWK-PROTEIN-CHG.                                    
036000     IF ANT-PROTEIN-START(ANT-IDX) = ZERO                                 
036100        GO TO 270-EXIT.                                                   
036200                                                                          
036300     PERFORM 275-FIND-AMINO-SLASH THRU 275-EXIT.                          
036400     IF WS-SLASH-POS = ZERO                                               
036500        GO TO 270-EXIT.                                                   
036600                                                                          
036700     MOVE ANT-PROTEIN-START(ANT-IDX) TO WS-PROT-START-EDIT.               
036800     COMPUTE WS-AMINO-REF-LEN = WS-SLASH-POS - 1.                         
036900     COMPUTE WS-AMINO-ALT-LEN = 10 - WS-SLASH-POS.                        
037000     STRING "p."                                DELIMITED BY SIZE         
037100            WS-AMINO-WORK(1 : WS-AMINO-REF-LEN)  DELIMITED BY SIZE        
037200            WS-PROT-START-EDIT                   DELIMITED BY SIZE        
037300            WS-AMINO-WORK(WS-SLASH-POS + 1 :                              
037400                WS-AMINO-ALT-LEN) DELIMITED BY SPACE                      
037500            INTO VARWK-PROTEIN-CHG                                        
037600     END-STRING.                                                          
037700 270-EXIT.                                                                
037800     EXIT.                                                                
037900                                                                          
038000**   LOCATES THE "/" IN THE AMINO-ACID PAIR BY AN INDEXED                 
038100**   SCAN INSTEAD OF ASSUMING A FIXED OFFSET - THE VENDOR                 
038200**   SENDS BOTH SINGLE-LETTER ("R/C") AND PADDED 3-LETTER                 
038300**   CODES IN THE SAME EXTRACT - REQUEST 04-391                           
038400 275-FIND-AMINO-SLASH.                                                    
038500     MOVE ANT-AMINO-ACIDS(ANT-IDX) TO WS-AMINO-WORK.                      
038600     MOVE ZERO TO WS-SLASH-POS.                                           
038700     SET WS-AMINO-IDX TO 1.                                               
038800 275-SCAN.                                                                
038900     IF WS-AMINO-IDX > 10                                                 
039000        GO TO 275-EXIT.                                                   
039100     IF WS-AMINO-CHAR(WS-AMINO-IDX) = "/"                                 
039200        SET WS-SLASH-POS TO WS-AMINO-IDX                                  
039300        GO TO 275-EXIT.                                                   
039400     SET WS-AMINO-IDX UP BY 1.                                            
039500     GO TO 275-SCAN.                                                      
039600 275-EXIT.                                                                
039700     EXIT.                                                                
039800                                                                          
039900 700-WRITE-VEPANNOT.                                                      
040000     MOVE "700-WRITE-VEPANNOT" TO PARA-NAME.                              
040100     WRITE VARIANT-VEP-DATA FROM VARIANT-WORK-REC.                        
040200 700-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                          
040500 800-OPEN-FILES.                                                          
040600     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
040700     OPEN INPUT VAREDIT, ANNOTREF.                                        
040800     OPEN OUTPUT VEPANNOT, SYSOUT.                                        
040900 800-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 850-CLOSE-FILES.                                                         
041300     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
041400     CLOSE VAREDIT, ANNOTREF, VEPANNOT, SYSOUT.                           
041500 850-EXIT.                                                                
041600     EXIT.                                                                
041700                                                                          
041800 900-READ-VAREDIT.                                                        
041900     READ VAREDIT INTO VARIANT-WORK-REC                                   
042000        AT END MOVE "N" TO MORE-DATA-SW                                   
042100        GO TO 900-EXIT                                                    
042200     END-READ.                                                            
042300     ADD +1 TO RECS-READ.                                                 
042400 900-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 999-CLEANUP.                                                             
042800     MOVE "999-CLEANUP" TO PARA-NAME.                                     
042900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
043000                                                                          
043100     DISPLAY "** RECORDS READ **".                                        
043200     DISPLAY RECS-READ.                                                   
043300     DISPLAY "** RECORDS ANNOTATED **".                                   
043400     DISPLAY RECS-ANNOTATED.                                              
043500     DISPLAY "** RECORDS UNANNOTATED **".                                 
043600     DISPLAY RECS-UNANNOTATED.                                            
043700                                                                          
043800     DISPLAY "******** NORMAL END OF JOB VEPANNOT ********".              
043900 999-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 1000-ABEND-RTN.                                                          
044300     MOVE SPACES TO WS-ABEND-KEY-AREA.                                    
044400     MOVE VARWK-VARIANT-KEY TO WS-ABEND-KEY.                              
044500     WRITE SYSOUT-REC FROM WS-ABEND-KEY-VIEW.                             
044600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
044800     DISPLAY "*** ABNORMAL END OF JOB - VEPANNOT ***"                     
044900        UPON CONSOLE.                                                     
045000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
