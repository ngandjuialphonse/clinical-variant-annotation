000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEIDENT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/13/91.                                                  
000600 DATE-COMPILED. 05/13/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM PRODUCES THE SAFE-HARBOR DE-IDENTIFIED                  
001300     RESEARCH COPY OF PATIENT-REC, RULE U6-2, AND IS THE                  
001400     SECOND CALLER OF PERMCHK (200-CHECK-PERMISSION) AND                  
001500     AUDITLOG (750-LOG-AUDIT-EVENT), NEXT TO VARLIST.                     
001600                                                                          
001700     300-DEIDENTIFY-PATIENT OVERLAYS THE SAME PATNTREC                    
001800     FIELDS IN PLACE BEFORE THE RECORD IS WRITTEN TO                      
001900     DEIDENT-OUT - PATIENT-ID AND MRN ARE REPLACED WITH A                 
002000     ONE-WAY TOKEN (SAME SALT + IDENTIFIER ALWAYS PRODUCES                
002100     THE SAME TOKEN), NAMES AND CONTACT FIELDS BECOME THE                 
002200     LITERAL "[REDACTED]", AND DATE OF BIRTH IS GENERALIZED               
002300     TO YEAR-ONLY.  520-LOOKUP-CHAR-VALUE/510-FOLD-ONE-CHAR               
002400     ARE A HOUSE CHECKSUM, NOT A CRYPTOGRAPHIC HASH - SEE                 
002500     THE REMARKS OVER 500-COMPUTE-TOKEN.                                  
002600*                                                                         
002700************************************************************              
002800*CHANGE LOG.                                                              
002900*                                                                         
003000* 05/13/91  JS   0000  INITIAL VERSION                                    
003100* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
003200*                      REQUEST 99-118                                     
003300* 03/14/02  AK   0281  330-SCRUB-DOB WAS TREATING A DOB WITH NO           
003400*                      DASH OR SLASH AS UNEXTRACTABLE EVEN WHEN           
003500*                      THE FIRST FOUR BYTES WERE A VALID YEAR -           
003600*                      ADDED THE FIRST-FOUR-CHARACTERS FALLBACK           
003700* 01/20/04  MEC  0349  SALT VALUE CHANGED FROM 09173 TO 13531 PER         
003800*                      THE PRIVACY OFFICER'S ANNUAL SALT ROTATION         
003900* 08/12/07  AK   0392  335-SCRUB-DOB-NO-DASH WAS FINDING THE FIRST        
004000*                      "/" INSTEAD OF THE LAST - A STANDARD MM/DD/        
004100*                      YYYY DOB FELL THROUGH TO THE MONTH AS              
004200*                      A PSEUDO-YEAR.  ADDED 336-FIND-LAST-SLASH          
004300*                                                                         
004400************************************************************              
004500*                                                                         
004600   PATIENT INPUT FILE      -   GENOMX01.PATIENT                           
004700                                                                          
004800   CONTROL FILE            -   GENOMX01.RPTPARM                           
004900                                                                          
005000   DE-IDENTIFIED OUTPUT    -   GENOMX01.DEIDENT.OUT                       
005100                                                                          
005200   DUMP FILE               -   SYSOUT                                     
005300                                                                          
005400************************************************************              
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. IBM-390.                                                
005800 OBJECT-COMPUTER. IBM-390.                                                
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT SYSOUT                                                        
006400         ASSIGN TO UT-S-SYSOUT                                            
006500         ORGANIZATION IS SEQUENTIAL.                                      
006600                                                                          
006700     SELECT PATIENT                                                       
006800         ASSIGN TO UT-S-PATIENT                                           
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS PTCODE.                                           
007100                                                                          
007200     SELECT RPTPARM                                                       
007300         ASSIGN TO UT-S-RPTPARM                                           
007400         ACCESS MODE IS SEQUENTIAL                                        
007500         FILE STATUS IS RFCODE.                                           
007600                                                                          
007700     SELECT DEIDENT-OUT                                                   
007800         ASSIGN TO UT-S-DEIDENT                                           
007900         ACCESS MODE IS SEQUENTIAL                                        
008000         FILE STATUS IS DOCODE.                                           
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400 FD  SYSOUT                                                               
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 130 CHARACTERS                                       
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     DATA RECORD IS SYSOUT-REC.                                           
009000 01  SYSOUT-REC  PIC X(130).                                              
009100                                                                          
009200 FD  PATIENT                                                              
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 250 CHARACTERS                                       
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS PATIENT-IN-DATA.                                      
009800 01  PATIENT-IN-DATA             PIC X(250).                              
009900                                                                          
010000* ONE-RECORD CONTROL CARD - REQUESTING USER ID AND ROLE,                  
010100* SAME LAYOUT AND CONVENTION AS VARLIST'S OWN RPTPARM                     
010200 FD  RPTPARM                                                              
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 40 CHARACTERS                                        
010600     BLOCK CONTAINS 0 RECORDS                                             
010700     DATA RECORD IS RPT-PARM-DATA.                                        
010800 01  RPT-PARM-DATA               PIC X(40).                               
010900                                                                          
011000 FD  DEIDENT-OUT                                                          
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 250 CHARACTERS                                       
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     DATA RECORD IS DEIDENT-OUT-DATA.                                     
011600 01  DEIDENT-OUT-DATA            PIC X(250).                              
011700                                                                          
011800 WORKING-STORAGE SECTION.                                                 
011900                                                                          
012000 01  FILE-STATUS-CODES.                                                   
012100     05  PTCODE                  PIC X(2).                                
012200     05  RFCODE                  PIC X(2).                                
012300     05  DOCODE                  PIC X(2).                                
012400                                                                          
012500 COPY PATNTREC.                                                           
012600                                                                          
012700 01  RPT-PARM-REC.                                                        
012800     05  RP-USER-ID              PIC X(10).                               
012900     05  RP-ROLE                 PIC X(20).                               
013000     05  FILLER                  PIC X(10).                               
013100                                                                          
013200 01  PERMCHK-CALL-PARMS.                                                  
013300     05  LK-ROLE                     PIC X(20).                           
013400     05  LK-PERMISSION               PIC X(20).                           
013500     05  LK-GRANTED-SW               PIC X(01).                           
013600         88  LK-PERMISSION-GRANTED       VALUE "Y".                       
013700         88  LK-PERMISSION-DENIED        VALUE "N".                       
013800     05  LK-UNKNOWN-ROLE-SW          PIC X(01).                           
013900         88  LK-ROLE-IS-UNKNOWN          VALUE "Y".                       
014000                                                                          
014100 01  AUDITLOG-CALL-PARMS.                                                 
014200     05  LK-FUNCTION                 PIC X(05).                           
014300         88  LK-FN-LOG                    VALUE "LOG".                    
014400         88  LK-FN-CLOSE                  VALUE "CLOSE".                  
014500     05  LK-TIMESTAMP                PIC X(20).                           
014600     05  LK-USER-ID                  PIC X(10).                           
014700     05  LK-ACTION                   PIC X(15).                           
014800     05  LK-RESOURCE-TYPE            PIC X(15).                           
014900     05  LK-RESOURCE-ID              PIC X(15).                           
015000     05  LK-SUCCESS-FLAG             PIC X(01).                           
015100     05  LK-DETAILS                  PIC X(40).                           
015200                                                                          
015300************************************************************              
015400* TODAY'S RUN DATE AND TIME - SAME BREAKDOWN TECHNIQUE AS                 
015500* VAREDIT, VEPANNOT, CLINSIG, FREQFILT AND VARLIST                        
015600************************************************************              
015700 01  WS-CCYYMMDD                 PIC 9(08) COMP.                          
015800 01  WS-DATE-PARTS REDEFINES WS-CCYYMMDD.                                 
015900     05  WS-DATE-CC              PIC 9(02).                               
016000     05  WS-DATE-YY              PIC 9(02).                               
016100     05  WS-DATE-MM              PIC 9(02).                               
016200     05  WS-DATE-DD              PIC 9(02).                               
016300                                                                          
016400 01  WS-HHMMSSCS                 PIC 9(08) COMP.                          
016500 01  WS-TIME-PARTS REDEFINES WS-HHMMSSCS.                                 
016600     05  WS-TIME-HH              PIC 9(02).                               
016700     05  WS-TIME-MM              PIC 9(02).                               
016800     05  WS-TIME-SS              PIC 9(02).                               
016900     05  WS-TIME-CS              PIC 9(02).                               
017000                                                                          
017100 01  WS-TIMESTAMP-20              PIC X(20).                              
017200                                                                          
017300************************************************************              
017400* RULE U6-2 SCRUB WORK AREA                                               
017500************************************************************              
017600 01  WS-DOB-YEAR                  PIC X(04).                              
017700 01  WS-DOB-VALID-SW              PIC X(01).                              
017800     88  WS-YEAR-EXTRACTED            VALUE "Y".                          
017900 01  WS-DASH-POS                  PIC 9(02) COMP.                         
018000 01  WS-SLASH-POS                 PIC 9(02) COMP.                         
018100 01  WS-LAST-PART-LEN             PIC S9(02) COMP.                        
018200 01  WS-DOB-SCAN-SUB              PIC 9(02) COMP.                         
018300                                                                          
018400************************************************************              
018500* HOUSE CHECKSUM TOKEN GENERATOR - NOT A CRYPTOGRAPHIC HASH.              
018600* FOLDS EACH CHARACTER OF THE IDENTIFIER, SALTED, INTO AN                 
018700* 8-DIGIT RUNNING REMAINDER SO THE SAME IDENTIFIER + SALT                 
018800* ALWAYS PRODUCES THE SAME TOKEN (RULE U6-2)                              
018900************************************************************              
019000 01  CHAR-VALUE-TABLE-DATA        PIC X(36) VALUE                         
019100     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
019200 01  CHAR-VALUE-TABLE REDEFINES CHAR-VALUE-TABLE-DATA.                    
019300     05  CVT-CHAR OCCURS 36 TIMES PIC X(01).                              
019400                                                                          
019500 01  WS-SALT-VALUE                PIC 9(05) COMP VALUE 13531.             
019600 01  WS-TOKEN-SRC                 PIC X(20).                              
019700 01  WS-TOKEN-SRC-LEN             PIC 9(02) COMP.                         
019800 01  WS-TOKEN-POS                 PIC 9(02) COMP.                         
019900 01  WS-TOKEN-CHAR                PIC X(01).                              
020000 01  WS-TOKEN-CHAR-VAL            PIC 9(02) COMP.                         
020100 01  WS-CVT-SUB                   PIC 9(02) COMP.                         
020200 01  WS-TOKEN-SEED                PIC 9(08) COMP.                         
020300 01  WS-TOKEN-WORK                PIC 9(11) COMP.                         
020400 01  WS-TOKEN-QUOT                PIC 9(11) COMP.                         
020500 01  WS-TOKEN-DISPLAY-9           PIC 9(09).                              
020600 01  WS-TOKEN-DISPLAY-11          PIC 9(11).                              
020700                                                                          
020800 01  COUNTERS-AND-ACCUMULATORS.                                           
020900     05  RECS-READ-COUNT          PIC 9(09) COMP.                         
021000     05  RECS-DEIDENTIFIED-COUNT  PIC 9(09) COMP.                         
021100                                                                          
021200 01  FLAGS-AND-SWITCHES.                                                  
021300     05  PERMISSION-RESULT-SW     PIC X(01) VALUE "N".                    
021400         88  EXPORT-PERMISSION-GRANTED   VALUE "Y".                       
021500                                                                          
021600************************************************************              
021700* ALTERNATE FLAT VIEW OF THE PATIENT ID, USED ONLY BY                     
021800* 1000-ABEND-RTN TO SHOW IT ON THE SYSOUT DUMP - SAME                     
021900* TECHNIQUE AS THE REST OF THE PIPELINE                                   
022000************************************************************              
022100 01  WS-ABEND-KEY-AREA.                                                   
022200     05  WS-ABEND-KEY             PIC X(10).                              
022300     05  FILLER                   PIC X(120).                             
022400 01  WS-ABEND-KEY-VIEW REDEFINES WS-ABEND-KEY-AREA                        
022500                            PIC X(130).                                   
022600                                                                          
022700 COPY ABENDREC.                                                           
022800                                                                          
022900 PROCEDURE DIVISION.                                                      
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
023100                                                                          
023200     IF EXPORT-PERMISSION-GRANTED                                         
023300        PERFORM 100-PROCESS-PATIENTS THRU 100-EXIT                        
023400     END-IF.                                                              
023500                                                                          
023600     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
023700     MOVE +0 TO RETURN-CODE.                                              
023800     GOBACK.                                                              
023900                                                                          
024000 000-HOUSEKEEPING.                                                        
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
024200     DISPLAY "******** BEGIN JOB DEIDENT ********".                       
024300     ACCEPT WS-CCYYMMDD FROM DATE YYYYMMDD.                               
024400     ACCEPT WS-HHMMSSCS FROM TIME.                                        
024500     STRING                                                               
024600        WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-" WS-DATE-DD               
024700        " " WS-TIME-HH ":" WS-TIME-MM ":" WS-TIME-SS                      
024800        DELIMITED BY SIZE INTO WS-TIMESTAMP-20.                           
024900     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
025000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
025100     PERFORM 050-LOAD-RPTPARM THRU 050-EXIT.                              
025200     PERFORM 200-CHECK-PERMISSION THRU 200-EXIT.                          
025300 000-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600**   MISSING OR BLANK CONTROL CARD LEAVES THE ROLE BLANK,                 
025700**   WHICH PERMCHK FLAGS AS AN UNKNOWN ROLE (RULE U6-1)                   
025800 050-LOAD-RPTPARM.                                                        
025900     MOVE "050-LOAD-RPTPARM" TO PARA-NAME.                                
026000     MOVE SPACES TO RP-USER-ID.                                           
026100     MOVE SPACES TO RP-ROLE.                                              
026200                                                                          
026300     READ RPTPARM INTO RPT-PARM-REC                                       
026400        AT END                                                            
026500            MOVE SPACES TO RP-USER-ID                                     
026600            MOVE SPACES TO RP-ROLE                                        
026700     END-READ.                                                            
026800                                                                          
026900     DISPLAY "REQUESTING USER   " RP-USER-ID.                             
027000     DISPLAY "REQUESTING ROLE   " RP-ROLE.                                
027100 050-EXIT.                                                                
027200     EXIT.                                                                
027300                                                                          
027400**   RULE U6-1 - GATES THE ENTIRE DE-IDENTIFICATION EXPORT                
027500**   ON THE "export" PERMISSION.  A DENIED CHECK IS AUDITED               
027600**   THE SAME AS A GRANTED ONE, SEE AUDITLOG REMARKS                      
027700 200-CHECK-PERMISSION.                                                    
027800     MOVE "200-CHECK-PERMISSION" TO PARA-NAME.                            
027900     MOVE RP-ROLE      TO LK-ROLE.                                        
028000     MOVE "export"     TO LK-PERMISSION.                                  
028100     CALL "PERMCHK" USING PERMCHK-CALL-PARMS.                             
028200                                                                          
028300     MOVE "N" TO PERMISSION-RESULT-SW.                                    
028400     IF LK-PERMISSION-GRANTED                                             
028500        MOVE "Y" TO PERMISSION-RESULT-SW                                  
028600        DISPLAY "EXPORT PERMISSION GRANTED"                               
028700     ELSE                                                                 
028800        IF LK-ROLE-IS-UNKNOWN                                             
028900            DISPLAY "*** UNKNOWN ROLE - NOTHING DE-IDENTIFIED **"         
029000        ELSE                                                              
029100            DISPLAY "*** EXPORT PERMISSION DENIED ***"                    
029200        END-IF                                                            
029300     END-IF.                                                              
029400                                                                          
029500     MOVE "PATIENT-DEIDENT" TO LK-RESOURCE-ID.                            
029600     PERFORM 750-LOG-AUDIT-EVENT THRU 750-EXIT.                           
029700 200-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 100-PROCESS-PATIENTS.                                                    
030100     MOVE "100-PROCESS-PATIENTS" TO PARA-NAME.                            
030200     PERFORM 110-READ-PATIENT THRU 110-EXIT.                              
030300     PERFORM 120-DEIDENT-ONE-PATIENT THRU 120-EXIT                        
030400        UNTIL PTCODE = "10".                                              
030500 100-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800 110-READ-PATIENT.                                                        
030900     READ PATIENT INTO PATIENT-REC                                        
031000        AT END                                                            
031100            MOVE "10" TO PTCODE                                           
031200     END-READ.                                                            
031300 110-EXIT.                                                                
031400     EXIT.                                                                
031500                                                                          
031600 120-DEIDENT-ONE-PATIENT.                                                 
031700     MOVE "120-DEIDENT-ONE-PATIENT" TO PARA-NAME.                         
031800     ADD +1 TO RECS-READ-COUNT.                                           
031900     MOVE PATNT-PATIENT-ID TO WS-ABEND-KEY.                               
032000     PERFORM 300-DEIDENTIFY-PATIENT THRU 300-EXIT.                        
032100     WRITE DEIDENT-OUT-DATA FROM PATIENT-REC.                             
032200     ADD +1 TO RECS-DEIDENTIFIED-COUNT.                                   
032300     PERFORM 110-READ-PATIENT THRU 110-EXIT.                              
032400 120-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700**   RULE U6-2 - SAFE HARBOR DE-IDENTIFICATION, ONE                       
032800**   PARAGRAPH PER FIELD GROUP.  FIELDS NOT NAMED HERE PASS               
032900**   THROUGH UNCHANGED                                                    
033000 300-DEIDENTIFY-PATIENT.                                                  
033100     MOVE "300-DEIDENTIFY-PATIENT" TO PARA-NAME.                          
033200     PERFORM 310-SCRUB-IDENTIFIERS THRU 310-EXIT.                         
033300     PERFORM 320-SCRUB-NAMES THRU 320-EXIT.                               
033400     PERFORM 330-SCRUB-DOB THRU 330-EXIT.                                 
033500 300-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800**   patient_id, mrn -> DETERMINISTIC PSEUDONYMIZED TOKEN                 
033900 310-SCRUB-IDENTIFIERS.                                                   
034000     MOVE "310-SCRUB-IDENTIFIERS" TO PARA-NAME.                           
034100     MOVE SPACES TO WS-TOKEN-SRC.                                         
034200     MOVE PATNT-PATIENT-ID TO WS-TOKEN-SRC.                               
034300     MOVE 10 TO WS-TOKEN-SRC-LEN.                                         
034400     PERFORM 500-COMPUTE-TOKEN THRU 500-EXIT.                             
034500     MOVE WS-TOKEN-SEED TO WS-TOKEN-DISPLAY-9.                            
034600     STRING "P" DELIMITED BY SIZE                                         
034700           WS-TOKEN-DISPLAY-9 DELIMITED BY SIZE                           
034800           INTO PATNT-PATIENT-ID.                                         
034900                                                                          
035000     MOVE SPACES TO WS-TOKEN-SRC.                                         
035100     MOVE PATNT-MRN TO WS-TOKEN-SRC.                                      
035200     MOVE 12 TO WS-TOKEN-SRC-LEN.                                         
035300     PERFORM 500-COMPUTE-TOKEN THRU 500-EXIT.                             
035400     MOVE WS-TOKEN-SEED TO WS-TOKEN-DISPLAY-11.                           
035500     STRING "M" DELIMITED BY SIZE                                         
035600           WS-TOKEN-DISPLAY-11 DELIMITED BY SIZE                          
035700           INTO PATNT-MRN.                                                
035800 310-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100**   name / first_name / last_name -> "[REDACTED]"                        
036200 320-SCRUB-NAMES.                                                         
036300     MOVE "320-SCRUB-NAMES" TO PARA-NAME.                                 
036400     MOVE "[REDACTED]" TO PATNT-FIRST-NAME.                               
036500     MOVE "[REDACTED]" TO PATNT-LAST-NAME.                                
036600 320-EXIT.                                                                
036700     EXIT.                                                                
036800                                                                          
036900**   date_of_birth/dob -> YEAR ONLY, "YYYY-XX-XX".  YEAR-                 
037000**   EXTRACTION CASCADE PER RULE U6-2: TEXT BEFORE THE FIRST              
037100**   DASH; ELSE FOR SLASH-SEPARATED DATES THE LAST PART IF                
037200**   IT IS 4 CHARACTERS LONG, ELSE THE FIRST PART; ELSE THE               
037300**   FIRST FOUR CHARACTERS.  UNEXTRACTABLE -> "[REDACTED]"                
037400 330-SCRUB-DOB.                                                           
037500     MOVE "330-SCRUB-DOB" TO PARA-NAME.                                   
037600     MOVE "N" TO WS-DOB-VALID-SW.                                         
037700     MOVE SPACES TO WS-DOB-YEAR.                                          
037800     MOVE ZERO TO WS-DASH-POS.                                            
037900     INSPECT PATNT-DOB TALLYING WS-DASH-POS                               
038000            FOR CHARACTERS BEFORE INITIAL "-".                            
038100                                                                          
038200     IF WS-DASH-POS < 10                                                  
038300        IF WS-DASH-POS > ZERO                                             
038400            MOVE PATNT-DOB(1:WS-DASH-POS) TO WS-DOB-YEAR                  
038500            MOVE "Y" TO WS-DOB-VALID-SW                                   
038600        END-IF                                                            
038700     ELSE                                                                 
038800        PERFORM 335-SCRUB-DOB-NO-DASH THRU 335-EXIT                       
038900     END-IF.                                                              
039000                                                                          
039100     IF WS-YEAR-EXTRACTED                                                 
039200        STRING WS-DOB-YEAR DELIMITED BY SIZE                              
039300               "-XX-XX" DELIMITED BY SIZE                                 
039400               INTO PATNT-DOB                                             
039500     ELSE                                                                 
039600        MOVE "[REDACTED]" TO PATNT-DOB                                    
039700     END-IF.                                                              
039800 330-EXIT.                                                                
039900     EXIT.                                                                
040000                                                                          
040100**   WS-SLASH-POS IS THE COUNT OF CHARACTERS BEFORE THE LAST              
040200**   "/" IN THE FIELD, NOT THE FIRST - A STANDARD TWO-SLASH               
040300**   MM/DD/YYYY DATE HAS ITS YEAR AFTER THE SECOND SLASH, SO              
040400**   THE FIRST-SLASH POSITION USED TO MISCOMPUTE THE LAST                 
040500**   PART'S LENGTH AND CONTENT - REQUEST 04-392                           
040600 335-SCRUB-DOB-NO-DASH.                                                   
040700     MOVE 10 TO WS-SLASH-POS.                                             
040800     PERFORM 336-FIND-LAST-SLASH THRU 336-EXIT.                           
040900                                                                          
041000     IF WS-SLASH-POS < 10                                                 
041100        COMPUTE WS-LAST-PART-LEN = 9 - WS-SLASH-POS                       
041200        IF WS-LAST-PART-LEN = 4                                           
041300            MOVE PATNT-DOB(WS-SLASH-POS + 2 : 4) TO WS-DOB-YEAR           
041400            MOVE "Y" TO WS-DOB-VALID-SW                                   
041500        ELSE                                                              
041600            IF WS-SLASH-POS > ZERO                                        
041700                MOVE PATNT-DOB(1:WS-SLASH-POS) TO WS-DOB-YEAR             
041800                MOVE "Y" TO WS-DOB-VALID-SW                               
041900            END-IF                                                        
042000        END-IF                                                            
042100     ELSE                                                                 
042200        MOVE PATNT-DOB(1:4) TO WS-DOB-YEAR                                
042300        MOVE "Y" TO WS-DOB-VALID-SW                                       
042400     END-IF.                                                              
042500 335-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800**   SCANS ALL 10 BYTES OF THE DOB FIELD LEFT TO RIGHT,                   
042900**   OVERWRITING WS-SLASH-POS EVERY TIME A "/" IS SEEN SO THE             
043000**   LAST ONE WINS.  WS-SLASH-POS IS LEFT AT 10 (SET BY THE               
043100**   CALLER) IF THE FIELD HAS NO "/" AT ALL                               
043200 336-FIND-LAST-SLASH.                                                     
043300     MOVE 1 TO WS-DOB-SCAN-SUB.                                           
043400 336-SCAN.                                                                
043500     IF WS-DOB-SCAN-SUB > 10                                              
043600        GO TO 336-EXIT.                                                   
043700     IF PATNT-DOB(WS-DOB-SCAN-SUB:1) = "/"                                
043800        COMPUTE WS-SLASH-POS = WS-DOB-SCAN-SUB - 1.                       
043900     ADD 1 TO WS-DOB-SCAN-SUB.                                            
044000     GO TO 336-SCAN.                                                      
044100 336-EXIT.                                                                
044200     EXIT.                                                                
044300                                                                          
044400**   HOUSE CHECKSUM, NOT A CRYPTOGRAPHIC HASH - SEE REMARKS.              
044500**   WS-TOKEN-SRC/WS-TOKEN-SRC-LEN ARE SET BY THE CALLER;                 
044600**   WS-TOKEN-SEED (0-99999999) IS THE RESULT                             
044700 500-COMPUTE-TOKEN.                                                       
044800     MOVE WS-SALT-VALUE TO WS-TOKEN-SEED.                                 
044900     MOVE 1 TO WS-TOKEN-POS.                                              
045000 500-FOLD-LOOP.                                                           
045100     IF WS-TOKEN-POS > WS-TOKEN-SRC-LEN                                   
045200        GO TO 500-EXIT.                                                   
045300     PERFORM 510-FOLD-ONE-CHAR THRU 510-EXIT.                             
045400     ADD 1 TO WS-TOKEN-POS.                                               
045500     GO TO 500-FOLD-LOOP.                                                 
045600 500-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 510-FOLD-ONE-CHAR.                                                       
046000     MOVE WS-TOKEN-SRC(WS-TOKEN-POS:1) TO WS-TOKEN-CHAR.                  
046100     PERFORM 520-LOOKUP-CHAR-VALUE THRU 520-EXIT.                         
046200     COMPUTE WS-TOKEN-WORK =                                              
046300        (WS-TOKEN-SEED * 37) + WS-TOKEN-CHAR-VAL + 1.                     
046400     DIVIDE WS-TOKEN-WORK BY 99999999 GIVING WS-TOKEN-QUOT                
046500        REMAINDER WS-TOKEN-SEED.                                          
046600 510-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900**   LINEAR SCAN OF THE 36-CHARACTER ALPHABET, NOT A SEARCH               
047000**   ALL - THE TABLE IS NOT IN COLLATING-SEQUENCE ORDER.                  
047100**   A CHARACTER NOT IN THE TABLE (PUNCTUATION, SPACE)                    
047200**   FOLDS IN AS ZERO                                                     
047300 520-LOOKUP-CHAR-VALUE.                                                   
047400     MOVE ZERO TO WS-TOKEN-CHAR-VAL.                                      
047500     MOVE 1 TO WS-CVT-SUB.                                                
047600 520-SCAN.                                                                
047700     IF WS-CVT-SUB > 36                                                   
047800        GO TO 520-EXIT.                                                   
047900     IF CVT-CHAR(WS-CVT-SUB) = WS-TOKEN-CHAR                              
048000        MOVE WS-CVT-SUB TO WS-TOKEN-CHAR-VAL                              
048100        SUBTRACT 1 FROM WS-TOKEN-CHAR-VAL                                 
048200        GO TO 520-EXIT.                                                   
048300     ADD 1 TO WS-CVT-SUB.                                                 
048400     GO TO 520-SCAN.                                                      
048500 520-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 800-OPEN-FILES.                                                          
048900     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
049000     OPEN INPUT PATIENT, RPTPARM.                                         
049100     OPEN OUTPUT DEIDENT-OUT, SYSOUT.                                     
049200 800-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 850-CLOSE-FILES.                                                         
049600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
049700     CLOSE PATIENT, RPTPARM, DEIDENT-OUT, SYSOUT.                         
049800 850-EXIT.                                                                
049900     EXIT.                                                                
050000                                                                          
050100**   RULE U6-3 - LOGS THE PERMISSION-CHECK OUTCOME.  IF THE               
050200**   CHECK WAS GRANTED, ALSO LOGS ONE EXPORT EVENT PER                    
050300**   PATIENT RECORD WRITTEN (750-EXIT FALLS THROUGH FOR THE               
050400**   DENIED CASE, WHICH IS LOGGED ONCE BY 200-CHECK-PERM)                 
050500 750-LOG-AUDIT-EVENT.                                                     
050600     MOVE "750-LOG-AUDIT-EVENT" TO PARA-NAME.                             
050700     SET LK-FN-LOG TO TRUE.                                               
050800     MOVE WS-TIMESTAMP-20 TO LK-TIMESTAMP.                                
050900     MOVE RP-USER-ID      TO LK-USER-ID.                                  
051000     MOVE "export"        TO LK-ACTION.                                   
051100     MOVE "phi"           TO LK-RESOURCE-TYPE.                            
051200     IF EXPORT-PERMISSION-GRANTED                                         
051300        MOVE "Y" TO LK-SUCCESS-FLAG                                       
051400        MOVE "PATIENT RECORD DE-IDENTIFIED" TO LK-DETAILS                 
051500     ELSE                                                                 
051600        MOVE "N" TO LK-SUCCESS-FLAG                                       
051700        MOVE "EXPORT PERMISSION DENIED" TO LK-DETAILS                     
051800     END-IF.                                                              
051900     CALL "AUDITLOG" USING AUDITLOG-CALL-PARMS.                           
052000 750-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300 755-CLOSE-AUDITLOG.                                                      
052400     SET LK-FN-CLOSE TO TRUE.                                             
052500     CALL "AUDITLOG" USING AUDITLOG-CALL-PARMS.                           
052600 755-EXIT.                                                                
052700     EXIT.                                                                
052800                                                                          
052900 999-CLEANUP.                                                             
053000     MOVE "999-CLEANUP" TO PARA-NAME.                                     
053100     PERFORM 755-CLOSE-AUDITLOG THRU 755-EXIT.                            
053200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
053300                                                                          
053400     DISPLAY "** RECORDS READ / DE-IDENTIFIED **".                        
053500     DISPLAY RECS-READ-COUNT " " RECS-DEIDENTIFIED-COUNT.                 
053600                                                                          
053700     DISPLAY "******** NORMAL END OF JOB DEIDENT ********".               
053800 999-EXIT.                                                                
053900     EXIT.                                                                
054000                                                                          
054100 1000-ABEND-RTN.                                                          
054200     MOVE SPACES TO WS-ABEND-KEY-AREA.                                    
054300     WRITE SYSOUT-REC FROM WS-ABEND-KEY-VIEW.                             
054400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
054500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
054600     DISPLAY "*** ABNORMAL END OF JOB - DEIDENT ***" UPON CONSOLE.        
054700     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
