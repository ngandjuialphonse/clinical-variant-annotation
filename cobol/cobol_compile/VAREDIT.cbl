000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  VAREDIT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/11/91.                                                  
000600 DATE-COMPILED. 03/11/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM EDITS THE DAILY VARIANT-CALL FILE                       
001300     PRODUCED BY THE SEQUENCING VENDOR EXTRACT JOB.                       
001400                                                                          
001500     IT CONTAINS ONE RAW RECORD FOR EVERY GENOMIC POSITION                
001600     AND ALLELE-CHANGE REPORTED FOR THE RUN.  A RAW RECORD                
001700     MAY CARRY MORE THAN ONE ALTERNATE ALLELE, COMMA                      
001800     SEPARATED - THIS PROGRAM SPLITS EACH RAW RECORD INTO                 
001900     ONE NORMALIZED VARIANT PER ALTERNATE ALLELE.                         
002000                                                                          
002100     THE PROGRAM EDITS EACH RAW RECORD AGAINST THE MINIMUM                
002200     FIELD-PRESENCE CRITERIA AND WRITES A "GOOD" NORMALIZED               
002300     VARIANT OUTPUT FILE FOR THE ANNOTATION STEP (VEPANNOT)               
002400                                                                          
002500     NOTE - COMPRESSED (GZIP) VENDOR EXTRACTS ARE UNPACKED                
002600     BY THE JCL PROC BEFORE THIS STEP RUNS; THIS PROGRAM                  
002700     NEVER SEES A COMPRESSED FILE.  PER-SAMPLE GENOTYPE                   
002800     (FORMAT/SAMPLE) COLUMNS ARE NOT CARRIED BY THE VENDOR                
002900     EXTRACT AND ARE NOT EDITED OR CARRIED FORWARD HERE.                  
003000*                                                                         
003100************************************************************              
003200*CHANGE LOG.                                                              
003300*                                                                         
003400* 03/11/91  JS   0000  INITIAL VERSION - REBUILT FROM DALYEDIT            
003500*                      FOR THE VARIANT-CALL EDIT STEP                     
003600* 06/22/92  JS   0104  ADDED ALT-ALLELE SPLIT - VENDOR STARTED            
003700*                      SENDING MULTI-ALLELIC RECORDS THIS QUARTER         
003800* 09/14/94  JS   0161  QUAL FIELD ARRIVES AS '.' - ADDED THE              
003900*                      ALPHA REDEFINITION TEST IN 300-FIELD-EDITS         
004000* 04/07/97  RTM  0209  INFO-AF MISSING-FLAG WAS NOT BEING SET WHEN        
004100*                      THE INCOMING VALUE WAS SPACES - FIXED              
004200* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
004300*                      REQUEST 99-118                                     
004400* 05/02/02  AK   0287  RECS-SKIPPED WAS COUNTING TWICE WHEN THE           
004500*                      SAME RECORD FAILED TWO EDITS - EXIT AFTER          
004600*                      FIRST FAILURE, AS OTHER EDIT PROGRAMS DO           
004700* 06/08/06  AK   0333  MAX ALT ALLELES PER RECORD RAISED 6 TO 10          
004800* 02/10/08  MEC  0378  ADDED RECS-READ/EMITTED CONSOLE DISPLAYS TO        
004900*                      999-CLEANUP TO MATCH THE OTHER BATCH STEPS         
005000* 07/15/10  AK   0390  SNP/INDEL TEST WAS FALLING THROUGH TO INDEL        
005100*                      FOR ANY EQUAL-LEN MULTI-BASE SUBSTITUTION          
005200*                      NOW COMPARES ACTUAL REF/ALT LENGTHS, LEAVES        
005300*                      THOSE UNFLAGGED, PER THE LAB'S VARIANT-TYPE        
005400*                      DEFINITION                                         
005500*                                                                         
005600************************************************************              
005700*                                                                         
005800   INPUT FILE              -   GENOMX01.VARIN                             
005900                                                                          
006000   OUTPUT FILE PRODUCED    -   GENOMX01.VAREDIT                           
006100                                                                          
006200   OUTPUT SKIP FILE        -   GENOMX01.VARERR                            
006300                                                                          
006400   DUMP FILE               -   SYSOUT                                     
006500                                                                          
006600************************************************************              
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SOURCE-COMPUTER. IBM-390.                                                
007000 OBJECT-COMPUTER. IBM-390.                                                
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM.                                                  
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500     SELECT SYSOUT                                                        
007600         ASSIGN TO UT-S-SYSOUT                                            
007700         ORGANIZATION IS SEQUENTIAL.                                      
007800                                                                          
007900     SELECT VARIN                                                         
008000         ASSIGN TO UT-S-VARIN                                             
008100         ACCESS MODE IS SEQUENTIAL                                        
008200         FILE STATUS IS IFCODE.                                           
008300                                                                          
008400     SELECT VAREDIT                                                       
008500         ASSIGN TO UT-S-VAREDIT                                           
008600         ACCESS MODE IS SEQUENTIAL                                        
008700         FILE STATUS IS OFCODE.                                           
008800                                                                          
008900     SELECT VARERR                                                        
009000         ASSIGN TO UT-S-VARERR                                            
009100         ACCESS MODE IS SEQUENTIAL                                        
009200         FILE STATUS IS EFCODE.                                           
009300                                                                          
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600 FD  SYSOUT                                                               
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 130 CHARACTERS                                       
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     DATA RECORD IS SYSOUT-REC.                                           
010200 01  SYSOUT-REC  PIC X(130).                                              
010300                                                                          
010400* THIS FILE IS PASSED IN FROM THE SEQUENCING VENDOR EXTRACT               
010500* IT CONTAINS ONE RAW RECORD PER POSITION/ALLELE-CHANGE                   
010600* A RECORD MAY CARRY MULTIPLE COMMA-SEPARATED ALT ALLELES                 
010700 FD  VARIN                                                                
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 130 CHARACTERS                                       
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS VARIANT-IN-DATA.                                      
011300 01  VARIANT-IN-DATA             PIC X(130).                              
011400                                                                          
011500* THIS FILE IS WRITTEN FOR EVERY NORMALIZED VARIANT THAT                  
011600* PASSES THE MINIMUM FIELD-PRESENCE EDIT - ONE RECORD PER                 
011700* ALTERNATE ALLELE, EVEN WHEN THE RAW RECORD HAD SEVERAL                  
011800 FD  VAREDIT                                                              
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD                                           
012100     RECORD CONTAINS 366 CHARACTERS                                       
012200     BLOCK CONTAINS 0 RECORDS                                             
012300     DATA RECORD IS VARIANT-EDIT-DATA.                                    
012400 01  VARIANT-EDIT-DATA           PIC X(366).                              
012500                                                                          
012600 FD  VARERR                                                               
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORDS ARE STANDARD                                           
012900     RECORD CONTAINS 170 CHARACTERS                                       
013000     BLOCK CONTAINS 0 RECORDS                                             
013100     DATA RECORD IS VARIANT-ERR-DATA.                                     
013200 01  VARIANT-ERR-DATA.                                                    
013300     05  VARERR-MSG                  PIC X(40).                           
013400     05  VARERR-REST-OF-REC          PIC X(130).                          
013500                                                                          
013600 WORKING-STORAGE SECTION.                                                 
013700                                                                          
013800 01  FILE-STATUS-CODES.                                                   
013900     05  IFCODE                  PIC X(2).                                
014000         88  CODE-READ               VALUE SPACES.                        
014100         88  NO-MORE-DATA             VALUE "10".                         
014200     05  OFCODE                  PIC X(2).                                
014300         88  CODE-WRITE              VALUE SPACES.                        
014400     05  EFCODE                  PIC X(2).                                
014500         88  CODE-WRITE-ERR           VALUE SPACES.                       
014600                                                                          
014700 COPY VARINREC.                                                           
014800                                                                          
014900 COPY VARWKREC.                                                           
015000                                                                          
015100 01  WS-ALT-SPLIT-AREA.                                                   
015200     05  WS-ALT-ALLELE OCCURS 10 TIMES                                    
015300                  INDEXED BY ALT-IDX                                      
015400                  PIC X(20).                                              
015500     05  WS-ALT-COUNT                PIC 9(02) COMP.                      
015600                                                                          
015700 01  WS-CCYYMMDD.                                                         
015800     05  WS-DATE                     PIC 9(08).                           
015900 01  WS-DATE-PARTS REDEFINES WS-CCYYMMDD.                                 
016000     05  WS-DATE-CC                  PIC 9(02).                           
016100     05  WS-DATE-YY                  PIC 9(02).                           
016200     05  WS-DATE-MM                  PIC 9(02).                           
016300     05  WS-DATE-DD                  PIC 9(02).                           
016400                                                                          
016500************************************************************              
016600* ALTERNATE NAME VIEW OF THE INCOMING CHROMOSOME COLUMN, USED             
016700* TO STRIP AN OPTIONAL LEADING 'CHR'/'chr' PREFIX WITHOUT                 
016800* REFERENCE MODIFICATION - REQUEST 04-104                                 
016900************************************************************              
017000 01  WS-CHROM-EDIT-AREA.                                                  
017100     05  WS-CHROM-RAW                PIC X(05).                           
017200 01  WS-CHROM-EDIT-PARTS REDEFINES WS-CHROM-EDIT-AREA.                    
017300     05  WS-CHROM-PFX                PIC X(03).                           
017400     05  WS-CHROM-NUM                PIC X(02).                           
017500                                                                          
017600 01  COUNTERS-AND-ACCUMULATORS.                                           
017700     05  RECS-READ                   PIC 9(09) COMP.                      
017800     05  RECS-SKIPPED                PIC 9(07) COMP.                      
017900     05  VARIANTS-EMITTED            PIC 9(09) COMP.                      
018000                                                                          
018100 01  MISC-WS-FLDS.                                                        
018200     05  WS-LOOP-SUB                 PIC 9(02) COMP.                      
018300**   ACTUAL (TRIMMED) CHARACTER LENGTHS OF REF/ALT, USED TO               
018400**   TELL A SNP FROM AN INDEL FROM AN EQUAL-LENGTH COMPLEX                
018500**   SUBSTITUTION - REQUEST 04-390                                        
018600     05  WS-REF-LEN                  PIC 9(02) COMP.                      
018700     05  WS-ALT-LEN                  PIC 9(02) COMP.                      
018800                                                                          
018900 01  FLAGS-AND-SWITCHES.                                                  
019000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".                 
019100         88  NO-MORE-INPUT-DATA          VALUE "N".                       
019200     05  SKIP-FOUND-SW               PIC X(01) VALUE "N".                 
019300         88  RECORD-SKIPPED               VALUE "Y".                      
019400         88  VALID-RECORD                 VALUE "N".                      
019500                                                                          
019600 COPY ABENDREC.                                                           
019700                                                                          
019800 PROCEDURE DIVISION.                                                      
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
020000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
020100             UNTIL NO-MORE-INPUT-DATA.                                    
020200     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
020300     MOVE +0 TO RETURN-CODE.                                              
020400     GOBACK.                                                              
020500                                                                          
020600 000-HOUSEKEEPING.                                                        
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020800     DISPLAY "******** BEGIN JOB VAREDIT ********".                       
020900     ACCEPT  WS-DATE FROM DATE YYYYMMDD.                                  
021000     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/"                    
021100             WS-DATE-CC WS-DATE-YY.                                       
021200     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
021400     PERFORM 900-READ-VARIN THRU 900-EXIT.                                
021500     IF NO-MORE-INPUT-DATA                                                
021600        MOVE "EMPTY VARIANT INPUT FILE" TO ABEND-REASON                   
021700        GO TO 1000-ABEND-RTN.                                             
021800 000-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 100-MAINLINE.                                                            
022200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
022300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.                               
022400                                                                          
022500     IF RECORD-SKIPPED                                                    
022600        ADD +1 TO RECS-SKIPPED                                            
022700        PERFORM 710-WRITE-VARERR THRU 710-EXIT                            
022800     ELSE                                                                 
022900        PERFORM 320-SPLIT-ALT-ALLELES THRU 320-EXIT                       
023000        PERFORM 340-EMIT-VARIANTS THRU 340-EXIT.                          
023100                                                                          
023200     PERFORM 900-READ-VARIN THRU 900-EXIT.                                
023300 100-EXIT.                                                                
023400     EXIT.                                                                
023500                                                                          
023600 300-FIELD-EDITS.                                                         
023700     MOVE "300-FIELD-EDITS" TO PARA-NAME.                                 
023800     MOVE "N" TO SKIP-FOUND-SW.                                           
023900**   A RECORD WITH FEWER THAN THE 8 MANDATORY FIELDS SHOWS                
024000**   UP HERE AS A BLANK CHROM OR A ZERO POSITION                          
024100     IF VARIN-CHROM = SPACES                                              
024200       MOVE "*** MISSING CHROM - RECORD SKIPPED" TO VARERR-MSG            
024300       MOVE "Y" TO SKIP-FOUND-SW                                          
024400       GO TO 300-EXIT.                                                    
024500                                                                          
024600     IF VARIN-POS = ZERO                                                  
024700       MOVE "*** MISSING/ZERO POS - RECORD SKIPPED" TO                    
024800            VARERR-MSG                                                    
024900       MOVE "Y" TO SKIP-FOUND-SW                                          
025000       GO TO 300-EXIT.                                                    
025100                                                                          
025200     IF VARIN-REF = SPACES                                                
025300       MOVE "*** MISSING REF ALLELE - RECORD SKIPPED" TO                  
025400            VARERR-MSG                                                    
025500       MOVE "Y" TO SKIP-FOUND-SW                                          
025600       GO TO 300-EXIT.                                                    
025700                                                                          
025800     IF VARIN-ALT = SPACES                                                
025900       MOVE "*** MISSING ALT ALLELE - RECORD SKIPPED" TO                  
026000            VARERR-MSG                                                    
026100       MOVE "Y" TO SKIP-FOUND-SW                                          
026200       GO TO 300-EXIT.                                                    
026300                                                                          
026400**   QUAL PARSES TO MISSING WHEN IT IS '.' OR NOT NUMERIC -               
026500**   THAT IS NOT A SKIP CONDITION, JUST A MISSING VALUE                   
026600     IF VARIN-QUAL-ALPHA = "."                                            
026700     OR VARIN-QUAL NOT NUMERIC                                            
026800        MOVE "Y" TO VARIN-QUAL-MISS-SW                                    
026900     ELSE                                                                 
027000        MOVE "N" TO VARIN-QUAL-MISS-SW.                                   
027100                                                                          
027200     IF VARIN-INFO-AF-ALPHA = "."                                         
027300     OR VARIN-INFO-AF-ALPHA = SPACES                                      
027400     OR VARIN-INFO-AF NOT NUMERIC                                         
027500        MOVE "Y" TO VARIN-INFO-AF-MISS-SW                                 
027600     ELSE                                                                 
027700        MOVE "N" TO VARIN-INFO-AF-MISS-SW.                                
027800                                                                          
027900 300-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 320-SPLIT-ALT-ALLELES.                                                   
028300     MOVE "320-SPLIT-ALT-ALLELES" TO PARA-NAME.                           
028400**   UNSTRING THE COMMA-SEPARATED ALT COLUMN INTO A TABLE OF              
028500**   UP TO 10 SINGLE-ALLELE ENTRIES - REQUEST 06-333                      
028600     MOVE SPACES TO WS-ALT-SPLIT-AREA.                                    
028700     MOVE ZERO TO WS-ALT-COUNT.                                           
028800     SET ALT-IDX TO 1.                                                    
028900     UNSTRING VARIN-ALT DELIMITED BY ","                                  
029000        INTO WS-ALT-ALLELE(1), WS-ALT-ALLELE(2),                          
029100             WS-ALT-ALLELE(3), WS-ALT-ALLELE(4),                          
029200             WS-ALT-ALLELE(5), WS-ALT-ALLELE(6),                          
029300             WS-ALT-ALLELE(7), WS-ALT-ALLELE(8),                          
029400             WS-ALT-ALLELE(9), WS-ALT-ALLELE(10)                          
029500        TALLYING IN WS-ALT-COUNT                                          
029600     END-UNSTRING.                                                        
029700 320-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 340-EMIT-VARIANTS.                                                       
030100     MOVE "340-EMIT-VARIANTS" TO PARA-NAME.                               
030200     PERFORM 360-BUILD-ONE-VARIANT THRU 360-EXIT                          
030300        VARYING WS-LOOP-SUB FROM 1 BY 1                                   
030400        UNTIL WS-LOOP-SUB > WS-ALT-COUNT.                                 
030500 340-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800 360-BUILD-ONE-VARIANT.                                                   
030900     MOVE "360-BUILD-ONE-VARIANT" TO PARA-NAME.                           
031000     INITIALIZE VARIANT-WORK-REC.                                         
031100**   STRIP A LEADING "CHR" PREFIX FROM THE CHROMOSOME NAME -              
031200**   REQUEST 04-104                                                       
031300     MOVE VARIN-CHROM             TO WS-CHROM-EDIT-AREA.                  
031400     IF WS-CHROM-PFX = "CHR" OR "chr"                                     
031500        MOVE SPACES TO VARWK-CHROM                                        
031600        MOVE WS-CHROM-NUM TO VARWK-CHROM(1:2)                             
031700     ELSE                                                                 
031800        MOVE VARIN-CHROM TO VARWK-CHROM.                                  
031900                                                                          
032000     MOVE VARIN-POS                TO VARWK-POS.                          
032100     MOVE VARIN-REF                TO VARWK-REF.                          
032200     MOVE WS-ALT-ALLELE(WS-LOOP-SUB) TO VARWK-ALT.                        
032300     MOVE VARIN-QUAL               TO VARWK-QUAL.                         
032400     MOVE VARIN-QUAL-MISS-SW       TO VARWK-QUAL-MISS-SW.                 
032500     MOVE VARIN-INFO-DP            TO VARWK-DEPTH.                        
032600                                                                          
032700     MOVE "N" TO VARWK-SNP-FLAG.                                          
032800     MOVE "N" TO VARWK-INDEL-FLAG.                                        
032900**   RULE U1 - SNP WHEN BOTH ALLELES ARE A SINGLE BASE, INDEL             
033000**   WHEN THE ACTUAL LENGTHS DIFFER.  AN EQUAL-LENGTH MULTI-              
033100**   BASE SUBSTITUTION (E.G. "AG" TO "TC") IS NEITHER - LEFT              
033200**   UNFLAGGED - REQUEST 04-390                                           
033300     MOVE ZERO TO WS-REF-LEN.                                             
033400     INSPECT VARIN-REF TALLYING WS-REF-LEN                                
033500        FOR CHARACTERS BEFORE INITIAL SPACE.                              
033600     MOVE ZERO TO WS-ALT-LEN.                                             
033700     INSPECT WS-ALT-ALLELE(WS-LOOP-SUB) TALLYING WS-ALT-LEN               
033800        FOR CHARACTERS BEFORE INITIAL SPACE.                              
033900     IF WS-REF-LEN = 1 AND WS-ALT-LEN = 1                                 
034000        MOVE "Y" TO VARWK-SNP-FLAG                                        
034100     ELSE                                                                 
034200        IF WS-REF-LEN NOT = WS-ALT-LEN                                    
034300            MOVE "Y" TO VARWK-INDEL-FLAG.                                 
034400                                                                          
034500     MOVE VARWK-CHROM             TO VARWK-KEY-CHROM.                     
034600     MOVE "-"                     TO VARWK-KEY-DASH-1.                    
034700     MOVE VARIN-POS               TO VARWK-KEY-POS.                       
034800     MOVE "-"                     TO VARWK-KEY-DASH-2.                    
034900     MOVE VARWK-REF               TO VARWK-KEY-REF.                       
035000     MOVE "-"                     TO VARWK-KEY-DASH-3.                    
035100     MOVE VARWK-ALT               TO VARWK-KEY-ALT.                       
035200                                                                          
035300     WRITE VARIANT-EDIT-DATA FROM VARIANT-WORK-REC.                       
035400     ADD +1 TO VARIANTS-EMITTED.                                          
035500 360-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 710-WRITE-VARERR.                                                        
035900     MOVE "710-WRITE-VARERR" TO PARA-NAME.                                
036000     MOVE VARIANT-IN-DATA TO VARERR-REST-OF-REC.                          
036100     WRITE VARIANT-ERR-DATA.                                              
036200 710-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 800-OPEN-FILES.                                                          
036600     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
036700     OPEN INPUT VARIN.                                                    
036800     OPEN OUTPUT VAREDIT, VARERR, SYSOUT.                                 
036900 800-EXIT.                                                                
037000     EXIT.                                                                
037100                                                                          
037200 850-CLOSE-FILES.                                                         
037300     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
037400     CLOSE VARIN, VAREDIT, VARERR, SYSOUT.                                
037500 850-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800 900-READ-VARIN.                                                          
037900     READ VARIN INTO VARIANT-IN-REC                                       
038000        AT END MOVE "N" TO MORE-DATA-SW                                   
038100        GO TO 900-EXIT                                                    
038200     END-READ.                                                            
038300     ADD +1 TO RECS-READ.                                                 
038400 900-EXIT.                                                                
038500     EXIT.                                                                
038600                                                                          
038700 999-CLEANUP.                                                             
038800     MOVE "999-CLEANUP" TO PARA-NAME.                                     
038900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
039000                                                                          
039100     DISPLAY "** RECORDS READ **".                                        
039200     DISPLAY RECS-READ.                                                   
039300     DISPLAY "** RECORDS SKIPPED **".                                     
039400     DISPLAY RECS-SKIPPED.                                                
039500     DISPLAY "** VARIANTS EMITTED **".                                    
039600     DISPLAY VARIANTS-EMITTED.                                            
039700                                                                          
039800     DISPLAY "******** NORMAL END OF JOB VAREDIT ********".               
039900 999-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 1000-ABEND-RTN.                                                          
040300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
040400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
040500     DISPLAY "*** ABNORMAL END OF JOB - VAREDIT ***" UPON CONSOLE.        
040600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
