000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CLINSIG.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/25/91.                                                  
000600 DATE-COMPILED. 03/25/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*                                                                         
000900************************************************************              
001000*REMARKS.                                                                 
001100*                                                                         
001200     THIS PROGRAM ASSIGNS A CLINICAL SIGNIFICANCE                         
001300     CLASSIFICATION TO EACH ANNOTATED VARIANT.                            
001400                                                                          
001500     CLNSGREF (THE CURATED VARIANT-INTERPRETATION ARCHIVE                 
001600     EXTRACT) IS LOADED WHOLE INTO CLNSG-TABLE AND SEARCHED               
001700     BY VARIANT-KEY.  WHEN A CURATED CALL EXISTS IT IS                    
001800     USED VERBATIM AND ITS REVIEW STATUS IS TURNED INTO A                 
001900     0-4 STAR RATING BY THE STARRATE SUBPROGRAM (RULE                     
002000     U3-1).  WHEN THERE IS NO CURATED CALL, 400-FALLBACK-                 
002100     CLASSIFY RUNS THE 4-STEP RULE ENGINE FROM RULE U3-2.                 
002200*                                                                         
002300************************************************************              
002400*CHANGE LOG.                                                              
002500*                                                                         
002600* 03/25/91  JS   0000  INITIAL VERSION - REBUILT FROM DALYUPDT'S          
002700*                      MASTER-FILE UPDATE SKELETON                        
002800* 07/09/92  JS   0111  SWITCHED TO SEARCH ALL AGAINST THE IN-             
002900*                      MEMORY TABLE, SAME CHANGE AS VEPANNOT              
003000* 11/03/93  JS   0146  ADDED CALL TO STARRATE FOR THE REVIEW-             
003100*                      STATUS STAR RATING                                 
003200* 09/14/94  JS   0163  ADDED THE 4-STEP FALLBACK RULE ENGINE FOR          
003300*                      VARIANTS WITH NO CURATED CALL                      
003400* 09/23/99  RTM  0244  Y2K - WS-DATE EXPANDED, SEE STD Y2K PROJECT        
003500*                      REQUEST 99-118                                     
003600* 08/03/05  AK   0318  FALLBACK RULE 3 (POTENTIAL LOF) WAS ONLY           
003700*                      CHECKING STOP_GAINED - ADDED THE OTHER 3           
003800*                      LOF CONSEQUENCE TERMS PER THE CURATION SOP         
003900* 02/10/08  MEC  0378  ADDED PER-CATEGORY CONSOLE DISPLAYS TO             
004000*                      999-CLEANUP TO MATCH THE OTHER BATCH STEPS         
004100*                                                                         
004200************************************************************              
004300*                                                                         
004400   INPUT FILE              -   GENOMX01.VEPANNOT                          
004500                                                                          
004600   REFERENCE FILE          -   GENOMX01.CLNSGREF                          
004700                                                                          
004800   OUTPUT FILE PRODUCED    -   GENOMX01.CLINSIG                           
004900                                                                          
005000   DUMP FILE               -   SYSOUT                                     
005100                                                                          
005200************************************************************              
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-390.                                                
005600 OBJECT-COMPUTER. IBM-390.                                                
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT SYSOUT                                                        
006200         ASSIGN TO UT-S-SYSOUT                                            
006300         ORGANIZATION IS SEQUENTIAL.                                      
006400                                                                          
006500     SELECT VEPANNOT                                                      
006600         ASSIGN TO UT-S-VEPANNOT                                          
006700         ACCESS MODE IS SEQUENTIAL                                        
006800         FILE STATUS IS IFCODE.                                           
006900                                                                          
007000     SELECT CLNSGREF                                                      
007100         ASSIGN TO UT-S-CLNSGREF                                          
007200         ACCESS MODE IS SEQUENTIAL                                        
007300         FILE STATUS IS RFCODE.                                           
007400                                                                          
007500     SELECT CLINSIG                                                       
007600         ASSIGN TO UT-S-CLINSIG                                           
007700         ACCESS MODE IS SEQUENTIAL                                        
007800         FILE STATUS IS OFCODE.                                           
007900                                                                          
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200 FD  SYSOUT                                                               
008300     RECORDING MODE IS F                                                  
008400     LABEL RECORDS ARE STANDARD                                           
008500     RECORD CONTAINS 130 CHARACTERS                                       
008600     BLOCK CONTAINS 0 RECORDS                                             
008700     DATA RECORD IS SYSOUT-REC.                                           
008800 01  SYSOUT-REC  PIC X(130).                                              
008900                                                                          
009000 FD  VEPANNOT                                                             
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 366 CHARACTERS                                       
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     DATA RECORD IS VARIANT-VEP-DATA.                                     
009600 01  VARIANT-VEP-DATA            PIC X(366).                              
009700                                                                          
009800* CURATED SIGNIFICANCE EXTRACT, SORTED ASCENDING BY                       
009900* VARIANT-KEY, LOADED WHOLE INTO CLNSG-TABLE                              
010000 FD  CLNSGREF                                                             
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD                                           
010300     RECORD CONTAINS 210 CHARACTERS                                       
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     DATA RECORD IS CLINSIG-REF-DATA.                                     
010600 01  CLINSIG-REF-DATA            PIC X(210).                              
010700                                                                          
010800 FD  CLINSIG                                                              
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 366 CHARACTERS                                       
011200     BLOCK CONTAINS 0 RECORDS                                             
011300     DATA RECORD IS VARIANT-CLS-DATA.                                     
011400 01  VARIANT-CLS-DATA            PIC X(366).                              
011500                                                                          
011600 WORKING-STORAGE SECTION.                                                 
011700                                                                          
011800 01  FILE-STATUS-CODES.                                                   
011900     05  IFCODE                  PIC X(2).                                
012000         88  NO-MORE-DATA             VALUE "10".                         
012100     05  RFCODE                  PIC X(2).                                
012200         88  NO-MORE-REF-DATA         VALUE "10".                         
012300     05  OFCODE                  PIC X(2).                                
012400                                                                          
012500 COPY VARWKREC.                                                           
012600                                                                          
012700 COPY CLNSGREF.                                                           
012800                                                                          
012900************************************************************              
013000* CLNSG-TABLE HOLDS THE ENTIRE CURATED-SIGNIFICANCE EXTRACT               
013100* IN MEMORY, ASCENDING BY VARIANT-KEY - SEARCHED WITH                     
013200* SEARCH ALL, SAME TECHNIQUE AS VEPANNOT'S ANNOT-TABLE                    
013300************************************************************              
013400 01  CLNSG-TABLE-AREA.                                                    
013500     05  CLT-ENTRY OCCURS 50000 TIMES                                     
013600                  ASCENDING KEY IS CLT-VARIANT-KEY                        
013700                  INDEXED BY CLT-IDX.                                     
013800         10  CLT-VARIANT-KEY      PIC X(55).                              
013900         10  CLT-CLIN-SIG         PIC X(40).                              
014000         10  CLT-REVIEW-STATUS    PIC X(60).                              
014100         10  CLT-CONDITION        PIC X(40).                              
014200                                                                          
014300 01  WS-CLNSG-COUNT               PIC 9(07) COMP.                         
014400                                                                          
014500************************************************************              
014600* ALTERNATE FLAT VIEW OF THE OFFENDING VARIANT-KEY, USED ONLY             
014700* BY 1000-ABEND-RTN TO SHOW IT ON THE SYSOUT DUMP - SAME                  
014800* TECHNIQUE AS VEPANNOT                                                   
014900************************************************************              
015000 01  WS-ABEND-KEY-AREA.                                                   
015100     05  WS-ABEND-KEY             PIC X(55).                              
015200     05  FILLER                   PIC X(75).                              
015300 01  WS-ABEND-KEY-VIEW REDEFINES WS-ABEND-KEY-AREA                        
015400                            PIC X(130).                                   
015500                                                                          
015600************************************************************              
015700* LOWER-CASE WORK COPY OF THE CLASSIFICATION TEXT, USED FOR               
015800* THE CASE-INSENSITIVE SIGNIFICANCE-FLAG TESTS (RULE U3-3);               
015900* THE UPPER-CASE REDEFINITION IS KEPT SO 999-CLEANUP CAN                  
016000* ECHO A CLEAN, READABLE SAMPLE LINE TO THE CONSOLE                       
016100************************************************************              
016200 01  WS-SIG-TEXT-AREA.                                                    
016300     05  WS-SIG-TEXT-LOWER        PIC X(40).                              
016400 01  WS-SIG-TEXT-VIEW REDEFINES WS-SIG-TEXT-AREA.                         
016500     05  WS-SIG-TEXT-UPPER        PIC X(40).                              
016600                                                                          
016700 01  WS-HIT-COUNTS.                                                       
016800     05  WS-HIT-COUNT             PIC 9(03) COMP.                         
016900                                                                          
017000 01  STARRATE-CALL-PARMS.                                                 
017100     05  LK-REVIEW-STATUS         PIC X(60).                              
017200     05  LK-STAR-RATING           PIC 9(01) COMP-3.                       
017300                                                                          
017400 01  COUNTERS-AND-ACCUMULATORS.                                           
017500     05  RECS-READ                PIC 9(09) COMP.                         
017600     05  CURATED-COUNT            PIC 9(09) COMP.                         
017700     05  FALLBACK-COUNT           PIC 9(09) COMP.                         
017800     05  PATHOGENIC-FLAG-COUNT    PIC 9(09) COMP.                         
017900     05  BENIGN-FLAG-COUNT        PIC 9(09) COMP.                         
018000     05  VUS-FLAG-COUNT           PIC 9(09) COMP.                         
018100                                                                          
018200 01  FLAGS-AND-SWITCHES.                                                  
018300     05  MORE-DATA-SW             PIC X(01) VALUE "Y".                    
018400         88  NO-MORE-INPUT-DATA       VALUE "N".                          
018500     05  KEY-FOUND-SW             PIC X(01) VALUE "N".                    
018600         88  CLNSG-KEY-FOUND          VALUE "Y".                          
018700                                                                          
018800 COPY ABENDREC.                                                           
018900                                                                          
019000 PROCEDURE DIVISION.                                                      
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
019300             UNTIL NO-MORE-INPUT-DATA.                                    
019400     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
019500     MOVE +0 TO RETURN-CODE.                                              
019600     GOBACK.                                                              
019700                                                                          
019800 000-HOUSEKEEPING.                                                        
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020000     DISPLAY "******** BEGIN JOB CLINSIG ********".                       
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
020300     PERFORM 050-LOAD-CLNSG-TABLE THRU 050-EXIT.                          
020400     PERFORM 900-READ-VEPANNOT THRU 900-EXIT.                             
020500 000-EXIT.                                                                
020600     EXIT.                                                                
020700                                                                          
020800 050-LOAD-CLNSG-TABLE.                                                    
020900     MOVE "050-LOAD-CLNSG-TABLE" TO PARA-NAME.                            
021000     MOVE ZERO TO WS-CLNSG-COUNT.                                         
021100     PERFORM 060-READ-CLNSGREF THRU 060-EXIT.                             
021200     PERFORM 070-STORE-CLNSG-ENTRY THRU 070-EXIT                          
021300             UNTIL NO-MORE-REF-DATA.                                      
021400                                                                          
021500     IF WS-CLNSG-COUNT = ZERO                                             
021600        MOVE "CLINSIG-REF FILE IS EMPTY" TO ABEND-REASON                  
021700        GO TO 1000-ABEND-RTN.                                             
021800 050-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 060-READ-CLNSGREF.                                                       
022200     READ CLNSGREF INTO CLINSIG-REF-REC                                   
022300        AT END SET NO-MORE-REF-DATA TO TRUE                               
022400     END-READ.                                                            
022500 060-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800 070-STORE-CLNSG-ENTRY.                                                   
022900     ADD +1 TO WS-CLNSG-COUNT.                                            
023000     SET CLT-IDX TO WS-CLNSG-COUNT.                                       
023100     MOVE CSREF-VARIANT-KEY  TO CLT-VARIANT-KEY(CLT-IDX).                 
023200     MOVE CSREF-CLIN-SIG     TO CLT-CLIN-SIG(CLT-IDX).                    
023300     MOVE CSREF-REVIEW-STATUS TO CLT-REVIEW-STATUS(CLT-IDX).              
023400     MOVE CSREF-CONDITION    TO CLT-CONDITION(CLT-IDX).                   
023500     PERFORM 060-READ-CLNSGREF THRU 060-EXIT.                             
023600 070-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900 100-MAINLINE.                                                            
024000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
024100     PERFORM 200-SEARCH-CLNSIG THRU 200-EXIT.                             
024200                                                                          
024300     IF CLNSG-KEY-FOUND AND CLT-CLIN-SIG(CLT-IDX) NOT = SPACES            
024400        PERFORM 300-CURATED-SIGNIFICANCE THRU 300-EXIT                    
024500        ADD +1 TO CURATED-COUNT                                           
024600     ELSE                                                                 
024700        PERFORM 400-FALLBACK-CLASSIFY THRU 400-EXIT                       
024800        ADD +1 TO FALLBACK-COUNT.                                         
024900                                                                          
025000     PERFORM 450-SET-SIG-FLAGS THRU 450-EXIT.                             
025100     PERFORM 700-WRITE-CLINSIG THRU 700-EXIT.                             
025200     PERFORM 900-READ-VEPANNOT THRU 900-EXIT.                             
025300 100-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600 200-SEARCH-CLNSIG.                                                       
025700     MOVE "200-SEARCH-CLNSIG" TO PARA-NAME.                               
025800     MOVE "N" TO KEY-FOUND-SW.                                            
025900     SET CLT-IDX TO 1.                                                    
026000     SEARCH ALL CLT-ENTRY                                                 
026100        AT END                                                            
026200            MOVE "N" TO KEY-FOUND-SW                                      
026300        WHEN CLT-VARIANT-KEY(CLT-IDX) = VARWK-VARIANT-KEY                 
026400            MOVE "Y" TO KEY-FOUND-SW                                      
026500     END-SEARCH.                                                          
026600 200-EXIT.                                                                
026700     EXIT.                                                                
026800                                                                          
026900 300-CURATED-SIGNIFICANCE.                                                
027000     MOVE "300-CURATED-SIGNIFICANCE" TO PARA-NAME.                        
027100     MOVE CLT-CLIN-SIG(CLT-IDX)      TO VARWK-CLIN-SIG.                   
027200     MOVE CLT-CONDITION(CLT-IDX)     TO VARWK-CONDITION.                  
027300                                                                          
027400     MOVE CLT-REVIEW-STATUS(CLT-IDX) TO LK-REVIEW-STATUS.                 
027500     CALL "STARRATE" USING STARRATE-CALL-PARMS.                           
027600     MOVE LK-STAR-RATING             TO VARWK-STAR-RATING.                
027700 300-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000**   RULE U3-2 - NO CURATED CALL EXISTS, RUN THE FALLBACK                 
028100**   RULE ENGINE, FIRST HIT WINS                                          
028200 400-FALLBACK-CLASSIFY.                                                   
028300     MOVE "400-FALLBACK-CLASSIFY" TO PARA-NAME.                           
028400     MOVE ZERO TO VARWK-STAR-RATING.                                      
028500     MOVE SPACES TO VARWK-CONDITION.                                      
028600                                                                          
028700     IF VARWK-GNOMAD-AF-PRESENT AND VARWK-GNOMAD-AF > 0.05                
028800        MOVE "Likely Benign (BA1: AF > 5%)" TO VARWK-CLIN-SIG             
028900        GO TO 400-EXIT.                                                   
029000                                                                          
029100     IF VARWK-GNOMAD-AF-PRESENT AND VARWK-GNOMAD-AF > 0.01                
029200        MOVE "Likely Benign (BS1: AF > 1%)" TO VARWK-CLIN-SIG             
029300        GO TO 400-EXIT.                                                   
029400                                                                          
029500     IF VARWK-CONSEQUENCE = "stop_gained"                                 
029600     OR VARWK-CONSEQUENCE = "frameshift_variant"                          
029700     OR VARWK-CONSEQUENCE = "splice_acceptor_variant"                     
029800     OR VARWK-CONSEQUENCE = "splice_donor_variant"                        
029900        MOVE "Uncertain Significance (potential LOF)" TO                  
030000             VARWK-CLIN-SIG                                               
030100        GO TO 400-EXIT.                                                   
030200                                                                          
030300     MOVE "Uncertain Significance" TO VARWK-CLIN-SIG.                     
030400 400-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700**   RULE U3-3 - CASE-INSENSITIVE SUBSTRING FLAGS, USED                   
030800**   ONLY FOR THIS PROGRAM'S OWN CONTROL TOTALS - VARLIST                 
030900**   RE-DERIVES ITS OWN REPORT BUCKETS FROM VARWK-CLIN-SIG                
031000 450-SET-SIG-FLAGS.                                                       
031100     MOVE "450-SET-SIG-FLAGS" TO PARA-NAME.                               
031200     MOVE VARWK-CLIN-SIG TO WS-SIG-TEXT-LOWER.                            
031300     INSPECT WS-SIG-TEXT-LOWER                                            
031400        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
031500                TO "abcdefghijklmnopqrstuvwxyz".                          
031600                                                                          
031700     MOVE ZERO TO WS-HIT-COUNT.                                           
031800     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
031900            FOR ALL "pathogenic".                                         
032000     IF WS-HIT-COUNT > ZERO                                               
032100        ADD +1 TO PATHOGENIC-FLAG-COUNT.                                  
032200                                                                          
032300     MOVE ZERO TO WS-HIT-COUNT.                                           
032400     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
032500            FOR ALL "benign".                                             
032600     IF WS-HIT-COUNT > ZERO                                               
032700        ADD +1 TO BENIGN-FLAG-COUNT.                                      
032800                                                                          
032900     MOVE ZERO TO WS-HIT-COUNT.                                           
033000     INSPECT WS-SIG-TEXT-LOWER TALLYING WS-HIT-COUNT                      
033100            FOR ALL "uncertain".                                          
033200     IF WS-HIT-COUNT > ZERO                                               
033300        ADD +1 TO VUS-FLAG-COUNT.                                         
033400 450-EXIT.                                                                
033500     EXIT.                                                                
033600                                                                          
033700 700-WRITE-CLINSIG.                                                       
033800     MOVE "700-WRITE-CLINSIG" TO PARA-NAME.                               
033900     WRITE VARIANT-CLS-DATA FROM VARIANT-WORK-REC.                        
034000 700-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300 800-OPEN-FILES.                                                          
034400     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
034500     OPEN INPUT VEPANNOT, CLNSGREF.                                       
034600     OPEN OUTPUT CLINSIG, SYSOUT.                                         
034700 800-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000 850-CLOSE-FILES.                                                         
035100     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
035200     CLOSE VEPANNOT, CLNSGREF, CLINSIG, SYSOUT.                           
035300 850-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 900-READ-VEPANNOT.                                                       
035700     READ VEPANNOT INTO VARIANT-WORK-REC                                  
035800        AT END MOVE "N" TO MORE-DATA-SW                                   
035900        GO TO 900-EXIT                                                    
036000     END-READ.                                                            
036100     ADD +1 TO RECS-READ.                                                 
036200 900-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 999-CLEANUP.                                                             
036600     MOVE "999-CLEANUP" TO PARA-NAME.                                     
036700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
036800                                                                          
036900     DISPLAY "** RECORDS READ **".                                        
037000     DISPLAY RECS-READ.                                                   
037100     DISPLAY "** CURATED CLASSIFICATIONS **".                             
037200     DISPLAY CURATED-COUNT.                                               
037300     DISPLAY "** FALLBACK CLASSIFICATIONS **".                            
037400     DISPLAY FALLBACK-COUNT.                                              
037500     DISPLAY "** PATHOGENIC-FLAG COUNT **".                               
037600     DISPLAY PATHOGENIC-FLAG-COUNT.                                       
037700     DISPLAY "** BENIGN-FLAG COUNT **".                                   
037800     DISPLAY BENIGN-FLAG-COUNT.                                           
037900     DISPLAY "** VUS-FLAG COUNT **".                                      
038000     DISPLAY VUS-FLAG-COUNT.                                              
038100                                                                          
038200     DISPLAY "******** NORMAL END OF JOB CLINSIG ********".               
038300 999-EXIT.                                                                
038400     EXIT.                                                                
038500                                                                          
038600 1000-ABEND-RTN.                                                          
038700     MOVE SPACES TO WS-ABEND-KEY-AREA.                                    
038800     MOVE VARWK-VARIANT-KEY TO WS-ABEND-KEY.                              
038900     WRITE SYSOUT-REC FROM WS-ABEND-KEY-VIEW.                             
039000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
039100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
039200     DISPLAY "*** ABNORMAL END OF JOB - CLINSIG ***" UPON CONSOLE.        
039300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
