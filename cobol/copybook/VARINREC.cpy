000100************************************************************              
000200* VARINREC  -  RAW VARIANT INTAKE RECORD                     *            
000300*                                                             *           
000400* ONE RECORD PER GENOMIC POSITION/ALLELE-CHANGE AS RECEIVED  *            
000500* FROM THE SEQUENCING VENDOR EXTRACT.  THIS IS THE RAW,      *            
000600* UN-SPLIT RECORD -  A SINGLE RECORD MAY CARRY SEVERAL COMMA-*            
000700* SEPARATED ALTERNATE ALLELES IN VARIN-ALT; VAREDIT SPLITS   *            
000800* THESE OUT INTO ONE VARWKREC PER ALLELE.                    *            
000900*                                                             *           
001000* RECORD LENGTH IS 130 BYTES, LINE SEQUENTIAL.                *           
001100************************************************************              
001200 01  VARIANT-IN-REC.                                                      
001300************************************************************              
001400* CHROMOSOME / POSITION - IDENTIFIES THE LOCUS               *            
001500************************************************************              
001600     05  VARIN-CHROM                 PIC X(05).                           
001700     05  VARIN-POS                   PIC 9(09).                           
001800************************************************************              
001900* EXTERNAL IDENTIFIER - '.' WHEN THE VENDOR HAS NONE         *            
002000************************************************************              
002100     05  VARIN-VAR-ID                PIC X(20).                           
002200************************************************************              
002300* REFERENCE / ALTERNATE ALLELE TEXT                          *            
002400* VARIN-ALT MAY CARRY MULTIPLE ALLELES, COMMA SEPARATED      *            
002500************************************************************              
002600     05  VARIN-REF                   PIC X(20).                           
002700     05  VARIN-ALT                   PIC X(40).                           
002800************************************************************              
002900* VARIANT QUALITY SCORE - '.' OR SPACE MEANS MISSING         *            
003000* VARIN-QUAL-ALPHA IS AN ALTERNATE ALPHANUMERIC VIEW OF THE  *            
003100* QUALITY FIELD, USED BY VAREDIT TO TEST FOR THE '.' AND     *            
003200* NON-NUMERIC MISSING-VALUE CASES BEFORE TRUSTING THE DIGITS *            
003300************************************************************              
003400     05  VARIN-QUAL                  PIC 9(05)V99.                        
003500     05  VARIN-QUAL-ALPHA REDEFINES VARIN-QUAL PIC X(07).                 
003600     05  VARIN-QUAL-MISS-SW          PIC X(01).                           
003700         88  VARIN-QUAL-MISSING          VALUE "Y".                       
003800         88  VARIN-QUAL-PRESENT           VALUE "N".                      
003900************************************************************              
004000* FILTER STATUS COLUMN - '.' OR 'PASS' ETC FROM THE VENDOR   *            
004100************************************************************              
004200     05  VARIN-FILTER                PIC X(10).                           
004300************************************************************              
004400* INFO COLUMN - READ DEPTH AND ALLELE FREQUENCY              *            
004500* VARIN-INFO-AF-ALPHA IS THE ALTERNATE ALPHANUMERIC VIEW     *            
004600* USED THE SAME WAY AS VARIN-QUAL-ALPHA ABOVE                *            
004700************************************************************              
004800     05  VARIN-INFO-DP               PIC 9(05).                           
004900     05  VARIN-INFO-AF                PIC V9(07).                         
005000     05  VARIN-INFO-AF-ALPHA REDEFINES VARIN-INFO-AF PIC X(07).           
005100     05  VARIN-INFO-AF-MISS-SW       PIC X(01).                           
005200         88  VARIN-INFO-AF-MISSING       VALUE "Y".                       
005300         88  VARIN-INFO-AF-PRESENT        VALUE "N".                      
005400************************************************************              
005500* FILLER PADS THE RECORD OUT TO THE FIXED 130 BYTE LENGTH    *            
005600************************************************************              
005700     05  FILLER                      PIC X(05).                           
