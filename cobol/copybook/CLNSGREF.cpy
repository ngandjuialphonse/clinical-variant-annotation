000100************************************************************              
000200* CLNSGREF  -  CLINICAL SIGNIFICANCE REFERENCE RECORD        *            
000300*                                                             *           
000400* STANDS IN FOR THE VENDOR'S VARIANT-INTERPRETATION ARCHIVE. *            
000500* ONE RECORD PER VARIANT-KEY, PRE-SORTED ASCENDING ON THAT   *            
000600* KEY.  CLINSIG LOADS THE WHOLE FILE INTO CLNSG-TABLE AND    *            
000700* RESOLVES EACH ANNOTATED VARIANT AGAINST IT WITH SEARCH ALL *            
000800* (BINARY SEARCH) RATHER THAN RANDOM I-O.                    *            
000900*                                                             *           
001000* RECORD LENGTH IS 210 BYTES.                                *            
001100************************************************************              
001200 01  CLINSIG-REF-REC.                                                     
001300     05  CSREF-VARIANT-KEY           PIC X(55).                           
001400     05  CSREF-VARIATION-ID          PIC X(10).                           
001500************************************************************              
001600* CURATED SIGNIFICANCE TEXT - BLANK MEANS NO CURATED CALL    *            
001700* EXISTS AND CLINSIG MUST RUN THE FALLBACK RULE ENGINE (U3-2)*            
001800************************************************************              
001900     05  CSREF-CLIN-SIG              PIC X(40).                           
002000************************************************************              
002100* REVIEW STATUS TEXT DRIVES THE STAR-RATING SCAN (RULE U3-1) *            
002200************************************************************              
002300     05  CSREF-REVIEW-STATUS         PIC X(60).                           
002400     05  CSREF-CONDITION             PIC X(40).                           
002500************************************************************              
002600* FILLER PADS THE RECORD OUT TO THE FIXED 210 BYTE LENGTH    *            
002700************************************************************              
002800     05  FILLER                      PIC X(05).                           
