000100************************************************************              
000200* VARWKREC  -  NORMALIZED PER-ALLELE VARIANT WORKING RECORD  *            
000300*                                                             *           
000400* ONE RECORD PER (CHROM,POS,REF,ALT) LOGICAL VARIANT.  BUILT *            
000500* BY VAREDIT FROM VARIANT-IN-REC (ONE PER ALTERNATE ALLELE), *            
000600* THEN ENRICHED IN PLACE AS IT FLOWS VEPANNOT -> CLINSIG ->  *            
000700* FREQFILT -> VARLIST.  FIELDS NOT YET FILLED IN BY AN EARLIER*           
000800* STAGE ARE LOW-VALUES/SPACES/ZERO UNTIL THAT STAGE RUNS.    *            
000900*                                                             *           
001000* RECORD LENGTH IS 366 BYTES.                                *            
001100************************************************************              
001200 01  VARIANT-WORK-REC.                                                    
001300************************************************************              
001400* RECORD-TYPE BYTE - DETAIL RECORDS LEAVE THIS SPACE, NEVER  *            
001500* SET IT TO "D" EXPLICITLY.  ONLY FREQFILT'S ONE END-OF-FILE *            
001600* CONTROL-TOTALS RECORD (PARA 480) SETS IT TO "T", SAME      *            
001700* DETAIL/TRAILER CONVENTION AS DALYEDIT'S PATIENT-RECORD-TYPE*            
001800************************************************************              
001900     05  VARWK-REC-TYPE              PIC X(01).                           
002000         88  VARWK-IS-TRAILER            VALUE "T".                       
002100************************************************************              
002200* LOCUS AND ALLELE - SET BY VAREDIT (U1)                     *            
002300************************************************************              
002400     05  VARWK-CHROM                 PIC X(05).                           
002500     05  VARWK-POS                   PIC 9(09).                           
002600     05  VARWK-REF                   PIC X(20).                           
002700     05  VARWK-ALT                   PIC X(20).                           
002800************************************************************              
002900* VARIANT-KEY - CHROM-POS-REF-ALT, JOIN KEY FOR THE ANNOTATION*           
003000* AND CLINICAL-SIGNIFICANCE REFERENCE FILES (U1, U2, U3)     *            
003100************************************************************              
003200     05  VARWK-VARIANT-KEY           PIC X(55).                           
003300************************************************************              
003400* VARWK-KEY-PARTS IS AN ALTERNATE, FIELD-AT-A-TIME VIEW OF   *            
003500* THE VARIANT KEY, USED WHEN VAREDIT ASSEMBLES IT WITH THE   *            
003600* DASH SEPARATORS RATHER THAN REBUILDING IT WITH STRING      *            
003700************************************************************              
003800     05  VARWK-KEY-PARTS REDEFINES VARWK-VARIANT-KEY.                     
003900         10  VARWK-KEY-CHROM         PIC X(05).                           
004000         10  VARWK-KEY-DASH-1        PIC X(01).                           
004100         10  VARWK-KEY-POS           PIC X(09).                           
004200         10  VARWK-KEY-DASH-2        PIC X(01).                           
004300         10  VARWK-KEY-REF           PIC X(20).                           
004400         10  VARWK-KEY-DASH-3        PIC X(01).                           
004500         10  VARWK-KEY-ALT           PIC X(18).                           
004600************************************************************              
004700* QUALITY / DEPTH - SET BY VAREDIT (U1), TESTED BY U4-5      *            
004800************************************************************              
004900     05  VARWK-QUAL                  PIC 9(05)V99.                        
005000     05  VARWK-QUAL-MISS-SW          PIC X(01).                           
005100         88  VARWK-QUAL-MISSING          VALUE "Y".                       
005200         88  VARWK-QUAL-PRESENT           VALUE "N".                      
005300     05  VARWK-DEPTH                 PIC 9(05).                           
005400************************************************************              
005500* VARIANT TYPE FLAGS - SET BY VAREDIT (U1)                   *            
005600************************************************************              
005700     05  VARWK-SNP-FLAG              PIC X(01).                           
005800         88  VARWK-IS-SNP                 VALUE "Y".                      
005900     05  VARWK-INDEL-FLAG            PIC X(01).                           
006000         88  VARWK-IS-INDEL                VALUE "Y".                     
006100************************************************************              
006200* CONSEQUENCE ANNOTATION - SET BY VEPANNOT (U2)              *            
006300************************************************************              
006400     05  VARWK-GENE                  PIC X(15).                           
006500     05  VARWK-CONSEQUENCE           PIC X(40).                           
006600     05  VARWK-IMPACT                PIC X(10).                           
006700     05  VARWK-PROTEIN-CHG           PIC X(30).                           
006800     05  VARWK-REGION-STR            PIC X(30).                           
006900     05  VARWK-ANNOT-FOUND-SW        PIC X(01).                           
007000         88  VARWK-WAS-ANNOTATED          VALUE "Y".                      
007100************************************************************              
007200* POPULATION FREQUENCY - SET BY VEPANNOT (U2), USED BY U3/U4 *            
007300************************************************************              
007400     05  VARWK-ALLELE-FREQ           PIC V9(07).                          
007500     05  VARWK-ALLELE-FREQ-MISS-SW   PIC X(01).                           
007600         88  VARWK-ALLELE-FREQ-MISSING    VALUE "Y".                      
007700         88  VARWK-ALLELE-FREQ-PRESENT     VALUE "N".                     
007800     05  VARWK-GNOMAD-AF             PIC V9(07).                          
007900     05  VARWK-GNOMAD-AF-MISS-SW     PIC X(01).                           
008000         88  VARWK-GNOMAD-AF-MISSING      VALUE "Y".                      
008100         88  VARWK-GNOMAD-AF-PRESENT       VALUE "N".                     
008200************************************************************              
008300* CLINICAL SIGNIFICANCE / CLASSIFICATION - SET BY CLINSIG(U3)*            
008400* VARWK-CLIN-SIG DOUBLES AS THE FINAL CLASSIFICATION TEXT    *            
008500* USED FOR REPORTABILITY/BUCKETING BY VARLIST (U5-1)         *            
008600************************************************************              
008700     05  VARWK-CLIN-SIG              PIC X(40).                           
008800     05  VARWK-STAR-RATING           PIC 9(01).                           
008900     05  VARWK-CONDITION             PIC X(40).                           
009000************************************************************              
009100* ZYGOSITY/INHERITANCE FOR THE REPORT LINE - PER-SAMPLE      *            
009200* GENOTYPE DATA IS OUT OF SCOPE (SEE VCF-PARSER REMARKS IN   *            
009300* VAREDIT), SO VARWK-ZYGOSITY IS CARRIED BLANK; INHERITANCE  *            
009400* CODE REFLECTS THE RUN'S PARM'D INHERITANCE MODE (U4-1)     *            
009500************************************************************              
009600     05  VARWK-ZYGOSITY              PIC X(12).                           
009700     05  VARWK-INHERITANCE           PIC X(02).                           
009800************************************************************              
009900* FILLER PADS THE RECORD OUT TO THE FIXED 366 BYTE LENGTH    *            
010000************************************************************              
010100     05  FILLER                      PIC X(04).                           
