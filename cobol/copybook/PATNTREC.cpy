000100************************************************************              
000200* PATNTREC  -  PATIENT / TEST HEADER RECORD                  *            
000300*                                                             *           
000400* ONE RECORD PER CLINICAL TEST ORDER.  READ BY VARLIST TO     *           
000500* BUILD THE REPORT HEADER BLOCK AND BY DEIDENT TO PRODUCE THE *           
000600* SAFE-HARBOR SCRUBBED RESEARCH COPY (RULE U6-2).  THE SAME   *           
000700* LAYOUT IS USED FOR BOTH THE INBOUND AND SCRUBBED RECORD -   *           
000800* DEIDENT OVERLAYS FIELDS IN PLACE BEFORE WRITING DEIDENT-OUT.*           
000900*                                                             *           
001000* RECORD LENGTH IS 250 BYTES, LINE SEQUENTIAL.                *           
001100************************************************************              
001200 01  PATIENT-REC.                                                         
001300     05  PATNT-PATIENT-ID            PIC X(10).                           
001400     05  PATNT-FIRST-NAME            PIC X(15).                           
001500     05  PATNT-LAST-NAME             PIC X(15).                           
001600************************************************************              
001700* DATE OF BIRTH, TEXT FORMAT YYYY-MM-DD AS RECEIVED FROM     *            
001800* THE ORDERING SYSTEM.  PATNT-DOB-PARTS IS AN ALTERNATE      *            
001900* FIELD-AT-A-TIME VIEW USED BY DEIDENT TO PULL THE YEAR      *            
002000* WITHOUT RE-SCANNING FOR THE DASH EVERY TIME (RULE U6-2)    *            
002100************************************************************              
002200     05  PATNT-DOB                   PIC X(10).                           
002300     05  PATNT-DOB-PARTS REDEFINES PATNT-DOB.                             
002400         10  PATNT-DOB-YYYY          PIC X(04).                           
002500         10  PATNT-DOB-DASH-1        PIC X(01).                           
002600         10  PATNT-DOB-MM            PIC X(02).                           
002700         10  PATNT-DOB-DASH-2        PIC X(01).                           
002800         10  PATNT-DOB-DD            PIC X(02).                           
002900     05  PATNT-SEX                   PIC X(06).                           
003000     05  PATNT-MRN                   PIC X(12).                           
003100     05  PATNT-PHYSICIAN             PIC X(25).                           
003200     05  PATNT-INDICATION            PIC X(40).                           
003300************************************************************              
003400* TEST-ORDER IDENTIFICATION - CARRIED THROUGH TO THE REPORT  *            
003500* FOOTER AND THE DISCLAIMER BLOCK UNCHANGED BY DE-IDENT      *            
003600************************************************************              
003700     05  PATNT-TEST-NAME             PIC X(30).                           
003800     05  PATNT-ACCESSION             PIC X(15).                           
003900     05  PATNT-LAB-NAME              PIC X(35).                           
004000     05  PATNT-CLIA                  PIC X(12).                           
004100     05  PATNT-REPORT-DATE           PIC X(10).                           
004200************************************************************              
004300* FILLER PADS THE RECORD OUT TO THE FIXED 250 BYTE LENGTH    *            
004400************************************************************              
004500     05  FILLER                      PIC X(15).                           
