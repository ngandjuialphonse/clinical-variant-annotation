000100************************************************************              
000200* ANNOTREF  -  CONSEQUENCE ANNOTATION REFERENCE RECORD       *            
000300*                                                             *           
000400* STANDS IN FOR THE VENDOR'S TRANSCRIPT-EFFECT PREDICTION    *            
000500* SERVICE.  ONE RECORD PER VARIANT-KEY, PRE-SORTED ASCENDING *            
000600* ON THAT KEY.  VEPANNOT LOADS THE WHOLE FILE INTO           *            
000700* ANNOT-TABLE AND RESOLVES EACH INCOMING VARIANT AGAINST IT  *            
000800* WITH SEARCH ALL (BINARY SEARCH) RATHER THAN RANDOM I-O.    *            
000900*                                                             *           
001000* RECORD LENGTH IS 225 BYTES.                                *            
001100************************************************************              
001200 01  ANNOTATION-REF-REC.                                                  
001300     05  ANREF-VARIANT-KEY           PIC X(55).                           
001400     05  ANREF-GENE                  PIC X(15).                           
001500************************************************************              
001600* UP TO 3 CANDIDATE CONSEQUENCE TERMS FOR THIS VARIANT.      *            
001700* VEPANNOT PICKS THE MOST SEVERE ONE (RULE U2-1); BLANK      *            
001800* ENTRIES BEYOND THE FIRST ARE NOT SCORED                    *            
001900************************************************************              
002000     05  ANREF-CONSEQ-TERM OCCURS 3 TIMES                                 
002100                           INDEXED BY ANREF-TERM-IDX                      
002200                           PIC X(39).                                     
002300     05  ANREF-IMPACT                PIC X(10).                           
002400************************************************************              
002500* AMINO-ACID PAIR AND PROTEIN START POSITION FEED THE        *            
002600*    P.<REF><START><ALT> STRING BUILT BY RULE U2-3           *            
002700************************************************************              
002800     05  ANREF-AMINO-ACIDS           PIC X(10).                           
002900     05  ANREF-PROTEIN-START         PIC 9(05).                           
003000************************************************************              
003100* GNOMAD POPULATION FREQUENCY, CARRIED FORWARD TO VARWKREC   *            
003200* FOR THE U4-2/U4-4 FREQUENCY TESTS                          *            
003300************************************************************              
003400     05  ANREF-GNOMAD-AF             PIC V9(07).                          
003500     05  ANREF-GNOMAD-AF-MISS-SW     PIC X(01).                           
003600         88  ANREF-GNOMAD-AF-MISSING     VALUE "Y".                       
003700         88  ANREF-GNOMAD-AF-PRESENT      VALUE "N".                      
003800************************************************************              
003900* FILLER PADS THE RECORD OUT TO THE FIXED 225 BYTE LENGTH    *            
004000************************************************************              
004100     05  FILLER                      PIC X(05).                           
