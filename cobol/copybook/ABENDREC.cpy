000100************************************************************              
000200* ABENDREC  -  SHARED SYSOUT ABEND-DUMP RECORD               *            
000300*                                                             *           
000400* COMMON TO EVERY PROGRAM IN THE VARIANT BATCH.  WHEN A      *            
000500* PARAGRAPH DETECTS AN UNRECOVERABLE CONDITION IT MOVES A    *            
000600* REASON, THE FAILING PARAGRAPH NAME, AND (WHEN THERE IS ONE)*            
000700* AN EXPECTED/ACTUAL PAIR INTO THIS RECORD AND WRITES IT TO  *            
000800* SYSOUT BEFORE FORCING THE ABEND.                           *            
000900************************************************************              
001000 01  ABEND-REC.                                                           
001100     05  FILLER                      PIC X(01) VALUE SPACE.               
001200     05  ABEND-REASON                PIC X(40).                           
001300     05  FILLER                      PIC X(01) VALUE SPACE.               
001400     05  PARA-NAME                   PIC X(20).                           
001500     05  FILLER                      PIC X(01) VALUE SPACE.               
001600     05  EXPECTED-VAL             PIC S9(9) SIGN LEADING SEPARATE.        
001700     05  FILLER                      PIC X(01) VALUE SPACE.               
001800     05  ACTUAL-VAL               PIC S9(9) SIGN LEADING SEPARATE.        
001900     05  FILLER                      PIC X(46).                           
002000                                                                          
002100 77  ZERO-VAL                        PIC S9(01) VALUE ZERO.               
002200 77  ONE-VAL                         PIC S9(01) VALUE +1.                 
