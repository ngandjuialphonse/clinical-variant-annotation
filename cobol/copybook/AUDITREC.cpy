000100************************************************************              
000200* AUDITREC  -  AUDIT LOG RECORD                              *            
000300*                                                             *           
000400* ONE RECORD PER PHI ACCESS OR REPORT/EXPORT EVENT.  WRITTEN *            
000500* APPEND-ONLY TO AUDIT-LOG BY THE AUDITLOG SUBPROGRAM, CALLED*            
000600* FROM VARLIST (REPORT GENERATION) AND DEIDENT (PERMISSION   *            
000700* CHECK AND DE-IDENTIFICATION EXPORT) - RULE U6-3.           *            
000800*                                                             *           
000900* RECORD LENGTH IS 140 BYTES, LINE SEQUENTIAL, APPEND.       *            
001000************************************************************              
001100 01  AUDIT-REC.                                                           
001200     05  AUDIT-TIMESTAMP             PIC X(20).                           
001300     05  AUDIT-USER-ID               PIC X(10).                           
001400************************************************************              
001500* ACTION IS FREE TEXT BUT THE SHOP'S CONVENTION IS ONE OF    *            
001600* VIEW / CREATE / UPDATE / DELETE / EXPORT                   *            
001700************************************************************              
001800     05  AUDIT-ACTION                PIC X(15).                           
001900     05  AUDIT-RESOURCE-TYPE         PIC X(15).                           
002000     05  AUDIT-RESOURCE-ID           PIC X(15).                           
002100     05  AUDIT-SUCCESS-FLAG          PIC X(01).                           
002200         88  AUDIT-WAS-SUCCESSFUL        VALUE "Y".                       
002300         88  AUDIT-WAS-DENIED             VALUE "N".                      
002400     05  AUDIT-DETAILS               PIC X(40).                           
002500************************************************************              
002600* FILLER PADS THE RECORD OUT TO THE FIXED 140 BYTE LENGTH    *            
002700************************************************************              
002800     05  FILLER                      PIC X(24).                           
